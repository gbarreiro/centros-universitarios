000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. OCUPSAL-COB.
000030 AUTHOR. R. TEIXEIRA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 21/08/2001.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: COMANDO OCUPACIONAULA DA FILA DE LOTE.  MONTA
000110*    E IMPRIME A GRADE SEMANAL DE OCUPACAO (5 DIAS X 10 HORAS)
000120*    DE UMA SALA, OU DE TODAS SE O PARAMETRO FOR '*', COM O
000130*    CODIGO DA TURMA E AS INICIAIS DO DOCENTE EM CADA CELULA.
000140*---------------------------------------------------------------
000150* VRS         DATA           PROGRAMADOR        DESCRICAO
000160* 1.0         21/08/2001     R.TEIXEIRA         IMPLANTACAO
000170* 1.1         09/02/2004     C.ABREU            REQ 4471-TOKENS
000180* 1.2         17/05/2006     C.ABREU            REQ 5130-PADRAO MSG
000190* 1.3         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000200* 1.4         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000210* 1.5         02/04/2014     D.MOURA            CONFERENCIA DE ROTINA
000220* 1.6         21/11/2016     D.MOURA            REQ 7610-TODAS SALAS
000230* 1.7         15/05/2019     D.MOURA            AJUSTE LARGURA GRADE
000240* 1.8         09/02/2022     D.MOURA            REQ 8840-INICIAIS DOC
000250* 1.9         30/08/2024     D.MOURA            CONFERENCIA DE ROTINA
000260*---------------------------------------------------------------
000270
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT F-OCUPA ASSIGN TO PRINTER.
000350
000360 DATA DIVISION.
000370 FILE SECTION.
000380 FD  F-OCUPA
000390     LABEL RECORDS ARE OMITTED.
000400*    CAMPO: REG OCUPA.
000410 01  REG-OCUPA                  PIC X(132).
000420
000430 WORKING-STORAGE SECTION.
000440*    CAMPO: WS MSG AVISO.
000450 01  WS-MSG-AVISO               PIC X(120).
000460*    CAMPO: WS SALA PARM.
000470 01  WS-SALA-PARM               PIC X(10).
000480*    CAMPO: WS SALA PARM R.
000490 01  WS-SALA-PARM-R REDEFINES WS-SALA-PARM.
000500*    CAMPO: WS SALA PARM PREF.
000510     05  WS-SALA-PARM-PREF       PIC X(05).
000520*    CAMPO: WS SALA PARM SUF.
000530     05  WS-SALA-PARM-SUF        PIC X(05).
000540
000550*    CAMPO: LIN CABEC.
000560 01  LIN-CABEC.
000570     05  FILLER                 PIC X(06) VALUE 'AULA: '.
000580*    CAMPO: LC SALA.
000590     05  LC-SALA                PIC X(10).
000600     05  FILLER                 PIC X(116) VALUE SPACES.
000610
000620*    CAMPO: LIN COLUNAS.
000630 01  LIN-COLUNAS.
000640     05  FILLER                 PIC X(06) VALUE 'Hora  '.
000650     05  FILLER                 PIC X(03) VALUE 'L  '.
000660     05  FILLER                 PIC X(03) VALUE 'M  '.
000670     05  FILLER                 PIC X(03) VALUE 'X  '.
000680     05  FILLER                 PIC X(03) VALUE 'J  '.
000690     05  FILLER                 PIC X(03) VALUE 'V  '.
000700     05  FILLER                 PIC X(111) VALUE SPACES.
000710
000720*    CAMPO: LIN CLASSE.
000730 01  LIN-CLASSE.
000740*    CAMPO: LC HORA TXT.
000750     05  LC-HORA-TXT            PIC X(06).
000760*    CAMPO: LC CLASSE DIA.
000770     05  LC-CLASSE-DIA OCCURS 5 TIMES
000780                                PIC X(15).
000790     05  FILLER                 PIC X(51) VALUE SPACES.
000800
000810*    CAMPO: LIN PROF.
000820 01  LIN-PROF.
000830     05  FILLER                 PIC X(06) VALUE SPACES.
000840*    CAMPO: LP PROF DIA.
000850     05  LP-PROF-DIA OCCURS 5 TIMES
000860                                PIC X(15).
000870     05  FILLER                 PIC X(51) VALUE SPACES.
000880
000890*    CAMPO: LIN BRANCO.
000900 01  LIN-BRANCO                 PIC X(132) VALUE SPACES.
000910
000920*    CAMPO: WS SALA LISTA AREA.
000930 01  WS-SALA-LISTA-AREA.
000940*    CAMPO: WS SALA LISTA.
000950     05  WS-SALA-LISTA OCCURS 50 TIMES COMP PIC 9(04).
000960*    CAMPO: WS QTD SALAS PROC.
000970 01  WS-QTD-SALAS-PROC          COMP PIC 9(04) VALUE ZERO.
000980*    CAMPO: WS IDX SALA PROC.
000990 01  WS-IDX-SALA-PROC           COMP PIC 9(04) VALUE ZERO.
001000*    CAMPO: WS SALA ATUAL.
001010 01  WS-SALA-ATUAL              COMP PIC 9(04) VALUE ZERO.
001020*    CAMPO: WS MULTI SALA.
001030 01  WS-MULTI-SALA              PIC X(01) VALUE 'N'.
001040
001050*    CAMPO: WS GRID AREA.
001060 01  WS-GRID-AREA.
001070*    CAMPO: WS GRID HORA.
001080     05  WS-GRID-HORA OCCURS 10 TIMES.
001090*    CAMPO: WS GRID DIA.
001100         10  WS-GRID-DIA OCCURS 5 TIMES.
001110             15  WS-GRID-CLASSE  PIC X(14).
001120             15  WS-GRID-PROF    PIC X(14).
001130
001140*    CAMPO: WS D IDX.
001150 01  WS-D-IDX                   COMP PIC 9(04) VALUE ZERO.
001160*    CAMPO: WS G IDX.
001170 01  WS-G-IDX                   COMP PIC 9(04) VALUE ZERO.
001180*    CAMPO: WS H IDX.
001190 01  WS-H-IDX                   COMP PIC 9(04) VALUE ZERO.
001200*    CAMPO: WS DIA LETRA.
001210 01  WS-DIA-LETRA               PIC X(01).
001220*    CAMPO: WS DIA COL.
001230 01  WS-DIA-COL                 COMP PIC 9(02) VALUE ZERO.
001240*    CAMPO: WS HORA INI GRID.
001250 01  WS-HORA-INI-GRID           COMP PIC 9(02) VALUE ZERO.
001260*    CAMPO: WS HORA FIM GRID.
001270 01  WS-HORA-FIM-GRID           COMP PIC 9(02) VALUE ZERO.
001280*    CAMPO: WS DUR VARRE.
001290 01  WS-DUR-VARRE                PIC 9(02).
001300*    CAMPO: WS GRUPO ID ED.
001310 01  WS-GRUPO-ID-ED             PIC 99.
001320*    CAMPO: WS DIS COD VARRE.
001330 01  WS-DIS-COD-VARRE           PIC X(10).
001340*    CAMPO: WS DIS COD VARRE R.
001350 01  WS-DIS-COD-VARRE-R REDEFINES WS-DIS-COD-VARRE.
001360*    CAMPO: WS DIS COD VARRE PREF.
001370     05  WS-DIS-COD-VARRE-PREF   PIC X(05).
001380*    CAMPO: WS DIS COD VARRE SUF.
001390     05  WS-DIS-COD-VARRE-SUF    PIC X(05).
001400*    CAMPO: WS TIPO VARRE.
001410 01  WS-TIPO-VARRE              PIC X(01).
001420*    CAMPO: WS GRUPO ID VARRE.
001430 01  WS-GRUPO-ID-VARRE          PIC 9(02).
001440*    CAMPO: WS GRUPO ID ED R.
001450 01  WS-GRUPO-ID-ED-R REDEFINES WS-GRUPO-ID-ED
001460                                PIC X(02).
001470*    CAMPO: WS CLASSE TXT.
001480 01  WS-CLASSE-TXT              PIC X(14).
001490*    CAMPO: WS RET PONTO OCUPA.
001500 01  WS-RET-PONTO-OCUPA         COMP PIC 9(02) VALUE ZERO.
001510
001520*    CAMPO: WS SIGLAS.
001530 01  WS-SIGLAS                  PIC X(14).
001540*    CAMPO: WS NOME TEMP.
001550 01  WS-NOME-TEMP               PIC X(60).
001560*    CAMPO: WS PARTE NOME.
001570 01  WS-PARTE-NOME              PIC X(30).
001580*    CAMPO: WS RESTO NOME.
001590 01  WS-RESTO-NOME              PIC X(60).
001600*    CAMPO: WS ACHOU PROF.
001610 01  WS-ACHOU-PROF              PIC X(01) VALUE 'N'.
001620
001630*    CAMPO: WS HORA NUM.
001640 01  WS-HORA-NUM                COMP PIC 9(02) VALUE ZERO.
001650*    CAMPO: WS HORA ED.
001660 01  WS-HORA-ED                 PIC Z9.
001670*    CAMPO: WS HORA TXT.
001680 01  WS-HORA-TXT                PIC X(02).
001690*    CAMPO: WS LABEL HORA.
001700 01  WS-LABEL-HORA              PIC X(06).
001710
001720*    CAMPO: WS IDX.
001730 01  WS-IDX                     COMP PIC 9(04) VALUE ZERO.
001740*    CAMPO: WS IDX2.
001750 01  WS-IDX2                    COMP PIC 9(04) VALUE ZERO.
001760
001770 LINKAGE SECTION.
001780     COPY "TABACAD".
001790*    CAMPO: TB TOKEN.
001800 01  TB-TOKEN.
001810*    CAMPO: WS TOKEN.
001820     05  WS-TOKEN OCCURS 10 TIMES PIC X(60).
001830     05  FILLER                   PIC X(04).
001840*    CAMPO: WS QTD TOKEN.
001850 01  WS-QTD-TOKEN                 COMP PIC 9(02).
001860
001870 PROCEDURE DIVISION USING TB-SALA TB-DISCIPLINA TB-PROFESSOR
001880                           TB-TOKEN WS-QTD-TOKEN.                 REQ4471 
001890
001900 0100-INICIO.
001910*    CONFERE SE WS-QTD-TOKEN NOT = 2.
001920     IF WS-QTD-TOKEN NOT = 2
001930*    LIMPA WS-MSG-AVISO COM BRANCOS.
001940        MOVE SPACES TO WS-MSG-AVISO
001950*    MONTA O CAMPO POR CONCATENACAO.
001960        STRING 'OCUPACIONAULA - NUM. CAMPOS INVALIDO'
001970               DELIMITED BY SIZE INTO WS-MSG-AVISO
001980*    CHAMA O MODULO AVISOS-COB.
001990        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002000        GOBACK.
002010*    GRAVA WS-TOKEN(2) EM WS-SALA-PARM.
002020     MOVE WS-TOKEN(2) TO WS-SALA-PARM.
002030*    CONFERE SE WS-SALA-PARM = '*'.
002040     IF WS-SALA-PARM = '*'
002050*    GRAVA 'S' EM WS-MULTI-SALA.
002060        MOVE 'S' TO WS-MULTI-SALA
002070*    RETORNA PARA 0180-MONTA-LISTA-TODAS.
002080        GO TO 0180-MONTA-LISTA-TODAS.
002090*    GRAVA 'N' EM WS-MULTI-SALA.
002100     MOVE 'N' TO WS-MULTI-SALA.
002110*    RETORNA PARA 0150-LOCALIZA-SALA-UNICA.
002120     GO TO 0150-LOCALIZA-SALA-UNICA.
002130
002140*----------------- LOCALIZA UMA UNICA SALA -----------------------------
002150 0150-LOCALIZA-SALA-UNICA.
002160*    ZERA O CONTADOR WS-IDX2.
002170     MOVE ZERO TO WS-IDX2.
002180*    GRAVA 1 EM WS-IDX.
002190     MOVE 1 TO WS-IDX.
002200
002210 0152-BUSCA-SALA.
002220*    VERIFICA SE WS-IDX > SALA-QTD.
002230     IF WS-IDX > SALA-QTD
002240*    SEGUE PARA 0155-FIM-BUSCA-SALA.
002250        GO TO 0155-FIM-BUSCA-SALA.
002260*    EXAMINA SE SALA-COD(WS-IDX) = WS-SALA-PARM.
002270     IF SALA-COD(WS-IDX) = WS-SALA-PARM
002280*    GRAVA WS-IDX EM WS-IDX2.
002290        MOVE WS-IDX TO WS-IDX2
002300*    SEGUE PARA 0155-FIM-BUSCA-SALA.
002310        GO TO 0155-FIM-BUSCA-SALA.
002320*    SOMA 1 EM WS-IDX.
002330     ADD 1 TO WS-IDX.
002340*    RETORNA PARA 0152-BUSCA-SALA.
002350     GO TO 0152-BUSCA-SALA.
002360
002370 0155-FIM-BUSCA-SALA.
002380*    EXAMINA SE WS-IDX2 = ZERO.
002390     IF WS-IDX2 = ZERO
002400*    LIMPA WS-MSG-AVISO COM BRANCOS.
002410        MOVE SPACES TO WS-MSG-AVISO
002420*    MONTA O CAMPO POR CONCATENACAO.
002430        STRING 'OCUPACIONAULA - SALA INEXISTENTE: '
002440               DELIMITED BY SIZE WS-SALA-PARM DELIMITED BY
002450               SIZE INTO WS-MSG-AVISO
002460*    CHAMA O MODULO AVISOS-COB.
002470        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002480        GOBACK.
002490*    GRAVA 1 EM WS-QTD-SALAS-PROC.
002500     MOVE 1 TO WS-QTD-SALAS-PROC.
002510*    GRAVA WS-IDX2 EM WS-SALA-LISTA(1).
002520     MOVE WS-IDX2 TO WS-SALA-LISTA(1).
002530*    SEGUE PARA 0200-PROCESSA-LISTA.
002540     GO TO 0200-PROCESSA-LISTA.
002550
002560*----------------- MONTA A LISTA COM TODAS AS SALAS ---------------------
002570 0180-MONTA-LISTA-TODAS.
002580*    GRAVA SALA-QTD EM WS-QTD-SALAS-PROC.
002590     MOVE SALA-QTD TO WS-QTD-SALAS-PROC.
002600*    GRAVA 1 EM WS-IDX.
002610     MOVE 1 TO WS-IDX.
002620
002630 0182-COPIA-IDX.
002640*    VERIFICA SE WS-IDX > SALA-QTD.
002650     IF WS-IDX > SALA-QTD
002660*    SEGUE PARA 0200-PROCESSA-LISTA.
002670        GO TO 0200-PROCESSA-LISTA.
002680*    GRAVA WS-IDX EM WS-SALA-LISTA(WS-IDX).
002690     MOVE WS-IDX TO WS-SALA-LISTA(WS-IDX).
002700*    SOMA 1 EM WS-IDX.
002710     ADD 1 TO WS-IDX.
002720*    PROSSEGUE EM 0182-COPIA-IDX.
002730     GO TO 0182-COPIA-IDX.
002740
002750*----------------- PROCESSA CADA SALA DA LISTA ---------------------------
002760 0200-PROCESSA-LISTA.
002770*    GRAVA 1 EM WS-IDX-SALA-PROC.
002780     MOVE 1 TO WS-IDX-SALA-PROC.
002790*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002800     OPEN OUTPUT F-OCUPA.
002810
002820 0210-LOOP-SALA.
002830*    EXAMINA SE WS-IDX-SALA-PROC > WS-QTD-SALAS-PROC.
002840     IF WS-IDX-SALA-PROC > WS-QTD-SALAS-PROC
002850*    ENCAMINHA PARA 0290-FIM-PROCESSA.
002860        GO TO 0290-FIM-PROCESSA.
002870*    GRAVA WS-SALA-LISTA(WS-IDX-SALA-PROC) EM WS-SALA-ATUAL.
002880     MOVE WS-SALA-LISTA(WS-IDX-SALA-PROC) TO WS-SALA-ATUAL.
002890*    EXAMINA SE WS-MULTI-SALA = 'S' AND WS-IDX-SALA-PROC > 1.
002900     IF WS-MULTI-SALA = 'S' AND WS-IDX-SALA-PROC > 1
002910*    GRAVA UMA LINHA EM REG-OCUPA.
002920        WRITE REG-OCUPA FROM LIN-BRANCO AFTER 2.
002930*    RETORNA PARA 0300-MONTA-GRADE.
002940     GO TO 0300-MONTA-GRADE.
002950
002960 0280-PROX-SALA.
002970*    SOMA 1 EM WS-IDX-SALA-PROC.
002980     ADD 1 TO WS-IDX-SALA-PROC.
002990*    DESVIA PARA 0210-LOOP-SALA.
003000     GO TO 0210-LOOP-SALA.
003010
003020 0290-FIM-PROCESSA.
003030*    FECHA O(S) ARQUIVO(S) INDICADO(S).
003040     CLOSE F-OCUPA.
003050     GOBACK.
003060
003070*----------------- ZERA E MONTA A GRADE DA SALA ATUAL --------------------
003080 0300-MONTA-GRADE.
003090*    GRAVA 1 EM WS-H-IDX.
003100     MOVE 1 TO WS-H-IDX.
003110
003120 0305-LIMPA-HORA.
003130*    TESTA SE WS-H-IDX > 10.
003140     IF WS-H-IDX > 10
003150*    SEGUE PARA 0400-VARRE-DISCIPLINAS.
003160        GO TO 0400-VARRE-DISCIPLINAS.
003170*    GRAVA 1 EM WS-DIA-COL.
003180     MOVE 1 TO WS-DIA-COL.
003190
003200 0306-LIMPA-DIA.
003210*    EXAMINA SE WS-DIA-COL > 5.
003220     IF WS-DIA-COL > 5
003230*    PROSSEGUE EM 0308-PROX-LIMPA-HORA.
003240        GO TO 0308-PROX-LIMPA-HORA.
003250*    LIMPA WS-GRID-CLASSE(WS-H-IDX COM BRANCOS.
003260     MOVE SPACES TO WS-GRID-CLASSE(WS-H-IDX WS-DIA-COL).
003270*    LIMPA WS-GRID-PROF(WS-H-IDX COM BRANCOS.
003280     MOVE SPACES TO WS-GRID-PROF(WS-H-IDX WS-DIA-COL).
003290*    AVANCA WS-DIA-COL.
003300     ADD 1 TO WS-DIA-COL.
003310*    PROSSEGUE EM 0306-LIMPA-DIA.
003320     GO TO 0306-LIMPA-DIA.
003330
003340 0308-PROX-LIMPA-HORA.
003350*    SOMA 1 EM WS-H-IDX.
003360     ADD 1 TO WS-H-IDX.
003370*    ENCAMINHA PARA 0305-LIMPA-HORA.
003380     GO TO 0305-LIMPA-HORA.
003390
003400*----------------- VARRE TODAS AS TURMAS A/B DE TODAS AS DISCIPLINAS -----
003410 0400-VARRE-DISCIPLINAS.
003420*    GRAVA 1 EM WS-D-IDX.
003430     MOVE 1 TO WS-D-IDX.
003440
003450 0405-LOOP-DISC.
003460*    VERIFICA SE WS-D-IDX > DIS-QTD.
003470     IF WS-D-IDX > DIS-QTD
003480*    DESVIA PARA 0600-IMPRIME.
003490        GO TO 0600-IMPRIME.
003500*    GRAVA 1 EM WS-G-IDX.
003510     MOVE 1 TO WS-G-IDX.
003520*    PROSSEGUE EM 0410-LOOP-GRUPO-A.
003530     GO TO 0410-LOOP-GRUPO-A.
003540
003550 0410-LOOP-GRUPO-A.
003560*    CONFERE SE WS-G-IDX > DIS-QTD-GRUPO-A(WS-D-IDX).
003570     IF WS-G-IDX > DIS-QTD-GRUPO-A(WS-D-IDX)
003580*    ENCAMINHA PARA 0440-INICIO-GRUPO-B.
003590        GO TO 0440-INICIO-GRUPO-B.
003600*    TESTA SE GRA-SALA(WS-D-IDX WS-G-IDX) = SALA-COD(WS-SALA-ATUAL).
003610     IF GRA-SALA(WS-D-IDX WS-G-IDX) = SALA-COD(WS-SALA-ATUAL)
003620*    GRAVA DIS-COD(WS-D-IDX) EM WS-DIS-COD-VARRE.
003630        MOVE DIS-COD(WS-D-IDX) TO WS-DIS-COD-VARRE
003640*    GRAVA 'A' EM WS-TIPO-VARRE.
003650        MOVE 'A' TO WS-TIPO-VARRE
003660*    MOVIMENTA O CAMPO.
003670        MOVE GRA-ID(WS-D-IDX WS-G-IDX) TO WS-GRUPO-ID-VARRE
003680*    MOVIMENTA O CAMPO.
003690        MOVE GRA-DIA(WS-D-IDX WS-G-IDX) TO WS-DIA-LETRA
003700*    MOVIMENTA O CAMPO.
003710        MOVE GRA-HORA-INI(WS-D-IDX WS-G-IDX) TO
003720            WS-HORA-INI-GRID
003730*    GRAVA DIS-DUR-GRUPO-A(WS-D-IDX) EM WS-DUR-VARRE.
003740        MOVE DIS-DUR-GRUPO-A(WS-D-IDX) TO WS-DUR-VARRE
003750*    GRAVA 1 EM WS-RET-PONTO-OCUPA.
003760        MOVE 1 TO WS-RET-PONTO-OCUPA
003770*    PROSSEGUE EM 0450-MARCA-CELULAS.
003780        GO TO 0450-MARCA-CELULAS.
003790
003800 0415-RETORNO-A.
003810*    INCREMENTA WS-G-IDX.
003820     ADD 1 TO WS-G-IDX.
003830*    PROSSEGUE EM 0410-LOOP-GRUPO-A.
003840     GO TO 0410-LOOP-GRUPO-A.
003850
003860 0440-INICIO-GRUPO-B.
003870*    GRAVA 1 EM WS-G-IDX.
003880     MOVE 1 TO WS-G-IDX.
003890*    DESVIA PARA 0420-LOOP-GRUPO-B.
003900     GO TO 0420-LOOP-GRUPO-B.
003910
003920 0420-LOOP-GRUPO-B.
003930*    EXAMINA SE WS-G-IDX > DIS-QTD-GRUPO-B(WS-D-IDX).
003940     IF WS-G-IDX > DIS-QTD-GRUPO-B(WS-D-IDX)
003950*    RETORNA PARA 0430-PROX-DISC.
003960        GO TO 0430-PROX-DISC.
003970*    VERIFICA SE GRB-SALA(WS-D-IDX WS-G-IDX) = SALA-COD(WS-SALA-ATUAL).
003980     IF GRB-SALA(WS-D-IDX WS-G-IDX) = SALA-COD(WS-SALA-ATUAL)
003990*    GRAVA DIS-COD(WS-D-IDX) EM WS-DIS-COD-VARRE.
004000        MOVE DIS-COD(WS-D-IDX) TO WS-DIS-COD-VARRE
004010*    GRAVA 'B' EM WS-TIPO-VARRE.
004020        MOVE 'B' TO WS-TIPO-VARRE
004030*    MOVIMENTA O CAMPO.
004040        MOVE GRB-ID(WS-D-IDX WS-G-IDX) TO WS-GRUPO-ID-VARRE
004050*    MOVIMENTA O CAMPO.
004060        MOVE GRB-DIA(WS-D-IDX WS-G-IDX) TO WS-DIA-LETRA
004070*    MOVIMENTA O CAMPO.
004080        MOVE GRB-HORA-INI(WS-D-IDX WS-G-IDX) TO
004090            WS-HORA-INI-GRID
004100*    GRAVA DIS-DUR-GRUPO-B(WS-D-IDX) EM WS-DUR-VARRE.
004110        MOVE DIS-DUR-GRUPO-B(WS-D-IDX) TO WS-DUR-VARRE
004120*    GRAVA 2 EM WS-RET-PONTO-OCUPA.
004130        MOVE 2 TO WS-RET-PONTO-OCUPA
004140*    PROSSEGUE EM 0450-MARCA-CELULAS.
004150        GO TO 0450-MARCA-CELULAS.
004160
004170 0425-RETORNO-B.
004180*    INCREMENTA WS-G-IDX.
004190     ADD 1 TO WS-G-IDX.
004200*    DESVIA PARA 0420-LOOP-GRUPO-B.
004210     GO TO 0420-LOOP-GRUPO-B.
004220
004230 0430-PROX-DISC.
004240*    INCREMENTA WS-D-IDX.
004250     ADD 1 TO WS-D-IDX.
004260*    PASSA O CONTROLE PARA 0405-LOOP-DISC.
004270     GO TO 0405-LOOP-DISC.
004280
004290*----------------- SUB-ROTINA: MARCA AS CELULAS DA GRADE -----------------
004300*        (USADA PELOS DOIS LACOS ACIMA, RETORNA CONFORME O PONTO)
004310 0450-MARCA-CELULAS.
004320*    VERIFICA SE WS-DIA-LETRA = 'L'.
004330     IF WS-DIA-LETRA = 'L'
004340*    GRAVA 1 EM WS-DIA-COL.
004350        MOVE 1 TO WS-DIA-COL
004360     ELSE
004370*    CONFERE SE WS-DIA-LETRA = 'M'.
004380        IF WS-DIA-LETRA = 'M'
004390*    GRAVA 2 EM WS-DIA-COL.
004400           MOVE 2 TO WS-DIA-COL
004410        ELSE
004420*    VERIFICA SE WS-DIA-LETRA = 'X'.
004430           IF WS-DIA-LETRA = 'X'
004440*    GRAVA 3 EM WS-DIA-COL.
004450              MOVE 3 TO WS-DIA-COL
004460           ELSE
004470*    EXAMINA SE WS-DIA-LETRA = 'J'.
004480              IF WS-DIA-LETRA = 'J'
004490*    GRAVA 4 EM WS-DIA-COL.
004500                 MOVE 4 TO WS-DIA-COL
004510              ELSE
004520*    GRAVA 5 EM WS-DIA-COL.
004530                 MOVE 5 TO WS-DIA-COL.
004540*    CALCULA O VALOR DO CAMPO.
004550     COMPUTE WS-HORA-FIM-GRID =
004560             WS-HORA-INI-GRID + WS-DUR-VARRE - 1.
004570*    GRAVA WS-GRUPO-ID-VARRE EM WS-GRUPO-ID-ED.
004580     MOVE WS-GRUPO-ID-VARRE TO WS-GRUPO-ID-ED.
004590*    LIMPA WS-CLASSE-TXT COM BRANCOS.
004600     MOVE SPACES TO WS-CLASSE-TXT.
004610*    MONTA O CAMPO POR CONCATENACAO.
004620     STRING WS-DIS-COD-VARRE DELIMITED BY SPACE
004630            '-' DELIMITED BY SIZE
004640            WS-TIPO-VARRE DELIMITED BY SIZE
004650            WS-GRUPO-ID-ED DELIMITED BY SIZE
004660            INTO WS-CLASSE-TXT.
004670*    SEGUE PARA 0455-BUSCA-PROFESSOR.
004680     GO TO 0455-BUSCA-PROFESSOR.
004690
004700 0455-BUSCA-PROFESSOR.
004710*    GRAVA 'N' EM WS-ACHOU-PROF.
004720     MOVE 'N' TO WS-ACHOU-PROF.
004730*    LIMPA WS-SIGLAS COM BRANCOS.
004740     MOVE SPACES TO WS-SIGLAS.
004750*    GRAVA 1 EM WS-IDX.
004760     MOVE 1 TO WS-IDX.
004770
004780 0456-LOOP-PROF.
004790*    EXAMINA SE WS-IDX > PROF-QTD.
004800     IF WS-IDX > PROF-QTD
004810*    DESVIA PARA 0459-FIM-BUSCA-PROF.
004820        GO TO 0459-FIM-BUSCA-PROF.
004830*    GRAVA 1 EM WS-IDX2.
004840     MOVE 1 TO WS-IDX2.
004850
004860 0457-LOOP-TURMA-PROF.
004870*    TESTA SE WS-IDX2 > PROF-QTD-TURMA(WS-IDX).
004880     IF WS-IDX2 > PROF-QTD-TURMA(WS-IDX)
004890*    RETORNA PARA 0458-PROX-PROF.
004900        GO TO 0458-PROX-PROF.
004910*    CONFERE SE PT-DIS-COD(WS-IDX WS-IDX2) = WS-DIS-COD-VARRE AND.
004920     IF PT-DIS-COD(WS-IDX WS-IDX2) = WS-DIS-COD-VARRE AND
004930        PT-TIPO(WS-IDX WS-IDX2) = WS-TIPO-VARRE AND
004940        PT-GRUPO-ID(WS-IDX WS-IDX2) = WS-GRUPO-ID-VARRE
004950*    GRAVA PROF-NOME(WS-IDX) EM WS-NOME-TEMP.
004960        MOVE PROF-NOME(WS-IDX) TO WS-NOME-TEMP
004970*    GRAVA 'S' EM WS-ACHOU-PROF.
004980        MOVE 'S' TO WS-ACHOU-PROF
004990*    DESVIA PARA 0459-FIM-BUSCA-PROF.
005000        GO TO 0459-FIM-BUSCA-PROF.
005010*    INCREMENTA WS-IDX2.
005020     ADD 1 TO WS-IDX2.
005030*    ENCAMINHA PARA 0457-LOOP-TURMA-PROF.
005040     GO TO 0457-LOOP-TURMA-PROF.
005050
005060 0458-PROX-PROF.
005070*    SOMA 1 EM WS-IDX.
005080     ADD 1 TO WS-IDX.
005090*    PROSSEGUE EM 0456-LOOP-PROF.
005100     GO TO 0456-LOOP-PROF.
005110
005120 0459-FIM-BUSCA-PROF.
005130*    TESTA SE WS-ACHOU-PROF = 'N'.
005140     IF WS-ACHOU-PROF = 'N'
005150*    SEGUE PARA 0470-MARCA-GRID.
005160        GO TO 0470-MARCA-GRID.
005170*    PROSSEGUE EM 0460-MONTA-SIGLAS.
005180     GO TO 0460-MONTA-SIGLAS.
005190
005200*----------------- MONTA AS INICIAIS (1A LETRA DE CADA NOME) -------------
005210 0460-MONTA-SIGLAS.
005220*    VERIFICA SE WS-NOME-TEMP = SPACES.
005230     IF WS-NOME-TEMP = SPACES
005240*    SEGUE PARA 0470-MARCA-GRID.
005250        GO TO 0470-MARCA-GRID.
005260*    SEPARA O CAMPO EM PARTES.
005270     UNSTRING WS-NOME-TEMP DELIMITED BY ALL SPACE
005280              INTO WS-PARTE-NOME WS-RESTO-NOME.
005290*    EXAMINA SE WS-PARTE-NOME NOT = ','.
005300     IF WS-PARTE-NOME NOT = ','
005310*    MONTA O CAMPO POR CONCATENACAO.
005320        STRING WS-SIGLAS DELIMITED BY SPACE
005330               WS-PARTE-NOME(1:1) DELIMITED BY SIZE
005340               '.' DELIMITED BY SIZE
005350               INTO WS-SIGLAS.
005360*    GRAVA WS-RESTO-NOME EM WS-NOME-TEMP.
005370     MOVE WS-RESTO-NOME TO WS-NOME-TEMP.
005380*    PROSSEGUE EM 0460-MONTA-SIGLAS.
005390     GO TO 0460-MONTA-SIGLAS.
005400
005410*----------------- GRAVA O CODIGO DA TURMA E AS SIGLAS NA GRADE ----------
005420 0470-MARCA-GRID.
005430*    GRAVA WS-HORA-INI-GRID EM WS-H-IDX.
005440     MOVE WS-HORA-INI-GRID TO WS-H-IDX.
005450     SUBTRACT 9 FROM WS-H-IDX.
005460*    SOMA 1 EM WS-H-IDX.
005470     ADD 1 TO WS-H-IDX.
005480
005490 0472-LOOP-MARCA.
005500*    TESTA SE WS-HORA-INI-GRID > WS-HORA-FIM-GRID.
005510     IF WS-HORA-INI-GRID > WS-HORA-FIM-GRID
005520*    DESVIA PARA 0480-FIM-MARCA.
005530        GO TO 0480-FIM-MARCA.
005540*    GRAVA WS-CLASSE-TXT EM WS-GRID-CLASSE(WS-H-IDX.
005550     MOVE WS-CLASSE-TXT TO WS-GRID-CLASSE(WS-H-IDX WS-DIA-COL).
005560*    GRAVA WS-SIGLAS EM WS-GRID-PROF(WS-H-IDX.
005570     MOVE WS-SIGLAS TO WS-GRID-PROF(WS-H-IDX WS-DIA-COL).
005580*    INCREMENTA WS-HORA-INI-GRID.
005590     ADD 1 TO WS-HORA-INI-GRID.
005600*    SOMA 1 EM WS-H-IDX.
005610     ADD 1 TO WS-H-IDX.
005620*    ENCAMINHA PARA 0472-LOOP-MARCA.
005630     GO TO 0472-LOOP-MARCA.
005640
005650 0480-FIM-MARCA.
005660*    PROSSEGUE EM 0415-RETORNO-A.
005670     GO TO 0415-RETORNO-A 0425-RETORNO-B
005680         DEPENDING ON WS-RET-PONTO-OCUPA.
005690
005700*----------------- IMPRIME O CABECALHO E A GRADE MONTADA -----------------
005710 0600-IMPRIME.
005720*    LIMPA LIN-CABEC COM BRANCOS.
005730     MOVE SPACES TO LIN-CABEC.
005740*    GRAVA SALA-COD(WS-SALA-ATUAL) EM LC-SALA.
005750     MOVE SALA-COD(WS-SALA-ATUAL) TO LC-SALA.
005760*    GRAVA UMA LINHA EM REG-OCUPA.
005770     WRITE REG-OCUPA FROM LIN-CABEC AFTER PAGE.
005780*    GRAVA UMA LINHA EM REG-OCUPA.
005790     WRITE REG-OCUPA FROM LIN-BRANCO AFTER 1.
005800*    GRAVA UMA LINHA EM REG-OCUPA.
005810     WRITE REG-OCUPA FROM LIN-COLUNAS AFTER 1.
005820*    GRAVA 1 EM WS-H-IDX.
005830     MOVE 1 TO WS-H-IDX.
005840*    GRAVA 9 EM WS-HORA-NUM.
005850     MOVE 9 TO WS-HORA-NUM.
005860*    SEGUE PARA 0610-LOOP-HORA.
005870     GO TO 0610-LOOP-HORA.
005880
005890 0610-LOOP-HORA.
005900*    TESTA SE WS-H-IDX > 10.
005910     IF WS-H-IDX > 10
005920*    PROSSEGUE EM 0280-PROX-SALA.
005930        GO TO 0280-PROX-SALA.
005940*    TESTA SE WS-H-IDX = 6.
005950     IF WS-H-IDX = 6
005960*    PASSA O CONTROLE PARA 0650-LINHA-ALMOCO.
005970        GO TO 0650-LINHA-ALMOCO.
005980*    SEGUE PARA 0620-LINHA-NORMAL.
005990     GO TO 0620-LINHA-NORMAL.
006000
006010*        MONTA O ROTULO "<INI>-<FIM>" SEM ZERO A ESQUERDA
006020 0620-LINHA-NORMAL.
006030*    GRAVA WS-HORA-NUM EM WS-HORA-ED.
006040     MOVE WS-HORA-NUM TO WS-HORA-ED.
006050*    LIMPA WS-HORA-TXT COM BRANCOS.
006060     MOVE SPACES TO WS-HORA-TXT.
006070*    VERIFICA SE WS-HORA-ED(1:1) = SPACE.
006080     IF WS-HORA-ED(1:1) = SPACE
006090*    GRAVA WS-HORA-ED(2:1) EM WS-HORA-TXT(1:1).
006100        MOVE WS-HORA-ED(2:1) TO WS-HORA-TXT(1:1)
006110     ELSE
006120*    GRAVA WS-HORA-ED EM WS-HORA-TXT.
006130        MOVE WS-HORA-ED TO WS-HORA-TXT.
006140*    LIMPA WS-LABEL-HORA COM BRANCOS.
006150     MOVE SPACES TO WS-LABEL-HORA.
006160*    MONTA O CAMPO POR CONCATENACAO.
006170     STRING WS-HORA-TXT DELIMITED BY SPACE
006180            '-' DELIMITED BY SIZE
006190            INTO WS-LABEL-HORA.
006200*    SOMA 1 EM WS-HORA-NUM.
006210     ADD 1 TO WS-HORA-NUM.
006220*    GRAVA WS-HORA-NUM EM WS-HORA-ED.
006230     MOVE WS-HORA-NUM TO WS-HORA-ED.
006240*    LIMPA WS-HORA-TXT COM BRANCOS.
006250     MOVE SPACES TO WS-HORA-TXT.
006260*    VERIFICA SE WS-HORA-ED(1:1) = SPACE.
006270     IF WS-HORA-ED(1:1) = SPACE
006280*    GRAVA WS-HORA-ED(2:1) EM WS-HORA-TXT(1:1).
006290        MOVE WS-HORA-ED(2:1) TO WS-HORA-TXT(1:1)
006300     ELSE
006310*    GRAVA WS-HORA-ED EM WS-HORA-TXT.
006320        MOVE WS-HORA-ED TO WS-HORA-TXT.
006330*    MONTA O CAMPO POR CONCATENACAO.
006340     STRING WS-LABEL-HORA DELIMITED BY SPACE
006350            WS-HORA-TXT DELIMITED BY SPACE
006360            INTO WS-LABEL-HORA.
006370     SUBTRACT 1 FROM WS-HORA-NUM.
006380*    LIMPA LIN-CLASSE COM BRANCOS.
006390     MOVE SPACES TO LIN-CLASSE.
006400*    LIMPA LIN-PROF COM BRANCOS.
006410     MOVE SPACES TO LIN-PROF.
006420*    GRAVA WS-LABEL-HORA EM LC-HORA-TXT.
006430     MOVE WS-LABEL-HORA TO LC-HORA-TXT.
006440*    GRAVA 1 EM WS-DIA-COL.
006450     MOVE 1 TO WS-DIA-COL.
006460
006470 0622-LOOP-COLUNA.
006480*    EXAMINA SE WS-DIA-COL > 5.
006490     IF WS-DIA-COL > 5
006500*    PROSSEGUE EM 0628-ESCREVE-LINHAS.
006510        GO TO 0628-ESCREVE-LINHAS.
006520*    MOVIMENTA O CAMPO.
006530     MOVE WS-GRID-CLASSE(WS-H-IDX WS-DIA-COL) TO
006540         LC-CLASSE-DIA(WS-DIA-COL).
006550*    MOVIMENTA O CAMPO.
006560     MOVE WS-GRID-PROF(WS-H-IDX WS-DIA-COL) TO
006570         LP-PROF-DIA(WS-DIA-COL).
006580*    AVANCA WS-DIA-COL.
006590     ADD 1 TO WS-DIA-COL.
006600*    DESVIA PARA 0622-LOOP-COLUNA.
006610     GO TO 0622-LOOP-COLUNA.
006620
006630 0628-ESCREVE-LINHAS.
006640*    GRAVA UMA LINHA EM REG-OCUPA.
006650     WRITE REG-OCUPA FROM LIN-CLASSE AFTER 2.
006660*    GRAVA UMA LINHA EM REG-OCUPA.
006670     WRITE REG-OCUPA FROM LIN-PROF AFTER 1.
006680*    DESVIA PARA 0690-PROX-HORA.
006690     GO TO 0690-PROX-HORA.
006700
006710*        SLOT 14-15 (INDICE 5) = ALMOCO FIXO PARA TODOS OS DIAS
006720 0650-LINHA-ALMOCO.
006730*    LIMPA LIN-CLASSE COM BRANCOS.
006740     MOVE SPACES TO LIN-CLASSE.
006750*    LIMPA LIN-PROF COM BRANCOS.
006760     MOVE SPACES TO LIN-PROF.
006770*    MOVIMENTA O CAMPO.
006780     MOVE '14-15 ' TO LC-HORA-TXT.
006790*    GRAVA 1 EM WS-DIA-COL.
006800     MOVE 1 TO WS-DIA-COL.
006810
006820 0652-LOOP-ALMOCO.
006830*    EXAMINA SE WS-DIA-COL > 5.
006840     IF WS-DIA-COL > 5
006850*    PROSSEGUE EM 0628-ESCREVE-LINHAS.
006860        GO TO 0628-ESCREVE-LINHAS.
006870*    GRAVA 'XXXXXX' EM LC-CLASSE-DIA(WS-DIA-COL).
006880     MOVE 'XXXXXX' TO LC-CLASSE-DIA(WS-DIA-COL).
006890*    AVANCA WS-DIA-COL.
006900     ADD 1 TO WS-DIA-COL.
006910*    PASSA O CONTROLE PARA 0652-LOOP-ALMOCO.
006920     GO TO 0652-LOOP-ALMOCO.
006930
006940 0690-PROX-HORA.
006950*    SOMA 1 EM WS-H-IDX.
006960     ADD 1 TO WS-H-IDX.
006970*    SOMA 1 EM WS-HORA-NUM.
006980     ADD 1 TO WS-HORA-NUM.
006990*    SEGUE PARA 0610-LOOP-HORA.
007000     GO TO 0610-LOOP-HORA.
