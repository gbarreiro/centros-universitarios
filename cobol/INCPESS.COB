000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. INCPESS-COB.
000030 AUTHOR. M. PRADO.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 30/10/1995.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: COMANDO INSERTAPERSONA DA FILA DE LOTE.  INCLUI
000110*    UM NOVO PROFESSOR OU ALUNO NAS TABELAS EM MEMORIA, VALIDANDO
000120*    DNI E DATAS, E REGRAVA O CADASTRO MESTRE CORRESPONDENTE.
000130*    SUBSTITUI A TELA DE INCLUSAO (INCALU) POR VALIDACAO EM LOTE,
000140*    SEM OPERADOR.
000150*---------------------------------------------------------------
000160* VRS         DATA           PROGRAMADOR        DESCRICAO
000170* 1.0         30/10/1995     M.PRADO            IMPLANTACAO ALUNO
000180* 1.1         19/06/1996     M.PRADO            INCLUI PROFESSOR
000190* 1.2         14/01/1998     M.PRADO            AJUSTE ANO 2000
000200* 1.3         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000210* 1.4         09/02/2004     C.ABREU            REQ 4471-TOKENS
000220* 1.5         17/05/2006     C.ABREU            REQ 5130-NAO DUPL
000230* 1.6         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000240* 1.7         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000250* 1.8         29/08/2014     D.MOURA            CONFERENCIA DE ROTINA
000260* 1.9         17/02/2017     D.MOURA            REQ 7610-VALIDA EMAIL
000270*---------------------------------------------------------------
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM
000330     CLASS LETRA-MAIUSCULA IS 'A' THRU 'Z'.
000340
000350 DATA DIVISION.
000360 WORKING-STORAGE SECTION.
000370*    CAMPO: WS TIPO.
000380 01  WS-TIPO                      PIC X(10).
000390*    CONDICAO DE NIVEL 88 PARA WS-TIPO-PROFESSOR.
000400     88  WS-TIPO-PROFESSOR        VALUE 'PROFESOR'.
000410*    CONDICAO DE NIVEL 88 PARA WS-TIPO-ALUNO.
000420     88  WS-TIPO-ALUNO            VALUE 'ALUMNO'.
000430*    CAMPO: WS MSG AVISO.
000440 01  WS-MSG-AVISO                 PIC X(120).
000450*    CAMPO: WS OK.
000460 01  WS-OK                        PIC X(01) VALUE 'S'.
000470*    CONDICAO DE NIVEL 88 PARA WS-TUDO-OK.
000480     88  WS-TUDO-OK               VALUE 'S'.
000490*    CAMPO: WS IDX.
000500 01  WS-IDX                       COMP PIC 9(04) VALUE 0.
000510
000520*----------------- AREA DE VALIDACAO DE DNI ----------------------
000530 01  WS-DNI-VALIDA                PIC X(09).
000540*    CAMPO: WS DNI VALIDA R.
000550 01  WS-DNI-VALIDA-R REDEFINES WS-DNI-VALIDA.
000560*    CAMPO: WS DNI VAL NUM.
000570     05  WS-DNI-VAL-NUM           PIC 9(08).
000580*    CAMPO: WS DNI VAL LETRA.
000590     05  WS-DNI-VAL-LETRA         PIC X(01).
000600
000610*----------------- AREA DE VALIDACAO DE DATA (NASCIMENTO) --------
000620 01  WS-DATA-NASC                 PIC X(10).
000630*    CAMPO: WS DIA NASC STR.
000640 01  WS-DIA-NASC-STR              PIC X(02).
000650*    CAMPO: WS MES NASC STR.
000660 01  WS-MES-NASC-STR              PIC X(02).
000670*    CAMPO: WS ANO NASC STR.
000680 01  WS-ANO-NASC-STR              PIC X(04).
000690*    CAMPO: WS DIA NASC NUM.
000700 01  WS-DIA-NASC-NUM              PIC 9(02).
000710*    CAMPO: WS MES NASC NUM.
000720 01  WS-MES-NASC-NUM              PIC 9(02).
000730*    CAMPO: WS ANO NASC NUM.
000740 01  WS-ANO-NASC-NUM              PIC 9(04).                      Y2K9899 
000750*    CAMPO: WS DATA NASC COMPARA.
000760 01  WS-DATA-NASC-COMPARA         PIC 9(08) VALUE ZERO.
000770*    CAMPO: WS DATA NASC COMPARA R.
000780 01  WS-DATA-NASC-COMPARA-R REDEFINES WS-DATA-NASC-COMPARA.
000790*    CAMPO: WS CMP NASC ANO.
000800     05  WS-CMP-NASC-ANO          PIC 9(04).
000810*    CAMPO: WS CMP NASC MES.
000820     05  WS-CMP-NASC-MES          PIC 9(02).
000830*    CAMPO: WS CMP NASC DIA.
000840     05  WS-CMP-NASC-DIA          PIC 9(02).
000850
000860*----------------- AREA DE VALIDACAO DE DATA (INGRESSO) ----------
000870 01  WS-DATA-INGR                 PIC X(10).
000880*    CAMPO: WS DIA INGR STR.
000890 01  WS-DIA-INGR-STR              PIC X(02).
000900*    CAMPO: WS MES INGR STR.
000910 01  WS-MES-INGR-STR              PIC X(02).
000920*    CAMPO: WS ANO INGR STR.
000930 01  WS-ANO-INGR-STR              PIC X(04).
000940*    CAMPO: WS DIA INGR NUM.
000950 01  WS-DIA-INGR-NUM              PIC 9(02).
000960*    CAMPO: WS MES INGR NUM.
000970 01  WS-MES-INGR-NUM              PIC 9(02).
000980*    CAMPO: WS ANO INGR NUM.
000990 01  WS-ANO-INGR-NUM              PIC 9(04).                      Y2K9899 
001000*    CAMPO: WS IDADE INGR.
001010 01  WS-IDADE-INGR                COMP PIC S9(04) VALUE ZERO.
001020*    CAMPO: WS DATA INGR R.
001030 01  WS-DATA-INGR-R REDEFINES WS-DATA-INGR.
001040*    CAMPO: WS DATA INGR AAAA.
001050     05  WS-DATA-INGR-AAAA        PIC X(04).
001060*    CAMPO: WS DATA INGR RESTO.
001070     05  WS-DATA-INGR-RESTO       PIC X(06).
001080
001090 LINKAGE SECTION.
001100     COPY "TABACAD".
001110*    CAMPO: TB TOKEN.
001120 01  TB-TOKEN.
001130*    CAMPO: WS TOKEN.
001140     05  WS-TOKEN OCCURS 10 TIMES PIC X(60).
001150     05  FILLER                   PIC X(04).
001160*    CAMPO: WS QTD TOKEN.
001170 01  WS-QTD-TOKEN                 COMP PIC 9(02).
001180
001190 PROCEDURE DIVISION USING TB-ANO-LETIVO TB-DISCIPLINA
001200                           TB-PROFESSOR TB-ALUNO TB-TOKEN
001210                           WS-QTD-TOKEN.                          REQ4471 
001220
001230 0100-INICIO.
001240*    GRAVA 'S' EM WS-OK.
001250     MOVE 'S' TO WS-OK.
001260*    LIMPA WS-TIPO COM BRANCOS.
001270     MOVE SPACES TO WS-TIPO.
001280*    GRAVA WS-TOKEN(2) EM WS-TIPO.
001290     MOVE WS-TOKEN(2) TO WS-TIPO.
001300*    CONVERTE O CAMPO PARA MAIUSCULAS.
001310     INSPECT WS-TIPO CONVERTING
001320        'abcdefghijklmnopqrstuvwxyz' TO
001330        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001340*    EXAMINA SE WS-TIPO-PROFESSOR.
001350     IF WS-TIPO-PROFESSOR
001360*    SEGUE PARA 0300-VALIDA-CAMPOS-PROF.
001370        GO TO 0300-VALIDA-CAMPOS-PROF.
001380*    EXAMINA SE WS-TIPO-ALUNO.
001390     IF WS-TIPO-ALUNO
001400*    DESVIA PARA 0300-VALIDA-CAMPOS-ALU.
001410        GO TO 0300-VALIDA-CAMPOS-ALU.
001420*    LIMPA WS-MSG-AVISO COM BRANCOS.
001430     MOVE SPACES TO WS-MSG-AVISO.
001440*    MONTA O CAMPO POR CONCATENACAO.
001450     STRING 'INSERTAPERSONA - TIPO INVALIDO: ' DELIMITED BY SIZE
001460            WS-TOKEN(2) DELIMITED BY SPACE
001470            INTO WS-MSG-AVISO.
001480*    CHAMA O MODULO AVISOS-COB.
001490     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
001500     GOBACK.
001510
001520*----------------- CAMPOS DE PROFESSOR (7 TOKENS) ----------------
001530 0300-VALIDA-CAMPOS-PROF.
001540*    EXAMINA SE WS-QTD-TOKEN NOT = 7.
001550     IF WS-QTD-TOKEN NOT = 7
001560*    LIMPA WS-MSG-AVISO COM BRANCOS.
001570        MOVE SPACES TO WS-MSG-AVISO
001580*    MONTA O CAMPO POR CONCATENACAO.
001590        STRING 'INSERTAPERSONA PROFESOR - NUM. CAMPOS INVALIDO'
001600               DELIMITED BY SIZE INTO WS-MSG-AVISO
001610*    CHAMA O MODULO AVISOS-COB.
001620        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001630        GOBACK.
001640*    GRAVA WS-TOKEN(3) EM WS-DNI-VALIDA.
001650     MOVE WS-TOKEN(3) TO WS-DNI-VALIDA.
001660*    PASSA O CONTROLE PARA 0400-VALIDA-DNI.
001670     GO TO 0400-VALIDA-DNI.
001680
001690*----------------- CAMPOS DE ALUNO (6 TOKENS) ---------------------
001700 0300-VALIDA-CAMPOS-ALU.
001710*    CONFERE SE WS-QTD-TOKEN NOT = 6.
001720     IF WS-QTD-TOKEN NOT = 6
001730*    LIMPA WS-MSG-AVISO COM BRANCOS.
001740        MOVE SPACES TO WS-MSG-AVISO
001750*    MONTA O CAMPO POR CONCATENACAO.
001760        STRING 'INSERTAPERSONA ALUMNO - NUM. CAMPOS INVALIDO'
001770               DELIMITED BY SIZE INTO WS-MSG-AVISO
001780*    CHAMA O MODULO AVISOS-COB.
001790        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001800        GOBACK.
001810*    GRAVA WS-TOKEN(3) EM WS-DNI-VALIDA.
001820     MOVE WS-TOKEN(3) TO WS-DNI-VALIDA.
001830*    PASSA O CONTROLE PARA 0400-VALIDA-DNI.
001840     GO TO 0400-VALIDA-DNI.
001850
001860*----------------- VALIDA FORMATO DO DNI --------------------------
001870*    9 CARACTERES: 8 DIGITOS + 1 LETRA MAIUSCULA.
001880 0400-VALIDA-DNI.
001890*    EXAMINA SE WS-DNI-VAL-NUM IS NOT NUMERIC.
001900     IF WS-DNI-VAL-NUM IS NOT NUMERIC
001910*    PASSA O CONTROLE PARA 0490-DNI-INVALIDO.
001920        GO TO 0490-DNI-INVALIDO.
001930*    VERIFICA SE WS-DNI-VAL-LETRA IS NOT LETRA-MAIUSCULA.
001940     IF WS-DNI-VAL-LETRA IS NOT LETRA-MAIUSCULA
001950*    PASSA O CONTROLE PARA 0490-DNI-INVALIDO.
001960        GO TO 0490-DNI-INVALIDO.
001970*    EXAMINA SE WS-TIPO-PROFESSOR.
001980     IF WS-TIPO-PROFESSOR
001990*    DESVIA PARA 0420-DNI-DUPLICADO-PROF.
002000        GO TO 0420-DNI-DUPLICADO-PROF.
002010*    DESVIA PARA 0430-DNI-DUPLICADO-ALU.
002020     GO TO 0430-DNI-DUPLICADO-ALU.
002030
002040 0420-DNI-DUPLICADO-PROF.
002050*    GRAVA 1 EM WS-IDX.
002060     MOVE 1 TO WS-IDX.
002070
002080 0421-VARRE-PROF.
002090*    EXAMINA SE WS-IDX > PROF-QTD.
002100     IF WS-IDX > PROF-QTD
002110*    RETORNA PARA 0500-VALIDA-NASCIMENTO.
002120        GO TO 0500-VALIDA-NASCIMENTO.
002130*    VERIFICA SE PROF-DNI(WS-IDX) = WS-DNI-VALIDA.
002140     IF PROF-DNI(WS-IDX) = WS-DNI-VALIDA
002150*    PROSSEGUE EM 0495-DNI-DUPLICADO.
002160        GO TO 0495-DNI-DUPLICADO.
002170*    SOMA 1 EM WS-IDX.
002180     ADD 1 TO WS-IDX.
002190*    DESVIA PARA 0421-VARRE-PROF.
002200     GO TO 0421-VARRE-PROF.
002210
002220 0430-DNI-DUPLICADO-ALU.
002230*    GRAVA 1 EM WS-IDX.
002240     MOVE 1 TO WS-IDX.
002250
002260 0431-VARRE-ALU.
002270*    VERIFICA SE WS-IDX > AL-QTD.
002280     IF WS-IDX > AL-QTD
002290*    RETORNA PARA 0500-VALIDA-NASCIMENTO.
002300        GO TO 0500-VALIDA-NASCIMENTO.
002310*    EXAMINA SE AL-DNI(WS-IDX) = WS-DNI-VALIDA.
002320     IF AL-DNI(WS-IDX) = WS-DNI-VALIDA
002330*    PROSSEGUE EM 0495-DNI-DUPLICADO.
002340        GO TO 0495-DNI-DUPLICADO.
002350*    SOMA 1 EM WS-IDX.
002360     ADD 1 TO WS-IDX.
002370*    DESVIA PARA 0431-VARRE-ALU.
002380     GO TO 0431-VARRE-ALU.
002390
002400 0490-DNI-INVALIDO.
002410*    LIMPA WS-MSG-AVISO COM BRANCOS.
002420     MOVE SPACES TO WS-MSG-AVISO.
002430*    MONTA O CAMPO POR CONCATENACAO.
002440     STRING 'INSERTAPERSONA - DNI INVALIDO: ' DELIMITED BY SIZE
002450            WS-DNI-VALIDA DELIMITED BY SIZE
002460            INTO WS-MSG-AVISO.
002470*    CHAMA O MODULO AVISOS-COB.
002480     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
002490     GOBACK.
002500
002510 0495-DNI-DUPLICADO.
002520*    LIMPA WS-MSG-AVISO COM BRANCOS.
002530     MOVE SPACES TO WS-MSG-AVISO.
002540*    MONTA O CAMPO POR CONCATENACAO.
002550     STRING 'INSERTAPERSONA - DNI JA CADASTRADO: ' DELIMITED
002560            BY SIZE WS-DNI-VALIDA DELIMITED BY SIZE
002570            INTO WS-MSG-AVISO.
002580*    CHAMA O MODULO AVISOS-COB.
002590     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
002600     GOBACK.
002610
002620*----------------- VALIDA DATA DE NASCIMENTO ----------------------
002630*    FORMATO D/M/AAAA, TEXTO.  FAIXA 01/01/1960 A 01/01/2018.
002640 0500-VALIDA-NASCIMENTO.
002650*    GRAVA WS-TOKEN(5) EM WS-DATA-NASC.
002660     MOVE WS-TOKEN(5) TO WS-DATA-NASC.
002670*    LIMPA WS-DIA-NASC-STR COM BRANCOS.
002680     MOVE SPACES TO WS-DIA-NASC-STR WS-MES-NASC-STR
002690                    WS-ANO-NASC-STR.
002700*    SEPARA O CAMPO EM PARTES.
002710     UNSTRING WS-DATA-NASC DELIMITED BY '/'
002720              INTO WS-DIA-NASC-STR WS-MES-NASC-STR
002730                   WS-ANO-NASC-STR.
002740*    TESTA SE WS-DIA-NASC-STR(2:1) = SPACE.
002750     IF WS-DIA-NASC-STR(2:1) = SPACE
002760*    GRAVA WS-DIA-NASC-STR(1:1) EM WS-DIA-NASC-STR(2:1).
002770        MOVE WS-DIA-NASC-STR(1:1) TO WS-DIA-NASC-STR(2:1)
002780*    GRAVA '0' EM WS-DIA-NASC-STR(1:1).
002790        MOVE '0' TO WS-DIA-NASC-STR(1:1).
002800*    EXAMINA SE WS-MES-NASC-STR(2:1) = SPACE.
002810     IF WS-MES-NASC-STR(2:1) = SPACE
002820*    GRAVA WS-MES-NASC-STR(1:1) EM WS-MES-NASC-STR(2:1).
002830        MOVE WS-MES-NASC-STR(1:1) TO WS-MES-NASC-STR(2:1)
002840*    GRAVA '0' EM WS-MES-NASC-STR(1:1).
002850        MOVE '0' TO WS-MES-NASC-STR(1:1).
002860*    VERIFICA SE WS-DIA-NASC-STR IS NOT NUMERIC.
002870     IF WS-DIA-NASC-STR IS NOT NUMERIC
002880*    PROSSEGUE EM 0590-DATA-INVALIDA.
002890        GO TO 0590-DATA-INVALIDA.
002900*    TESTA SE WS-MES-NASC-STR IS NOT NUMERIC.
002910     IF WS-MES-NASC-STR IS NOT NUMERIC
002920*    PROSSEGUE EM 0590-DATA-INVALIDA.
002930        GO TO 0590-DATA-INVALIDA.
002940*    VERIFICA SE WS-ANO-NASC-STR IS NOT NUMERIC.
002950     IF WS-ANO-NASC-STR IS NOT NUMERIC
002960*    PROSSEGUE EM 0590-DATA-INVALIDA.
002970        GO TO 0590-DATA-INVALIDA.
002980*    GRAVA WS-DIA-NASC-STR EM WS-DIA-NASC-NUM.
002990     MOVE WS-DIA-NASC-STR TO WS-DIA-NASC-NUM.
003000*    GRAVA WS-MES-NASC-STR EM WS-MES-NASC-NUM.
003010     MOVE WS-MES-NASC-STR TO WS-MES-NASC-NUM.
003020*    GRAVA WS-ANO-NASC-STR EM WS-ANO-NASC-NUM.
003030     MOVE WS-ANO-NASC-STR TO WS-ANO-NASC-NUM.
003040*    TESTA SE WS-DIA-NASC-NUM < 1 OR WS-DIA-NASC-NUM > 31.
003050     IF WS-DIA-NASC-NUM < 1 OR WS-DIA-NASC-NUM > 31
003060*    PROSSEGUE EM 0590-DATA-INVALIDA.
003070        GO TO 0590-DATA-INVALIDA.
003080*    VERIFICA SE WS-MES-NASC-NUM < 1 OR WS-MES-NASC-NUM > 12.
003090     IF WS-MES-NASC-NUM < 1 OR WS-MES-NASC-NUM > 12
003100*    PROSSEGUE EM 0590-DATA-INVALIDA.
003110        GO TO 0590-DATA-INVALIDA.
003120*    GRAVA WS-ANO-NASC-NUM EM WS-CMP-NASC-ANO.
003130     MOVE WS-ANO-NASC-NUM TO WS-CMP-NASC-ANO.
003140*    GRAVA WS-MES-NASC-NUM EM WS-CMP-NASC-MES.
003150     MOVE WS-MES-NASC-NUM TO WS-CMP-NASC-MES.
003160*    GRAVA WS-DIA-NASC-NUM EM WS-CMP-NASC-DIA.
003170     MOVE WS-DIA-NASC-NUM TO WS-CMP-NASC-DIA.
003180*    VERIFICA SE WS-DATA-NASC-COMPARA < 19600101.
003190     IF WS-DATA-NASC-COMPARA < 19600101
003200*    PROSSEGUE EM 0590-DATA-INVALIDA.
003210        GO TO 0590-DATA-INVALIDA.
003220*    CONFERE SE WS-DATA-NASC-COMPARA > 20180101.
003230     IF WS-DATA-NASC-COMPARA > 20180101
003240*    PROSSEGUE EM 0590-DATA-INVALIDA.
003250        GO TO 0590-DATA-INVALIDA.
003260*    EXAMINA SE WS-TIPO-PROFESSOR.
003270     IF WS-TIPO-PROFESSOR
003280*    PROSSEGUE EM 0700-GRAVA-NOVO-PROF.
003290        GO TO 0700-GRAVA-NOVO-PROF.
003300*    SEGUE PARA 0600-VALIDA-INGRESSO.
003310     GO TO 0600-VALIDA-INGRESSO.
003320
003330 0590-DATA-INVALIDA.
003340*    LIMPA WS-MSG-AVISO COM BRANCOS.
003350     MOVE SPACES TO WS-MSG-AVISO.
003360*    MONTA O CAMPO POR CONCATENACAO.
003370     STRING 'INSERTAPERSONA - NASCIMENTO INVALIDO: '
003380            DELIMITED BY SIZE
003390            WS-DATA-NASC DELIMITED BY SIZE
003400            INTO WS-MSG-AVISO.
003410*    CHAMA O MODULO AVISOS-COB.
003420     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
003430     GOBACK.
003440
003450*----------------- VALIDA DATA DE INGRESSO (SO ALUNO) ------------
003460*    IDADE EM ANOS COMPLETOS ENTRE NASCIMENTO E INGRESSO DEVE
003470*    FICAR ENTRE 16 E 60 ANOS, INCLUSIVE.
003480 0600-VALIDA-INGRESSO.
003490*    GRAVA WS-TOKEN(6) EM WS-DATA-INGR.
003500     MOVE WS-TOKEN(6) TO WS-DATA-INGR.
003510*    LIMPA WS-DIA-INGR-STR COM BRANCOS.
003520     MOVE SPACES TO WS-DIA-INGR-STR WS-MES-INGR-STR
003530                    WS-ANO-INGR-STR.
003540*    SEPARA O CAMPO EM PARTES.
003550     UNSTRING WS-DATA-INGR DELIMITED BY '/'
003560              INTO WS-DIA-INGR-STR WS-MES-INGR-STR
003570                   WS-ANO-INGR-STR.
003580*    EXAMINA SE WS-DIA-INGR-STR(2:1) = SPACE.
003590     IF WS-DIA-INGR-STR(2:1) = SPACE
003600*    GRAVA WS-DIA-INGR-STR(1:1) EM WS-DIA-INGR-STR(2:1).
003610        MOVE WS-DIA-INGR-STR(1:1) TO WS-DIA-INGR-STR(2:1)
003620*    GRAVA '0' EM WS-DIA-INGR-STR(1:1).
003630        MOVE '0' TO WS-DIA-INGR-STR(1:1).
003640*    CONFERE SE WS-MES-INGR-STR(2:1) = SPACE.
003650     IF WS-MES-INGR-STR(2:1) = SPACE
003660*    GRAVA WS-MES-INGR-STR(1:1) EM WS-MES-INGR-STR(2:1).
003670        MOVE WS-MES-INGR-STR(1:1) TO WS-MES-INGR-STR(2:1)
003680*    GRAVA '0' EM WS-MES-INGR-STR(1:1).
003690        MOVE '0' TO WS-MES-INGR-STR(1:1).
003700*    TESTA SE WS-DIA-INGR-STR IS NOT NUMERIC.
003710     IF WS-DIA-INGR-STR IS NOT NUMERIC
003720*    SEGUE PARA 0690-INGRESSO-INVALIDO.
003730        GO TO 0690-INGRESSO-INVALIDO.
003740*    EXAMINA SE WS-MES-INGR-STR IS NOT NUMERIC.
003750     IF WS-MES-INGR-STR IS NOT NUMERIC
003760*    SEGUE PARA 0690-INGRESSO-INVALIDO.
003770        GO TO 0690-INGRESSO-INVALIDO.
003780*    TESTA SE WS-ANO-INGR-STR IS NOT NUMERIC.
003790     IF WS-ANO-INGR-STR IS NOT NUMERIC
003800*    SEGUE PARA 0690-INGRESSO-INVALIDO.
003810        GO TO 0690-INGRESSO-INVALIDO.
003820*    GRAVA WS-DIA-INGR-STR EM WS-DIA-INGR-NUM.
003830     MOVE WS-DIA-INGR-STR TO WS-DIA-INGR-NUM.
003840*    GRAVA WS-MES-INGR-STR EM WS-MES-INGR-NUM.
003850     MOVE WS-MES-INGR-STR TO WS-MES-INGR-NUM.
003860*    GRAVA WS-ANO-INGR-STR EM WS-ANO-INGR-NUM.
003870     MOVE WS-ANO-INGR-STR TO WS-ANO-INGR-NUM.
003880*    CONFERE SE WS-DIA-INGR-NUM < 1 OR WS-DIA-INGR-NUM > 31.
003890     IF WS-DIA-INGR-NUM < 1 OR WS-DIA-INGR-NUM > 31
003900*    SEGUE PARA 0690-INGRESSO-INVALIDO.
003910        GO TO 0690-INGRESSO-INVALIDO.
003920*    EXAMINA SE WS-MES-INGR-NUM < 1 OR WS-MES-INGR-NUM > 12.
003930     IF WS-MES-INGR-NUM < 1 OR WS-MES-INGR-NUM > 12
003940*    SEGUE PARA 0690-INGRESSO-INVALIDO.
003950        GO TO 0690-INGRESSO-INVALIDO.
003960*    CALCULA O VALOR DO CAMPO.
003970     COMPUTE WS-IDADE-INGR =
003980             WS-ANO-INGR-NUM - WS-ANO-NASC-NUM.
003990*    VERIFICA SE WS-MES-INGR-NUM < WS-MES-NASC-NUM.
004000     IF WS-MES-INGR-NUM < WS-MES-NASC-NUM
004010        SUBTRACT 1 FROM WS-IDADE-INGR
004020     ELSE
004030*    VERIFICA SE WS-MES-INGR-NUM = WS-MES-NASC-NUM AND.
004040        IF WS-MES-INGR-NUM = WS-MES-NASC-NUM AND
004050           WS-DIA-INGR-NUM < WS-DIA-NASC-NUM
004060           SUBTRACT 1 FROM WS-IDADE-INGR.
004070*    CONFERE SE WS-IDADE-INGR < 16 OR WS-IDADE-INGR > 60.
004080     IF WS-IDADE-INGR < 16 OR WS-IDADE-INGR > 60
004090*    SEGUE PARA 0690-INGRESSO-INVALIDO.
004100        GO TO 0690-INGRESSO-INVALIDO.
004110*    RETORNA PARA 0700-GRAVA-NOVO-ALU.
004120     GO TO 0700-GRAVA-NOVO-ALU.
004130
004140 0690-INGRESSO-INVALIDO.
004150*    LIMPA WS-MSG-AVISO COM BRANCOS.
004160     MOVE SPACES TO WS-MSG-AVISO.
004170*    MONTA O CAMPO POR CONCATENACAO.
004180     STRING 'INSERTAPERSONA - INGRESSO INVALIDO: '
004190            DELIMITED BY SIZE
004200            WS-DATA-INGR DELIMITED BY SIZE
004210            INTO WS-MSG-AVISO.
004220*    CHAMA O MODULO AVISOS-COB.
004230     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
004240     GOBACK.
004250
004260*----------------- GRAVA NOVO PROFESSOR ---------------------------
004270 0700-GRAVA-NOVO-PROF.
004280*    AVANCA PROF-QTD.
004290     ADD 1 TO PROF-QTD.
004300*    GRAVA WS-DNI-VALIDA EM PROF-DNI(PROF-QTD).
004310     MOVE WS-DNI-VALIDA TO PROF-DNI(PROF-QTD).
004320*    GRAVA WS-TOKEN(4) EM PROF-NOME(PROF-QTD).
004330     MOVE WS-TOKEN(4) TO PROF-NOME(PROF-QTD).
004340*    GRAVA WS-DATA-NASC EM PROF-NASCIMENTO(PROF-QTD).
004350     MOVE WS-DATA-NASC TO PROF-NASCIMENTO(PROF-QTD).
004360*    GRAVA WS-TOKEN(6) EM PROF-CATEGORIA(PROF-QTD).
004370     MOVE WS-TOKEN(6) TO PROF-CATEGORIA(PROF-QTD).
004380*    GRAVA WS-TOKEN(7) EM PROF-DEPARTAMENTO(PROF-QTD).
004390     MOVE WS-TOKEN(7) TO PROF-DEPARTAMENTO(PROF-QTD).
004400*    ZERA O CONTADOR PROF-QTD-TURMA(PROF-QTD).
004410     MOVE ZERO TO PROF-QTD-TURMA(PROF-QTD).
004420*    CHAMA O MODULO GRAVA-COB.
004430     CALL 'GRAVA-COB' USING 'P' TB-DISCIPLINA TB-PROFESSOR
004440                            TB-ALUNO.
004450     GOBACK.
004460
004470*----------------- GRAVA NOVO ALUNO --------------------------------
004480 0700-GRAVA-NOVO-ALU.
004490*    INCREMENTA AL-QTD.
004500     ADD 1 TO AL-QTD.
004510*    GRAVA WS-DNI-VALIDA EM AL-DNI(AL-QTD).
004520     MOVE WS-DNI-VALIDA TO AL-DNI(AL-QTD).
004530*    GRAVA WS-TOKEN(4) EM AL-NOME(AL-QTD).
004540     MOVE WS-TOKEN(4) TO AL-NOME(AL-QTD).
004550*    LIMPA AL-EMAIL(AL-QTD) COM BRANCOS.
004560     MOVE SPACES TO AL-EMAIL(AL-QTD).
004570*    GRAVA WS-DATA-NASC EM AL-NASCIMENTO(AL-QTD).
004580     MOVE WS-DATA-NASC TO AL-NASCIMENTO(AL-QTD).
004590*    GRAVA WS-DATA-INGR EM AL-INGRESSO(AL-QTD).
004600     MOVE WS-DATA-INGR TO AL-INGRESSO(AL-QTD).
004610*    ZERA O CONTADOR AL-QTD-APROV(AL-QTD).
004620     MOVE ZERO TO AL-QTD-APROV(AL-QTD).
004630*    ZERA O CONTADOR AL-QTD-MATRIC(AL-QTD).
004640     MOVE ZERO TO AL-QTD-MATRIC(AL-QTD).
004650*    CHAMA O MODULO GRAVA-COB.
004660     CALL 'GRAVA-COB' USING 'A' TB-DISCIPLINA TB-PROFESSOR
004670                            TB-ALUNO.
004680     GOBACK.
