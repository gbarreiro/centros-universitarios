000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CRIATUR-COB.
000030 AUTHOR. E. SANTANA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 22/01/1994.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: COMANDO CREAGRUPOASIG DA FILA DE LOTE.  CRIA
000110*    UMA NOVA TURMA (GRUPO SEMANAL) PARA UMA DISCIPLINA, NUMA
000120*    SALA E HORARIO INFORMADOS, CONFERINDO CHOQUE COM QUALQUER
000130*    OUTRA TURMA JA EXISTENTE NA MESMA SALA.  SUBSTITUI A
000140*    INCLUSAO DE DISCIPLINA EM TELA (CADDISCI) POR INCLUSAO DE
000150*    TURMA EM LOTE, SEM OPERADOR.
000160*---------------------------------------------------------------
000170* VRS         DATA           PROGRAMADOR        DESCRICAO
000180* 1.0         22/01/1994     E.SANTANA          IMPLANTACAO
000190* 1.1         14/01/1998     M.PRADO            AJUSTE ANO 2000
000200* 1.2         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000210* 1.3         21/08/2001     R.TEIXEIRA         CONFERE SALA
000220* 1.4         09/02/2004     C.ABREU            REQ 4471-TOKENS
000230* 1.5         17/05/2006     C.ABREU            REQ 5130-PADRAO MSG
000240* 1.6         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000250* 1.7         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000260* 1.8         08/07/2013     D.MOURA            CONFERENCIA DE ROTINA
000270* 1.9         14/04/2016     D.MOURA            REQ 7610-CHOQUE PROF
000280*---------------------------------------------------------------
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340
000350 DATA DIVISION.
000360 WORKING-STORAGE SECTION.
000370*    CAMPO: WS MSG AVISO.
000380 01  WS-MSG-AVISO                 PIC X(120).
000390*    CAMPO: WS COD DISC.
000400 01  WS-COD-DISC                  PIC X(10).
000410*    CAMPO: WS COD DISC R.
000420 01  WS-COD-DISC-R REDEFINES WS-COD-DISC.
000430*    CAMPO: WS COD DISC PREF.
000440     05  WS-COD-DISC-PREF         PIC X(05).
000450*    CAMPO: WS COD DISC SUF.
000460     05  WS-COD-DISC-SUF          PIC X(05).
000470*    CAMPO: WS TIPO GRUPO.
000480 01  WS-TIPO-GRUPO                PIC X(01).
000490*    CAMPO: WS ID GRUPO STR.
000500 01  WS-ID-GRUPO-STR              PIC X(02).
000510*    CAMPO: WS ID GRUPO STR R.
000520 01  WS-ID-GRUPO-STR-R REDEFINES WS-ID-GRUPO-STR
000530                                 PIC 9(02).
000540*    CAMPO: WS ID GRUPO NUM.
000550 01  WS-ID-GRUPO-NUM              PIC 9(02).
000560*    CAMPO: WS DIA GRUPO.
000570 01  WS-DIA-GRUPO                 PIC X(01).
000580*    CAMPO: WS HORA STR.
000590 01  WS-HORA-STR                  PIC X(02).
000600*    CAMPO: WS HORA STR R.
000610 01  WS-HORA-STR-R REDEFINES WS-HORA-STR PIC 9(02).
000620*    CAMPO: WS HORA GRUPO.
000630 01  WS-HORA-GRUPO                PIC 9(02).
000640*    CAMPO: WS COD SALA.
000650 01  WS-COD-SALA                  PIC X(10).
000660
000670*    CAMPO: WS DISC IDX.
000680 01  WS-DISC-IDX                  COMP PIC 9(04) VALUE ZERO.
000690*    CAMPO: WS SALA IDX.
000700 01  WS-SALA-IDX                  COMP PIC 9(04) VALUE ZERO.
000710*    CAMPO: WS IDX.
000720 01  WS-IDX                       COMP PIC 9(04) VALUE ZERO.
000730*    CAMPO: WS IDX2.
000740 01  WS-IDX2                      COMP PIC 9(04) VALUE ZERO.
000750*    CAMPO: WS DUR GRUPO.
000760 01  WS-DUR-GRUPO                 PIC 9(02).
000770*    CAMPO: WS FIM GRUPO.
000780 01  WS-FIM-GRUPO                 PIC 9(02).
000790
000800*    CAMPO: WS OUTRO DIA.
000810 01  WS-OUTRO-DIA                 PIC X(01).
000820*    CAMPO: WS OUTRO HORA INI.
000830 01  WS-OUTRO-HORA-INI            PIC 9(02).
000840*    CAMPO: WS OUTRO DUR.
000850 01  WS-OUTRO-DUR                 PIC 9(02).
000860*    CAMPO: WS OUTRO FIM.
000870 01  WS-OUTRO-FIM                 PIC 9(02).
000880*    CAMPO: WS OUTRO SALA.
000890 01  WS-OUTRO-SALA                PIC X(10).
000900
000910 LINKAGE SECTION.
000920     COPY "TABACAD".
000930*    CAMPO: TB TOKEN.
000940 01  TB-TOKEN.
000950*    CAMPO: WS TOKEN.
000960     05  WS-TOKEN OCCURS 10 TIMES PIC X(60).
000970     05  FILLER                   PIC X(04).
000980*    CAMPO: WS QTD TOKEN.
000990 01  WS-QTD-TOKEN                 COMP PIC 9(02).
001000
001010 PROCEDURE DIVISION USING TB-DISCIPLINA TB-SALA TB-PROFESSOR
001020                           TB-ALUNO TB-TOKEN WS-QTD-TOKEN.        REQ4471 
001030
001040 0100-INICIO.
001050*    EXAMINA SE WS-QTD-TOKEN NOT = 7.
001060     IF WS-QTD-TOKEN NOT = 7
001070*    LIMPA WS-MSG-AVISO COM BRANCOS.
001080        MOVE SPACES TO WS-MSG-AVISO
001090*    MONTA O CAMPO POR CONCATENACAO.
001100        STRING 'CREAGRUPOASIG - NUM. CAMPOS INVALIDO'
001110               DELIMITED BY SIZE INTO WS-MSG-AVISO
001120*    CHAMA O MODULO AVISOS-COB.
001130        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001140        GOBACK.
001150*    GRAVA WS-TOKEN(2) EM WS-COD-DISC.
001160     MOVE WS-TOKEN(2) TO WS-COD-DISC.
001170*    PROSSEGUE EM 0300-LOCALIZA-DISCIPLINA.
001180     GO TO 0300-LOCALIZA-DISCIPLINA.
001190
001200*----------------- LOCALIZA A DISCIPLINA ----------------------------
001210 0300-LOCALIZA-DISCIPLINA.
001220*    ZERA O CONTADOR WS-DISC-IDX.
001230     MOVE ZERO TO WS-DISC-IDX.
001240*    GRAVA 1 EM WS-IDX.
001250     MOVE 1 TO WS-IDX.
001260
001270 0310-BUSCA-DISC.
001280*    TESTA SE WS-IDX > DIS-QTD.
001290     IF WS-IDX > DIS-QTD
001300*    RETORNA PARA 0320-FIM-BUSCA-DISC.
001310        GO TO 0320-FIM-BUSCA-DISC.
001320*    CONFERE SE DIS-COD(WS-IDX) = WS-COD-DISC.
001330     IF DIS-COD(WS-IDX) = WS-COD-DISC
001340*    GRAVA WS-IDX EM WS-DISC-IDX.
001350        MOVE WS-IDX TO WS-DISC-IDX
001360*    RETORNA PARA 0320-FIM-BUSCA-DISC.
001370        GO TO 0320-FIM-BUSCA-DISC.
001380*    SOMA 1 EM WS-IDX.
001390     ADD 1 TO WS-IDX.
001400*    SEGUE PARA 0310-BUSCA-DISC.
001410     GO TO 0310-BUSCA-DISC.
001420
001430 0320-FIM-BUSCA-DISC.
001440*    VERIFICA SE WS-DISC-IDX = ZERO.
001450     IF WS-DISC-IDX = ZERO
001460*    LIMPA WS-MSG-AVISO COM BRANCOS.
001470        MOVE SPACES TO WS-MSG-AVISO
001480*    MONTA O CAMPO POR CONCATENACAO.
001490        STRING 'CREAGRUPOASIG - DISCIPLINA INEXISTENTE: '
001500               DELIMITED BY SIZE WS-COD-DISC DELIMITED BY SIZE
001510               INTO WS-MSG-AVISO
001520*    CHAMA O MODULO AVISOS-COB.
001530        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001540        GOBACK.
001550*    PASSA O CONTROLE PARA 0400-VALIDA-TIPO-DIA.
001560     GO TO 0400-VALIDA-TIPO-DIA.
001570
001580*----------------- VALIDA TIPO DE GRUPO, ID, DIA E HORA -------------
001590 0400-VALIDA-TIPO-DIA.
001600*    LIMPA WS-TIPO-GRUPO COM BRANCOS.
001610     MOVE SPACES TO WS-TIPO-GRUPO.
001620*    GRAVA WS-TOKEN(3)(1:1) EM WS-TIPO-GRUPO.
001630     MOVE WS-TOKEN(3)(1:1) TO WS-TIPO-GRUPO.
001640*    CONVERTE O CAMPO PARA MAIUSCULAS.
001650     INSPECT WS-TIPO-GRUPO CONVERTING
001660        'abcdefghijklmnopqrstuvwxyz' TO
001670        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001680*    TESTA SE WS-TIPO-GRUPO NOT = 'A' AND WS-TIPO-GRUPO NOT = 'B'.
001690     IF WS-TIPO-GRUPO NOT = 'A' AND WS-TIPO-GRUPO NOT = 'B'
001700*    LIMPA WS-MSG-AVISO COM BRANCOS.
001710        MOVE SPACES TO WS-MSG-AVISO
001720*    MONTA O CAMPO POR CONCATENACAO.
001730        STRING 'CREAGRUPOASIG - TIPO DE GRUPO INVALIDO: '
001740               DELIMITED BY SIZE WS-TIPO-GRUPO DELIMITED BY
001750               SIZE INTO WS-MSG-AVISO
001760*    CHAMA O MODULO AVISOS-COB.
001770        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001780        GOBACK.
001790*    LIMPA WS-ID-GRUPO-STR COM BRANCOS.
001800     MOVE SPACES TO WS-ID-GRUPO-STR.
001810*    GRAVA WS-TOKEN(4)(1:2) EM WS-ID-GRUPO-STR.
001820     MOVE WS-TOKEN(4)(1:2) TO WS-ID-GRUPO-STR.
001830*    EXAMINA SE WS-ID-GRUPO-STR(2:1) = SPACE.
001840     IF WS-ID-GRUPO-STR(2:1) = SPACE
001850*    GRAVA WS-ID-GRUPO-STR(1:1) EM WS-ID-GRUPO-STR(2:1).
001860        MOVE WS-ID-GRUPO-STR(1:1) TO WS-ID-GRUPO-STR(2:1)
001870*    GRAVA '0' EM WS-ID-GRUPO-STR(1:1).
001880        MOVE '0' TO WS-ID-GRUPO-STR(1:1).
001890*    GRAVA WS-ID-GRUPO-STR EM WS-ID-GRUPO-NUM.
001900     MOVE WS-ID-GRUPO-STR TO WS-ID-GRUPO-NUM.
001910*        CONFERE SE O ID JA ESTA USADO NO TIPO DESSA DISCIPLINA
001920     MOVE 1 TO WS-IDX.
001930*    VERIFICA SE WS-TIPO-GRUPO = 'A'.
001940     IF WS-TIPO-GRUPO = 'A'
001950*    PASSA O CONTROLE PARA 0410-CONFERE-ID-A.
001960        GO TO 0410-CONFERE-ID-A.
001970*    PROSSEGUE EM 0420-CONFERE-ID-B.
001980     GO TO 0420-CONFERE-ID-B.
001990
002000 0410-CONFERE-ID-A.
002010*    VERIFICA SE WS-IDX > DIS-QTD-GRUPO-A(WS-DISC-IDX).
002020     IF WS-IDX > DIS-QTD-GRUPO-A(WS-DISC-IDX)
002030*    RETORNA PARA 0430-FIM-CONFERE-ID.
002040        GO TO 0430-FIM-CONFERE-ID.
002050*    VERIFICA SE GRA-ID(WS-DISC-IDX WS-IDX) = WS-ID-GRUPO-NUM.
002060     IF GRA-ID(WS-DISC-IDX WS-IDX) = WS-ID-GRUPO-NUM
002070*    ENCAMINHA PARA 0490-ID-DUPLICADO.
002080        GO TO 0490-ID-DUPLICADO.
002090*    SOMA 1 EM WS-IDX.
002100     ADD 1 TO WS-IDX.
002110*    PASSA O CONTROLE PARA 0410-CONFERE-ID-A.
002120     GO TO 0410-CONFERE-ID-A.
002130
002140 0420-CONFERE-ID-B.
002150*    CONFERE SE WS-IDX > DIS-QTD-GRUPO-B(WS-DISC-IDX).
002160     IF WS-IDX > DIS-QTD-GRUPO-B(WS-DISC-IDX)
002170*    RETORNA PARA 0430-FIM-CONFERE-ID.
002180        GO TO 0430-FIM-CONFERE-ID.
002190*    CONFERE SE GRB-ID(WS-DISC-IDX WS-IDX) = WS-ID-GRUPO-NUM.
002200     IF GRB-ID(WS-DISC-IDX WS-IDX) = WS-ID-GRUPO-NUM
002210*    ENCAMINHA PARA 0490-ID-DUPLICADO.
002220        GO TO 0490-ID-DUPLICADO.
002230*    SOMA 1 EM WS-IDX.
002240     ADD 1 TO WS-IDX.
002250*    PROSSEGUE EM 0420-CONFERE-ID-B.
002260     GO TO 0420-CONFERE-ID-B.
002270
002280 0430-FIM-CONFERE-ID.
002290*    LIMPA WS-DIA-GRUPO COM BRANCOS.
002300     MOVE SPACES TO WS-DIA-GRUPO.
002310*    GRAVA WS-TOKEN(5)(1:1) EM WS-DIA-GRUPO.
002320     MOVE WS-TOKEN(5)(1:1) TO WS-DIA-GRUPO.
002330*    CONVERTE O CAMPO PARA MAIUSCULAS.
002340     INSPECT WS-DIA-GRUPO CONVERTING
002350        'abcdefghijklmnopqrstuvwxyz' TO
002360        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002370*    VERIFICA SE WS-DIA-GRUPO NOT = 'L' AND WS-DIA-GRUPO NOT = 'M' AND.
002380     IF WS-DIA-GRUPO NOT = 'L' AND WS-DIA-GRUPO NOT = 'M' AND
002390        WS-DIA-GRUPO NOT = 'X' AND WS-DIA-GRUPO NOT = 'J' AND
002400        WS-DIA-GRUPO NOT = 'V'
002410*    LIMPA WS-MSG-AVISO COM BRANCOS.
002420        MOVE SPACES TO WS-MSG-AVISO
002430*    MONTA O CAMPO POR CONCATENACAO.
002440        STRING 'CREAGRUPOASIG - DIA INVALIDO: ' DELIMITED BY
002450               SIZE WS-DIA-GRUPO DELIMITED BY SIZE
002460               INTO WS-MSG-AVISO
002470*    CHAMA O MODULO AVISOS-COB.
002480        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002490        GOBACK.
002500*    LIMPA WS-HORA-STR COM BRANCOS.
002510     MOVE SPACES TO WS-HORA-STR.
002520*    GRAVA WS-TOKEN(6)(1:2) EM WS-HORA-STR.
002530     MOVE WS-TOKEN(6)(1:2) TO WS-HORA-STR.
002540*    CONFERE SE WS-HORA-STR(2:1) = SPACE.
002550     IF WS-HORA-STR(2:1) = SPACE
002560*    GRAVA WS-HORA-STR(1:1) EM WS-HORA-STR(2:1).
002570        MOVE WS-HORA-STR(1:1) TO WS-HORA-STR(2:1)
002580*    GRAVA '0' EM WS-HORA-STR(1:1).
002590        MOVE '0' TO WS-HORA-STR(1:1).
002600*    GRAVA WS-HORA-STR EM WS-HORA-GRUPO.
002610     MOVE WS-HORA-STR TO WS-HORA-GRUPO.
002620*    GRAVA WS-TOKEN(7) EM WS-COD-SALA.
002630     MOVE WS-TOKEN(7) TO WS-COD-SALA.
002640*    VERIFICA SE WS-TIPO-GRUPO = 'A'.
002650     IF WS-TIPO-GRUPO = 'A'
002660*    GRAVA DIS-DUR-GRUPO-A(WS-DISC-IDX) EM WS-DUR-GRUPO.
002670        MOVE DIS-DUR-GRUPO-A(WS-DISC-IDX) TO WS-DUR-GRUPO
002680     ELSE
002690*    GRAVA DIS-DUR-GRUPO-B(WS-DISC-IDX) EM WS-DUR-GRUPO.
002700        MOVE DIS-DUR-GRUPO-B(WS-DISC-IDX) TO WS-DUR-GRUPO.
002710*    CALCULA O VALOR DO CAMPO.
002720     COMPUTE WS-FIM-GRUPO = WS-HORA-GRUPO + WS-DUR-GRUPO - 1.
002730*    RETORNA PARA 0500-LOCALIZA-SALA.
002740     GO TO 0500-LOCALIZA-SALA.
002750
002760 0490-ID-DUPLICADO.
002770*    LIMPA WS-MSG-AVISO COM BRANCOS.
002780     MOVE SPACES TO WS-MSG-AVISO.
002790*    MONTA O CAMPO POR CONCATENACAO.
002800     STRING 'CREAGRUPOASIG - ID DE GRUPO JA USADO: '
002810            DELIMITED BY SIZE WS-ID-GRUPO-STR DELIMITED BY SIZE
002820            INTO WS-MSG-AVISO.
002830*    CHAMA O MODULO AVISOS-COB.
002840     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
002850     GOBACK.
002860
002870*----------------- LOCALIZA A SALA -----------------------------------
002880 0500-LOCALIZA-SALA.
002890*    ZERA O CONTADOR WS-SALA-IDX.
002900     MOVE ZERO TO WS-SALA-IDX.
002910*    GRAVA 1 EM WS-IDX.
002920     MOVE 1 TO WS-IDX.
002930
002940 0510-BUSCA-SALA.
002950*    VERIFICA SE WS-IDX > SALA-QTD.
002960     IF WS-IDX > SALA-QTD
002970*    RETORNA PARA 0520-FIM-BUSCA-SALA.
002980        GO TO 0520-FIM-BUSCA-SALA.
002990*    VERIFICA SE SALA-COD(WS-IDX) = WS-COD-SALA.
003000     IF SALA-COD(WS-IDX) = WS-COD-SALA
003010*    GRAVA WS-IDX EM WS-SALA-IDX.
003020        MOVE WS-IDX TO WS-SALA-IDX
003030*    RETORNA PARA 0520-FIM-BUSCA-SALA.
003040        GO TO 0520-FIM-BUSCA-SALA.
003050*    SOMA 1 EM WS-IDX.
003060     ADD 1 TO WS-IDX.
003070*    SEGUE PARA 0510-BUSCA-SALA.
003080     GO TO 0510-BUSCA-SALA.
003090
003100 0520-FIM-BUSCA-SALA.
003110*    EXAMINA SE WS-SALA-IDX = ZERO.
003120     IF WS-SALA-IDX = ZERO
003130*    LIMPA WS-MSG-AVISO COM BRANCOS.
003140        MOVE SPACES TO WS-MSG-AVISO
003150*    MONTA O CAMPO POR CONCATENACAO.
003160        STRING 'CREAGRUPOASIG - SALA INEXISTENTE: '
003170               DELIMITED BY SIZE WS-COD-SALA DELIMITED BY SIZE
003180               INTO WS-MSG-AVISO
003190*    CHAMA O MODULO AVISOS-COB.
003200        CALL 'AVISOS-COB' USING WS-MSG-AVISO
003210        GOBACK.
003220*    PROSSEGUE EM 0600-VERIFICA-CHOQUE-SALA.
003230     GO TO 0600-VERIFICA-CHOQUE-SALA.
003240
003250*----------------- CHOQUE DE SALA (CONTRA TODAS AS DISCIPLINAS) -----
003260 0600-VERIFICA-CHOQUE-SALA.
003270*    GRAVA 1 EM WS-IDX.
003280     MOVE 1 TO WS-IDX.
003290
003300 0610-LOOP-DISC.
003310*    TESTA SE WS-IDX > DIS-QTD.
003320     IF WS-IDX > DIS-QTD
003330*    SEGUE PARA 0700-GRAVA.
003340        GO TO 0700-GRAVA.
003350*    GRAVA 1 EM WS-IDX2.
003360     MOVE 1 TO WS-IDX2.
003370
003380 0620-LOOP-GRUPO-A.
003390*    EXAMINA SE WS-IDX2 > DIS-QTD-GRUPO-A(WS-IDX).
003400     IF WS-IDX2 > DIS-QTD-GRUPO-A(WS-IDX)
003410*    DESVIA PARA 0640-LOOP-GRUPO-B-INICIO.
003420        GO TO 0640-LOOP-GRUPO-B-INICIO.
003430*    MOVIMENTA O CAMPO.
003440     MOVE GRA-SALA(WS-IDX WS-IDX2) TO WS-OUTRO-SALA.
003450*    CONFERE SE WS-OUTRO-SALA = WS-COD-SALA.
003460     IF WS-OUTRO-SALA = WS-COD-SALA
003470*    MOVIMENTA O CAMPO.
003480        MOVE GRA-DIA(WS-IDX WS-IDX2) TO WS-OUTRO-DIA
003490*    MOVIMENTA O CAMPO.
003500        MOVE GRA-HORA-INI(WS-IDX WS-IDX2) TO WS-OUTRO-HORA-INI
003510*    GRAVA DIS-DUR-GRUPO-A(WS-IDX) EM WS-OUTRO-DUR.
003520        MOVE DIS-DUR-GRUPO-A(WS-IDX) TO WS-OUTRO-DUR
003530*    CALCULA O VALOR DO CAMPO.
003540        COMPUTE WS-OUTRO-FIM =
003550                WS-OUTRO-HORA-INI + WS-OUTRO-DUR - 1
003560*    CONFERE SE WS-OUTRO-DIA = WS-DIA-GRUPO AND.
003570        IF WS-OUTRO-DIA = WS-DIA-GRUPO AND
003580           WS-HORA-GRUPO <= WS-OUTRO-FIM AND
003590           WS-OUTRO-HORA-INI <= WS-FIM-GRUPO
003600*    SEGUE PARA 0690-CHOQUE-SALA.
003610           GO TO 0690-CHOQUE-SALA.
003620*    INCREMENTA WS-IDX2.
003630     ADD 1 TO WS-IDX2.
003640*    SEGUE PARA 0620-LOOP-GRUPO-A.
003650     GO TO 0620-LOOP-GRUPO-A.
003660
003670 0640-LOOP-GRUPO-B-INICIO.
003680*    GRAVA 1 EM WS-IDX2.
003690     MOVE 1 TO WS-IDX2.
003700
003710 0641-LOOP-GRUPO-B.
003720*    TESTA SE WS-IDX2 > DIS-QTD-GRUPO-B(WS-IDX).
003730     IF WS-IDX2 > DIS-QTD-GRUPO-B(WS-IDX)
003740*    SEGUE PARA 0650-PROX-DISC.
003750        GO TO 0650-PROX-DISC.
003760*    MOVIMENTA O CAMPO.
003770     MOVE GRB-SALA(WS-IDX WS-IDX2) TO WS-OUTRO-SALA.
003780*    CONFERE SE WS-OUTRO-SALA = WS-COD-SALA.
003790     IF WS-OUTRO-SALA = WS-COD-SALA
003800*    MOVIMENTA O CAMPO.
003810        MOVE GRB-DIA(WS-IDX WS-IDX2) TO WS-OUTRO-DIA
003820*    MOVIMENTA O CAMPO.
003830        MOVE GRB-HORA-INI(WS-IDX WS-IDX2) TO WS-OUTRO-HORA-INI
003840*    GRAVA DIS-DUR-GRUPO-B(WS-IDX) EM WS-OUTRO-DUR.
003850        MOVE DIS-DUR-GRUPO-B(WS-IDX) TO WS-OUTRO-DUR
003860*    CALCULA O VALOR DO CAMPO.
003870        COMPUTE WS-OUTRO-FIM =
003880                WS-OUTRO-HORA-INI + WS-OUTRO-DUR - 1
003890*    CONFERE SE WS-OUTRO-DIA = WS-DIA-GRUPO AND.
003900        IF WS-OUTRO-DIA = WS-DIA-GRUPO AND
003910           WS-HORA-GRUPO <= WS-OUTRO-FIM AND
003920           WS-OUTRO-HORA-INI <= WS-FIM-GRUPO
003930*    SEGUE PARA 0690-CHOQUE-SALA.
003940           GO TO 0690-CHOQUE-SALA.
003950*    INCREMENTA WS-IDX2.
003960     ADD 1 TO WS-IDX2.
003970*    ENCAMINHA PARA 0641-LOOP-GRUPO-B.
003980     GO TO 0641-LOOP-GRUPO-B.
003990
004000 0650-PROX-DISC.
004010*    SOMA 1 EM WS-IDX.
004020     ADD 1 TO WS-IDX.
004030*    DESVIA PARA 0610-LOOP-DISC.
004040     GO TO 0610-LOOP-DISC.
004050
004060 0690-CHOQUE-SALA.
004070*    LIMPA WS-MSG-AVISO COM BRANCOS.
004080     MOVE SPACES TO WS-MSG-AVISO.
004090*    MONTA O CAMPO POR CONCATENACAO.
004100     STRING 'CREAGRUPOASIG - CHOQUE DE SALA' DELIMITED BY SIZE
004110            INTO WS-MSG-AVISO.
004120*    CHAMA O MODULO AVISOS-COB.
004130     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
004140     GOBACK.
004150
004160*----------------- GRAVA O NOVO GRUPO --------------------------------
004170 0700-GRAVA.
004180*    VERIFICA SE WS-TIPO-GRUPO = 'A'.
004190     IF WS-TIPO-GRUPO = 'A'
004200*    SOMA 1 EM DIS-QTD-GRUPO-A(WS-DISC-IDX).
004210        ADD 1 TO DIS-QTD-GRUPO-A(WS-DISC-IDX)
004220*    MOVIMENTA O CAMPO.
004230        MOVE WS-ID-GRUPO-NUM TO
004240            GRA-ID(WS-DISC-IDX DIS-QTD-GRUPO-A(WS-DISC-IDX))
004250*    MOVIMENTA O CAMPO.
004260        MOVE WS-DIA-GRUPO TO
004270            GRA-DIA(WS-DISC-IDX DIS-QTD-GRUPO-A(WS-DISC-IDX))
004280*    MOVIMENTA O CAMPO.
004290        MOVE WS-HORA-GRUPO TO
004300            GRA-HORA-INI(WS-DISC-IDX DIS-QTD-GRUPO-A(WS-DISC-IDX))
004310*    MOVIMENTA O CAMPO.
004320        MOVE WS-COD-SALA TO
004330            GRA-SALA(WS-DISC-IDX DIS-QTD-GRUPO-A(WS-DISC-IDX))
004340     ELSE
004350*    AVANCA DIS-QTD-GRUPO-B(WS-DISC-IDX).
004360        ADD 1 TO DIS-QTD-GRUPO-B(WS-DISC-IDX)
004370*    MOVIMENTA O CAMPO.
004380        MOVE WS-ID-GRUPO-NUM TO
004390            GRB-ID(WS-DISC-IDX DIS-QTD-GRUPO-B(WS-DISC-IDX))
004400*    MOVIMENTA O CAMPO.
004410        MOVE WS-DIA-GRUPO TO
004420            GRB-DIA(WS-DISC-IDX DIS-QTD-GRUPO-B(WS-DISC-IDX))
004430*    MOVIMENTA O CAMPO.
004440        MOVE WS-HORA-GRUPO TO
004450            GRB-HORA-INI(WS-DISC-IDX DIS-QTD-GRUPO-B(WS-DISC-IDX))
004460*    MOVIMENTA O CAMPO.
004470        MOVE WS-COD-SALA TO
004480            GRB-SALA(WS-DISC-IDX DIS-QTD-GRUPO-B(WS-DISC-IDX))
004490     END-IF.
004500*    CHAMA O MODULO GRAVA-COB.
004510     CALL 'GRAVA-COB' USING 'D' TB-DISCIPLINA TB-PROFESSOR
004520                            TB-ALUNO.
004530     GOBACK.
