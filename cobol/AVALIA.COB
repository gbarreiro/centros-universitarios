000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. AVALIA-COB.
000030 AUTHOR. F. ARRUDA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 14/09/1991.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: COMANDO EVALUA DA FILA DE LOTE.  LE OS DOIS
000110*    ARQUIVOS DE NOTA PARCIAL (PROVA E TRABALHO) DE UMA
000120*    DISCIPLINA E LANCA A NOTA FINAL DE CADA ALUNO MATRICULADO,
000130*    TRANSFERINDO OS APROVADOS PARA O HISTORICO (APROVADAS) E
000140*    BAIXANDO A MATRICULA-CURSO CORRENTE EM QUALQUER CASO.
000150*---------------------------------------------------------------
000160* VRS         DATA           PROGRAMADOR        DESCRICAO
000170* 1.0         14/09/1991     F.ARRUDA           IMPLANTACAO
000180* 1.1         11/11/1998     M.PRADO            AJUSTE ANO 2000
000190* 1.2         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000200* 1.3         16/06/2002     R.TEIXEIRA         REQ 2290-2 NOTAS
000210* 1.4         09/02/2004     C.ABREU            REQ 4471-TOKENS
000220* 1.5         17/05/2006     C.ABREU            REQ 5130-PADRAO MSG
000230* 1.6         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000240* 1.7         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000250* 1.8         19/09/2013     D.MOURA            CONFERENCIA DE ROTINA
000260* 1.9         25/02/2015     D.MOURA            REQ 7215-ARRED NOTA
000270*---------------------------------------------------------------
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT F-NOTA-A ASSIGN TO WS-ARQ-NOTA-A
000360         ORGANIZATION LINE SEQUENTIAL
000370         FILE STATUS IS WS-STATUS-A.
000380     SELECT F-NOTA-B ASSIGN TO WS-ARQ-NOTA-B
000390         ORGANIZATION LINE SEQUENTIAL
000400         FILE STATUS IS WS-STATUS-B.
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  F-NOTA-A
000450     LABEL RECORDS ARE STANDARD.
000460*    CAMPO: WS LINHA NOTA A.
000470 01  WS-LINHA-NOTA-A             PIC X(30).
000480
000490 FD  F-NOTA-B
000500     LABEL RECORDS ARE STANDARD.
000510*    CAMPO: WS LINHA NOTA B.
000520 01  WS-LINHA-NOTA-B             PIC X(30).
000530
000540 WORKING-STORAGE SECTION.
000550*    CAMPO: WS STATUS A.
000560 01  WS-STATUS-A                 PIC X(02).
000570*    CAMPO: WS STATUS A R.
000580 01  WS-STATUS-A-R REDEFINES WS-STATUS-A PIC 9(02).
000590*    CAMPO: WS STATUS B.
000600 01  WS-STATUS-B                 PIC X(02).
000610*    CAMPO: WS STATUS B R.
000620 01  WS-STATUS-B-R REDEFINES WS-STATUS-B PIC 9(02).
000630*    CAMPO: WS MSG AVISO.
000640 01  WS-MSG-AVISO                PIC X(120).
000650*    CAMPO: WS COD DISC.
000660 01  WS-COD-DISC                 PIC X(10).
000670*    CAMPO: WS COD DISC R.
000680 01  WS-COD-DISC-R REDEFINES WS-COD-DISC.
000690*    CAMPO: WS COD DISC PREF.
000700     05  WS-COD-DISC-PREF        PIC X(05).
000710*    CAMPO: WS COD DISC SUF.
000720     05  WS-COD-DISC-SUF         PIC X(05).
000730*    CAMPO: WS ARQ NOTA A.
000740 01  WS-ARQ-NOTA-A               PIC X(60).
000750*    CAMPO: WS ARQ NOTA B.
000760 01  WS-ARQ-NOTA-B               PIC X(60).
000770
000780*    CAMPO: WS DISC IDX.
000790 01  WS-DISC-IDX                 COMP PIC 9(04) VALUE ZERO.
000800*    CAMPO: WS ALU IDX.
000810 01  WS-ALU-IDX                  COMP PIC 9(04) VALUE ZERO.
000820*    CAMPO: WS IDX.
000830 01  WS-IDX                      COMP PIC 9(04) VALUE ZERO.
000840*    CAMPO: WS IDX2.
000850 01  WS-IDX2                     COMP PIC 9(04) VALUE ZERO.
000860*    CAMPO: WS ACHOU.
000870 01  WS-ACHOU                    PIC X(01) VALUE 'N'.
000880*    CAMPO: WS DNI BUSCA.
000890 01  WS-DNI-BUSCA                PIC X(09).
000900
000910*        TABELA EM MEMORIA COM AS NOTAS DO ARQUIVO A
000920 01  WS-QTD-NOTA-A               COMP PIC 9(04) VALUE ZERO.
000930*    CAMPO: WS TAB NOTA A.
000940 01  WS-TAB-NOTA-A.
000950*    CAMPO: WS NOTA A REG.
000960     05  WS-NOTA-A-REG OCCURS 3000 TIMES.
000970*    CAMPO: WS NOTA A DNI.
000980         10  WS-NOTA-A-DNI       PIC X(09).
000990*    CAMPO: WS NOTA A VALOR.
001000         10  WS-NOTA-A-VALOR     PIC 9(01)V9(02).
001010         10  FILLER              PIC X(02).
001020
001030*        TABELA EM MEMORIA COM AS NOTAS DO ARQUIVO B
001040 01  WS-QTD-NOTA-B               COMP PIC 9(04) VALUE ZERO.
001050*    CAMPO: WS TAB NOTA B.
001060 01  WS-TAB-NOTA-B.
001070*    CAMPO: WS NOTA B REG.
001080     05  WS-NOTA-B-REG OCCURS 3000 TIMES.
001090*    CAMPO: WS NOTA B DNI.
001100         10  WS-NOTA-B-DNI       PIC X(09).
001110*    CAMPO: WS NOTA B VALOR.
001120         10  WS-NOTA-B-VALOR     PIC 9(01)V9(02).
001130         10  FILLER              PIC X(02).
001140
001150*    CAMPO: WS TXT NOTA.
001160 01  WS-TXT-NOTA                 PIC X(04).
001170*    CAMPO: WS TXT INT.
001180 01  WS-TXT-INT                  PIC 9(01).
001190*    CAMPO: WS TXT FRAC.
001200 01  WS-TXT-FRAC                 PIC 9(02).
001210
001220*    CAMPO: WS NOTA A ATUAL.
001230 01  WS-NOTA-A-ATUAL             PIC 9(01)V9(02).
001240*    CAMPO: WS NOTA B ATUAL.
001250 01  WS-NOTA-B-ATUAL             PIC 9(01)V9(02).
001260*    CAMPO: WS NOTA TOTAL.
001270 01  WS-NOTA-TOTAL               PIC 9(02)V9(02).
001280*    CAMPO: WS ACHOU B.
001290 01  WS-ACHOU-B                  PIC X(01) VALUE 'N'.
001300
001310 LINKAGE SECTION.
001320     COPY "TABACAD".
001330*    CAMPO: TB TOKEN.
001340 01  TB-TOKEN.
001350*    CAMPO: WS TOKEN.
001360     05  WS-TOKEN OCCURS 10 TIMES PIC X(60).
001370     05  FILLER                   PIC X(04).
001380*    CAMPO: WS QTD TOKEN.
001390 01  WS-QTD-TOKEN                 COMP PIC 9(02).
001400
001410 PROCEDURE DIVISION USING TB-DISCIPLINA TB-ALUNO TB-PROFESSOR
001420                           TB-ANO-LETIVO TB-TOKEN WS-QTD-TOKEN.   REQ4471 
001430
001440 0100-INICIO.
001450*    TESTA SE WS-QTD-TOKEN NOT = 4.
001460     IF WS-QTD-TOKEN NOT = 4
001470*    LIMPA WS-MSG-AVISO COM BRANCOS.
001480        MOVE SPACES TO WS-MSG-AVISO
001490*    MONTA O CAMPO POR CONCATENACAO.
001500        STRING 'EVALUA - NUM. CAMPOS INVALIDO' DELIMITED BY
001510               SIZE INTO WS-MSG-AVISO
001520*    CHAMA O MODULO AVISOS-COB.
001530        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001540        GOBACK.
001550*    GRAVA WS-TOKEN(2) EM WS-COD-DISC.
001560     MOVE WS-TOKEN(2) TO WS-COD-DISC.
001570*    GRAVA WS-TOKEN(3) EM WS-ARQ-NOTA-A.
001580     MOVE WS-TOKEN(3) TO WS-ARQ-NOTA-A.
001590*    GRAVA WS-TOKEN(4) EM WS-ARQ-NOTA-B.
001600     MOVE WS-TOKEN(4) TO WS-ARQ-NOTA-B.
001610*    PROSSEGUE EM 0300-LOCALIZA-DISCIPLINA.
001620     GO TO 0300-LOCALIZA-DISCIPLINA.
001630
001640*----------------- LOCALIZA A DISCIPLINA -----------------------------
001650 0300-LOCALIZA-DISCIPLINA.
001660*    ZERA O CONTADOR WS-DISC-IDX.
001670     MOVE ZERO TO WS-DISC-IDX.
001680*    GRAVA 1 EM WS-IDX.
001690     MOVE 1 TO WS-IDX.
001700
001710 0310-BUSCA-DISC.
001720*    TESTA SE WS-IDX > DIS-QTD.
001730     IF WS-IDX > DIS-QTD
001740*    RETORNA PARA 0320-FIM-BUSCA-DISC.
001750        GO TO 0320-FIM-BUSCA-DISC.
001760*    CONFERE SE DIS-COD(WS-IDX) = WS-COD-DISC.
001770     IF DIS-COD(WS-IDX) = WS-COD-DISC
001780*    GRAVA WS-IDX EM WS-DISC-IDX.
001790        MOVE WS-IDX TO WS-DISC-IDX
001800*    RETORNA PARA 0320-FIM-BUSCA-DISC.
001810        GO TO 0320-FIM-BUSCA-DISC.
001820*    SOMA 1 EM WS-IDX.
001830     ADD 1 TO WS-IDX.
001840*    SEGUE PARA 0310-BUSCA-DISC.
001850     GO TO 0310-BUSCA-DISC.
001860
001870 0320-FIM-BUSCA-DISC.
001880*    VERIFICA SE WS-DISC-IDX = ZERO.
001890     IF WS-DISC-IDX = ZERO
001900*    LIMPA WS-MSG-AVISO COM BRANCOS.
001910        MOVE SPACES TO WS-MSG-AVISO
001920*    MONTA O CAMPO POR CONCATENACAO.
001930        STRING 'EVALUA - DISCIPLINA INEXISTENTE: ' DELIMITED
001940               BY SIZE WS-COD-DISC DELIMITED BY SIZE
001950               INTO WS-MSG-AVISO
001960*    CHAMA O MODULO AVISOS-COB.
001970        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001980        GOBACK.
001990*    PROSSEGUE EM 0400-VERIFICA-JA-AVALIADA.
002000     GO TO 0400-VERIFICA-JA-AVALIADA.
002010
002020*----------------- DISCIPLINA JA AVALIADA NO ANO? --------------------
002030 0400-VERIFICA-JA-AVALIADA.
002040*    GRAVA 1 EM WS-ALU-IDX.
002050     MOVE 1 TO WS-ALU-IDX.
002060
002070 0410-LOOP-ALU.
002080*    TESTA SE WS-ALU-IDX > AL-QTD.
002090     IF WS-ALU-IDX > AL-QTD
002100*    SEGUE PARA 0500-LE-NOTAS-A.
002110        GO TO 0500-LE-NOTAS-A.
002120*    GRAVA 1 EM WS-IDX.
002130     MOVE 1 TO WS-IDX.
002140
002150 0420-LOOP-APROV.
002160*    CONFERE SE WS-IDX > AL-QTD-APROV(WS-ALU-IDX).
002170     IF WS-IDX > AL-QTD-APROV(WS-ALU-IDX)
002180*    PROSSEGUE EM 0430-PROX-ALU.
002190        GO TO 0430-PROX-ALU.
002200*    TESTA SE APR-DIS-COD(WS-ALU-IDX WS-IDX) = WS-COD-DISC AND.
002210     IF APR-DIS-COD(WS-ALU-IDX WS-IDX) = WS-COD-DISC AND
002220        APR-ANO-LETIVO(WS-ALU-IDX WS-IDX) = AL-ANO-COD
002230*    LIMPA WS-MSG-AVISO COM BRANCOS.
002240        MOVE SPACES TO WS-MSG-AVISO
002250*    MONTA O CAMPO POR CONCATENACAO.
002260        STRING 'EVALUA - DISCIPLINA JA AVALIADA NO ANO: '
002270               DELIMITED BY SIZE WS-COD-DISC DELIMITED BY SIZE
002280               INTO WS-MSG-AVISO
002290*    CHAMA O MODULO AVISOS-COB.
002300        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002310        GOBACK.
002320*    SOMA 1 EM WS-IDX.
002330     ADD 1 TO WS-IDX.
002340*    PROSSEGUE EM 0420-LOOP-APROV.
002350     GO TO 0420-LOOP-APROV.
002360
002370 0430-PROX-ALU.
002380*    AVANCA WS-ALU-IDX.
002390     ADD 1 TO WS-ALU-IDX.
002400*    ENCAMINHA PARA 0410-LOOP-ALU.
002410     GO TO 0410-LOOP-ALU.
002420
002430*----------------- LE O ARQUIVO DE NOTAS A (PROVA) --------------------
002440 0500-LE-NOTAS-A.
002450*    ZERA O CONTADOR WS-QTD-NOTA-A.
002460     MOVE ZERO TO WS-QTD-NOTA-A.
002470*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002480     OPEN INPUT F-NOTA-A.
002490
002500 0510-LOOP-LE-A.
002510*    LE A PROXIMA LINHA DE F-NOTA-A.
002520     READ F-NOTA-A INTO WS-LINHA-NOTA-A
002530         AT END
002540*    PASSA O CONTROLE PARA 0520-FIM-LE-A.
002550            GO TO 0520-FIM-LE-A.
002560*    SOMA 1 EM WS-QTD-NOTA-A.
002570     ADD 1 TO WS-QTD-NOTA-A.
002580*    SEPARA O CAMPO EM PARTES.
002590     UNSTRING WS-LINHA-NOTA-A DELIMITED BY SPACE
002600              INTO WS-NOTA-A-DNI(WS-QTD-NOTA-A) WS-TXT-NOTA.
002610*    SEPARA O CAMPO EM PARTES.
002620     UNSTRING WS-TXT-NOTA DELIMITED BY '.'
002630              INTO WS-TXT-INT WS-TXT-FRAC.
002640*    MOVIMENTA O CAMPO.
002650     MOVE WS-TXT-INT TO
002660         WS-NOTA-A-VALOR(WS-QTD-NOTA-A)(1:1).
002670*    MOVIMENTA O CAMPO.
002680     MOVE WS-TXT-FRAC TO
002690         WS-NOTA-A-VALOR(WS-QTD-NOTA-A)(2:2).
002700*    ENCAMINHA PARA 0510-LOOP-LE-A.
002710     GO TO 0510-LOOP-LE-A.
002720
002730 0520-FIM-LE-A.
002740*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002750     CLOSE F-NOTA-A.
002760*    SEGUE PARA 0550-LE-NOTAS-B.
002770     GO TO 0550-LE-NOTAS-B.
002780
002790*----------------- LE O ARQUIVO DE NOTAS B (TRABALHO) ------------------
002800 0550-LE-NOTAS-B.
002810*    ZERA O CONTADOR WS-QTD-NOTA-B.
002820     MOVE ZERO TO WS-QTD-NOTA-B.
002830*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002840     OPEN INPUT F-NOTA-B.
002850
002860 0560-LOOP-LE-B.
002870*    LE A PROXIMA LINHA DE F-NOTA-B.
002880     READ F-NOTA-B INTO WS-LINHA-NOTA-B
002890         AT END
002900*    PASSA O CONTROLE PARA 0570-FIM-LE-B.
002910            GO TO 0570-FIM-LE-B.
002920*    AVANCA WS-QTD-NOTA-B.
002930     ADD 1 TO WS-QTD-NOTA-B.
002940*    SEPARA O CAMPO EM PARTES.
002950     UNSTRING WS-LINHA-NOTA-B DELIMITED BY SPACE
002960              INTO WS-NOTA-B-DNI(WS-QTD-NOTA-B) WS-TXT-NOTA.
002970*    SEPARA O CAMPO EM PARTES.
002980     UNSTRING WS-TXT-NOTA DELIMITED BY '.'
002990              INTO WS-TXT-INT WS-TXT-FRAC.
003000*    MOVIMENTA O CAMPO.
003010     MOVE WS-TXT-INT TO
003020         WS-NOTA-B-VALOR(WS-QTD-NOTA-B)(1:1).
003030*    MOVIMENTA O CAMPO.
003040     MOVE WS-TXT-FRAC TO
003050         WS-NOTA-B-VALOR(WS-QTD-NOTA-B)(2:2).
003060*    ENCAMINHA PARA 0560-LOOP-LE-B.
003070     GO TO 0560-LOOP-LE-B.
003080
003090 0570-FIM-LE-B.
003100*    FECHA O(S) ARQUIVO(S) INDICADO(S).
003110     CLOSE F-NOTA-B.
003120*    ENCAMINHA PARA 0600-PROCESSA.
003130     GO TO 0600-PROCESSA.
003140
003150*----------------- PROCESSA CADA LINHA DO ARQUIVO A -------------------
003160 0600-PROCESSA.
003170*    GRAVA 1 EM WS-IDX.
003180     MOVE 1 TO WS-IDX.
003190
003200 0605-PROX-NOTA-A.
003210*    EXAMINA SE WS-IDX > WS-QTD-NOTA-A.
003220     IF WS-IDX > WS-QTD-NOTA-A
003230*    RETORNA PARA 0900-GRAVA.
003240        GO TO 0900-GRAVA.
003250*    GRAVA WS-NOTA-A-DNI(WS-IDX) EM WS-DNI-BUSCA.
003260     MOVE WS-NOTA-A-DNI(WS-IDX) TO WS-DNI-BUSCA.
003270*    GRAVA WS-NOTA-A-VALOR(WS-IDX) EM WS-NOTA-A-ATUAL.
003280     MOVE WS-NOTA-A-VALOR(WS-IDX) TO WS-NOTA-A-ATUAL.
003290*    PROSSEGUE EM 0610-BUSCA-NOTA-B.
003300     GO TO 0610-BUSCA-NOTA-B.
003310
003320*        PROCURA A NOTA B DO MESMO ALUNO
003330 0610-BUSCA-NOTA-B.
003340*    GRAVA 'N' EM WS-ACHOU-B.
003350     MOVE 'N' TO WS-ACHOU-B.
003360*    GRAVA 1 EM WS-IDX2.
003370     MOVE 1 TO WS-IDX2.
003380
003390 0612-LOOP-NOTA-B.
003400*    CONFERE SE WS-IDX2 > WS-QTD-NOTA-B.
003410     IF WS-IDX2 > WS-QTD-NOTA-B
003420*    PROSSEGUE EM 0615-FIM-BUSCA-NOTA-B.
003430        GO TO 0615-FIM-BUSCA-NOTA-B.
003440*    VERIFICA SE WS-NOTA-B-DNI(WS-IDX2) = WS-DNI-BUSCA.
003450     IF WS-NOTA-B-DNI(WS-IDX2) = WS-DNI-BUSCA
003460*    GRAVA WS-NOTA-B-VALOR(WS-IDX2) EM WS-NOTA-B-ATUAL.
003470        MOVE WS-NOTA-B-VALOR(WS-IDX2) TO WS-NOTA-B-ATUAL
003480*    GRAVA 'S' EM WS-ACHOU-B.
003490        MOVE 'S' TO WS-ACHOU-B
003500*    PROSSEGUE EM 0615-FIM-BUSCA-NOTA-B.
003510        GO TO 0615-FIM-BUSCA-NOTA-B.
003520*    INCREMENTA WS-IDX2.
003530     ADD 1 TO WS-IDX2.
003540*    PASSA O CONTROLE PARA 0612-LOOP-NOTA-B.
003550     GO TO 0612-LOOP-NOTA-B.
003560
003570 0615-FIM-BUSCA-NOTA-B.
003580*    EXAMINA SE WS-ACHOU-B = 'N'.
003590     IF WS-ACHOU-B = 'N'
003600*    LIMPA WS-MSG-AVISO COM BRANCOS.
003610        MOVE SPACES TO WS-MSG-AVISO
003620*    MONTA O CAMPO POR CONCATENACAO.
003630        STRING 'EVALUA - ALUNO SEM NOTA NO ARQ. B: '
003640               DELIMITED BY SIZE WS-DNI-BUSCA DELIMITED BY
003650               SIZE INTO WS-MSG-AVISO
003660*    CHAMA O MODULO AVISOS-COB.
003670        CALL 'AVISOS-COB' USING WS-MSG-AVISO
003680*    ENCAMINHA PARA 0690-PROX.
003690        GO TO 0690-PROX.
003700*    CONFERE SE WS-NOTA-A-ATUAL > 5.00 OR WS-NOTA-B-ATUAL > 5.00.
003710     IF WS-NOTA-A-ATUAL > 5.00 OR WS-NOTA-B-ATUAL > 5.00
003720*    LIMPA WS-MSG-AVISO COM BRANCOS.
003730        MOVE SPACES TO WS-MSG-AVISO
003740*    MONTA O CAMPO POR CONCATENACAO.
003750        STRING 'EVALUA - NOTA FORA DA FAIXA: ' DELIMITED BY
003760               SIZE WS-DNI-BUSCA DELIMITED BY SIZE
003770               INTO WS-MSG-AVISO
003780*    CHAMA O MODULO AVISOS-COB.
003790        CALL 'AVISOS-COB' USING WS-MSG-AVISO
003800*    ENCAMINHA PARA 0690-PROX.
003810        GO TO 0690-PROX.
003820*    PROSSEGUE EM 0620-LOCALIZA-ALUNO.
003830     GO TO 0620-LOCALIZA-ALUNO.
003840
003850*        LOCALIZA O ALUNO NA TABELA
003860 0620-LOCALIZA-ALUNO.
003870*    ZERA O CONTADOR WS-ALU-IDX.
003880     MOVE ZERO TO WS-ALU-IDX.
003890*    GRAVA 1 EM WS-IDX2.
003900     MOVE 1 TO WS-IDX2.
003910
003920 0622-BUSCA-ALU.
003930*    EXAMINA SE WS-IDX2 > AL-QTD.
003940     IF WS-IDX2 > AL-QTD
003950*    DESVIA PARA 0625-FIM-BUSCA-ALU.
003960        GO TO 0625-FIM-BUSCA-ALU.
003970*    CONFERE SE AL-DNI(WS-IDX2) = WS-DNI-BUSCA.
003980     IF AL-DNI(WS-IDX2) = WS-DNI-BUSCA
003990*    GRAVA WS-IDX2 EM WS-ALU-IDX.
004000        MOVE WS-IDX2 TO WS-ALU-IDX
004010*    DESVIA PARA 0625-FIM-BUSCA-ALU.
004020        GO TO 0625-FIM-BUSCA-ALU.
004030*    INCREMENTA WS-IDX2.
004040     ADD 1 TO WS-IDX2.
004050*    PASSA O CONTROLE PARA 0622-BUSCA-ALU.
004060     GO TO 0622-BUSCA-ALU.
004070
004080 0625-FIM-BUSCA-ALU.
004090*    TESTA SE WS-ALU-IDX = ZERO.
004100     IF WS-ALU-IDX = ZERO
004110*    LIMPA WS-MSG-AVISO COM BRANCOS.
004120        MOVE SPACES TO WS-MSG-AVISO
004130*    MONTA O CAMPO POR CONCATENACAO.
004140        STRING 'EVALUA - ALUNO NAO CADASTRADO: ' DELIMITED BY
004150               SIZE WS-DNI-BUSCA DELIMITED BY SIZE
004160               INTO WS-MSG-AVISO
004170*    CHAMA O MODULO AVISOS-COB.
004180        CALL 'AVISOS-COB' USING WS-MSG-AVISO
004190*    ENCAMINHA PARA 0690-PROX.
004200        GO TO 0690-PROX.
004210*    PASSA O CONTROLE PARA 0630-LOCALIZA-MATRICULA.
004220     GO TO 0630-LOCALIZA-MATRICULA.
004230
004240*        LOCALIZA A MATRICULA-CURSO CORRENTE NA DISCIPLINA
004250 0630-LOCALIZA-MATRICULA.
004260*    GRAVA 'N' EM WS-ACHOU.
004270     MOVE 'N' TO WS-ACHOU.
004280*    GRAVA 1 EM WS-IDX2.
004290     MOVE 1 TO WS-IDX2.
004300
004310 0632-BUSCA-MATRIC.
004320*    TESTA SE WS-IDX2 > AL-QTD-MATRIC(WS-ALU-IDX).
004330     IF WS-IDX2 > AL-QTD-MATRIC(WS-ALU-IDX)
004340*    SEGUE PARA 0635-FIM-BUSCA-MATRIC.
004350        GO TO 0635-FIM-BUSCA-MATRIC.
004360*    CONFERE SE MAT-DIS-COD(WS-ALU-IDX WS-IDX2) = WS-COD-DISC.
004370     IF MAT-DIS-COD(WS-ALU-IDX WS-IDX2) = WS-COD-DISC
004380*    GRAVA 'S' EM WS-ACHOU.
004390        MOVE 'S' TO WS-ACHOU
004400*    SEGUE PARA 0635-FIM-BUSCA-MATRIC.
004410        GO TO 0635-FIM-BUSCA-MATRIC.
004420*    INCREMENTA WS-IDX2.
004430     ADD 1 TO WS-IDX2.
004440*    RETORNA PARA 0632-BUSCA-MATRIC.
004450     GO TO 0632-BUSCA-MATRIC.
004460
004470 0635-FIM-BUSCA-MATRIC.
004480*    TESTA SE WS-ACHOU = 'N'.
004490     IF WS-ACHOU = 'N'
004500*    LIMPA WS-MSG-AVISO COM BRANCOS.
004510        MOVE SPACES TO WS-MSG-AVISO
004520*    MONTA O CAMPO POR CONCATENACAO.
004530        STRING 'EVALUA - ALUNO NAO MATRICULADO: ' DELIMITED
004540               BY SIZE WS-DNI-BUSCA DELIMITED BY SIZE
004550               INTO WS-MSG-AVISO
004560*    CHAMA O MODULO AVISOS-COB.
004570        CALL 'AVISOS-COB' USING WS-MSG-AVISO
004580*    ENCAMINHA PARA 0690-PROX.
004590        GO TO 0690-PROX.
004600*    SEGUE PARA 0640-LANCA-NOTA.
004610     GO TO 0640-LANCA-NOTA.
004620
004630*        CALCULA A NOTA FINAL E GRAVA O RESULTADO
004640*        WS-IDX2 NO PONTO ACIMA APONTA PARA A ENTRADA DE MATRICULA
004650*        QUE SERA REMOVIDA DA TABELA.
004660 0640-LANCA-NOTA.
004670*    CALCULA O VALOR DO CAMPO.
004680     COMPUTE WS-NOTA-TOTAL =
004690             WS-NOTA-A-ATUAL + WS-NOTA-B-ATUAL.
004700*    TESTA SE WS-NOTA-TOTAL >= 5.00.
004710     IF WS-NOTA-TOTAL >= 5.00
004720*    AVANCA AL-QTD-APROV(WS-ALU-IDX).
004730        ADD 1 TO AL-QTD-APROV(WS-ALU-IDX)
004740*    MOVIMENTA O CAMPO.
004750        MOVE WS-COD-DISC TO
004760            APR-DIS-COD(WS-ALU-IDX AL-QTD-APROV(WS-ALU-IDX))
004770*    MOVIMENTA O CAMPO.
004780        MOVE AL-ANO-COD TO
004790            APR-ANO-LETIVO(WS-ALU-IDX AL-QTD-APROV(WS-ALU-IDX))
004800*    MOVIMENTA O CAMPO.
004810        MOVE WS-NOTA-TOTAL TO
004820            APR-NOTA(WS-ALU-IDX AL-QTD-APROV(WS-ALU-IDX)).
004830*    SEGUE PARA 0650-REMOVE-MATRICULA.
004840     GO TO 0650-REMOVE-MATRICULA.
004850
004860*        RETIRA A ENTRADA WS-IDX2 DA LISTA DE MATRICULAS-CURSO,
004870*        DESLOCANDO AS SEGUINTES UMA POSICAO PARA TRAS.
004880 0650-REMOVE-MATRICULA.
004890*    VERIFICA SE WS-IDX2 >= AL-QTD-MATRIC(WS-ALU-IDX).
004900     IF WS-IDX2 >= AL-QTD-MATRIC(WS-ALU-IDX)
004910*    PROSSEGUE EM 0660-FIM-REMOVE.
004920        GO TO 0660-FIM-REMOVE.
004930*    MOVIMENTA O CAMPO.
004940     MOVE MAT-DIS-COD(WS-ALU-IDX WS-IDX2 + 1) TO
004950          MAT-DIS-COD(WS-ALU-IDX WS-IDX2).
004960*    MOVIMENTA O CAMPO.
004970     MOVE MAT-TIPO(WS-ALU-IDX WS-IDX2 + 1) TO
004980          MAT-TIPO(WS-ALU-IDX WS-IDX2).
004990*    MOVIMENTA O CAMPO.
005000     MOVE MAT-GRUPO-ID(WS-ALU-IDX WS-IDX2 + 1) TO
005010          MAT-GRUPO-ID(WS-ALU-IDX WS-IDX2).
005020*    INCREMENTA WS-IDX2.
005030     ADD 1 TO WS-IDX2.
005040*    SEGUE PARA 0650-REMOVE-MATRICULA.
005050     GO TO 0650-REMOVE-MATRICULA.
005060
005070 0660-FIM-REMOVE.
005080     SUBTRACT 1 FROM AL-QTD-MATRIC(WS-ALU-IDX).
005090*    ENCAMINHA PARA 0690-PROX.
005100     GO TO 0690-PROX.
005110
005120 0690-PROX.
005130*    SOMA 1 EM WS-IDX.
005140     ADD 1 TO WS-IDX.
005150*    DESVIA PARA 0605-PROX-NOTA-A.
005160     GO TO 0605-PROX-NOTA-A.
005170
005180*----------------- GRAVA O RESULTADO FINAL -----------------------------
005190 0900-GRAVA.
005200*    CHAMA O MODULO GRAVA-COB.
005210     CALL 'GRAVA-COB' USING 'A' TB-DISCIPLINA TB-PROFESSOR
005220                            TB-ALUNO.
005230     GOBACK.
