000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ATRTURM-COB.
000030 AUTHOR. F. ARRUDA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 14/09/1991.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: COMANDO ASIGNAGRUPO DA FILA DE LOTE.  ATRIBUI
000110*    UMA TURMA (GRUPO SEMANAL) DE UMA DISCIPLINA A UM ALUNO OU
000120*    PROFESSOR, CONFERINDO CARGA (POD), CHOQUE DE HORARIO E
000130*    LOTACAO DE SALA CONFORME O CASO.  SUBSTITUI A ALTERACAO EM
000140*    TELA (ALTCUR/ALTDIS) POR PROCESSAMENTO EM LOTE, SEM
000150*    OPERADOR.
000160*---------------------------------------------------------------
000170* VRS         DATA           PROGRAMADOR        DESCRICAO
000180* 1.0         14/09/1991     F.ARRUDA           IMPLANTACAO PROF
000190* 1.1         22/01/1994     E.SANTANA          INCLUI ALUNO
000200* 1.2         14/01/1998     M.PRADO            AJUSTE ANO 2000
000210* 1.3         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000220* 1.4         21/08/2001     R.TEIXEIRA         CONFERE LOTACAO
000230* 1.5         09/02/2004     C.ABREU            REQ 4471-TOKENS
000240* 1.6         17/05/2006     C.ABREU            REQ 5130-PADRAO MSG
000250* 1.7         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000260* 1.8         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000270* 1.9         12/03/2014     D.MOURA            CONFERENCIA DE ROTINA
000280*---------------------------------------------------------------
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340
000350 DATA DIVISION.
000360 WORKING-STORAGE SECTION.
000370*    CAMPO: WS TIPO.
000380 01  WS-TIPO                      PIC X(10).
000390*    CONDICAO DE NIVEL 88 PARA WS-TIPO-PROFESSOR.
000400     88  WS-TIPO-PROFESSOR        VALUE 'PROFESOR'.
000410*    CONDICAO DE NIVEL 88 PARA WS-TIPO-ALUNO.
000420     88  WS-TIPO-ALUNO            VALUE 'ALUMNO'.
000430*    CAMPO: WS MSG AVISO.
000440 01  WS-MSG-AVISO                 PIC X(120).
000450*    CAMPO: WS DNI BUSCA.
000460 01  WS-DNI-BUSCA                 PIC X(09).
000470*    CAMPO: WS DNI BUSCA R.
000480 01  WS-DNI-BUSCA-R REDEFINES WS-DNI-BUSCA
000490                                 PIC 9(09).
000500*    CAMPO: WS COD DISC.
000510 01  WS-COD-DISC                  PIC X(10).
000520*    CAMPO: WS COD DISC R.
000530 01  WS-COD-DISC-R REDEFINES WS-COD-DISC.
000540*    CAMPO: WS COD DISC PREF.
000550     05  WS-COD-DISC-PREF         PIC X(05).
000560*    CAMPO: WS COD DISC SUF.
000570     05  WS-COD-DISC-SUF          PIC X(05).
000580*    CAMPO: WS TIPO GRUPO.
000590 01  WS-TIPO-GRUPO                PIC X(01).
000600*    CAMPO: WS ID GRUPO STR.
000610 01  WS-ID-GRUPO-STR              PIC X(02).
000620*    CAMPO: WS ID GRUPO STR R.
000630 01  WS-ID-GRUPO-STR-R REDEFINES WS-ID-GRUPO-STR
000640                                 PIC 9(02).
000650*    CAMPO: WS ID GRUPO NUM.
000660 01  WS-ID-GRUPO-NUM              PIC 9(02).
000670
000680*    CAMPO: WS PROF IDX.
000690 01  WS-PROF-IDX                  COMP PIC 9(04) VALUE ZERO.
000700*    CAMPO: WS ALU IDX.
000710 01  WS-ALU-IDX                   COMP PIC 9(04) VALUE ZERO.
000720*    CAMPO: WS DISC IDX.
000730 01  WS-DISC-IDX                  COMP PIC 9(04) VALUE ZERO.
000740*    CAMPO: WS IDX.
000750 01  WS-IDX                       COMP PIC 9(04) VALUE ZERO.
000760*    CAMPO: WS IDX2.
000770 01  WS-IDX2                      COMP PIC 9(04) VALUE ZERO.
000780*    CAMPO: WS IDX3.
000790 01  WS-IDX3                      COMP PIC 9(04) VALUE ZERO.
000800*    CAMPO: WS IDX4.
000810 01  WS-IDX4                      COMP PIC 9(04) VALUE ZERO.
000820*    CAMPO: WS IDX5.
000830 01  WS-IDX5                      COMP PIC 9(04) VALUE ZERO.
000840
000850*    CAMPO: WS GRUPO DIA.
000860 01  WS-GRUPO-DIA                 PIC X(01).
000870*    CAMPO: WS GRUPO HORA INI.
000880 01  WS-GRUPO-HORA-INI            PIC 9(02).
000890*    CAMPO: WS GRUPO DUR.
000900 01  WS-GRUPO-DUR                 PIC 9(02).
000910*    CAMPO: WS GRUPO SALA.
000920 01  WS-GRUPO-SALA                PIC X(10).
000930*    CAMPO: WS GRUPO FIM.
000940 01  WS-GRUPO-FIM                 PIC 9(02).
000950
000960*    CAMPO: WS ACHOU.
000970 01  WS-ACHOU                     PIC X(01) VALUE 'N'.
000980*    CONDICAO DE NIVEL 88 PARA WS-ACHOU-SIM.
000990     88  WS-ACHOU-SIM             VALUE 'S'.
001000*    CAMPO: WS CONTADOR.
001010 01  WS-CONTADOR                  COMP PIC 9(04) VALUE ZERO.
001020*    CAMPO: WS POD MAX.
001030 01  WS-POD-MAX                   PIC 9(02)V9(02) VALUE ZERO.
001040*    CAMPO: WS SALA CAP.
001050 01  WS-SALA-CAP                  PIC 9(04) VALUE ZERO.
001060*    CAMPO: WS CAP EFETIVA.
001070 01  WS-CAP-EFETIVA               PIC 9(04) VALUE ZERO.
001080
001090*    CAMPO: WS MATRIC TEM SUBJ.
001100 01  WS-MATRIC-TEM-SUBJ           PIC X(01) VALUE 'N'.
001110*    CAMPO: WS IDX MATRIC ALVO.
001120 01  WS-IDX-MATRIC-ALVO           COMP PIC 9(02) VALUE ZERO.
001130
001140*----------------- SUBROTINA: HORARIO DE UM GRUPO (GO TO/RETORNO)
001150 01  WS-RET-PONTO                 COMP PIC 9(02) VALUE 1.
001160*    CAMPO: WS BUSCA COD.
001170 01  WS-BUSCA-COD                 PIC X(10).
001180*    CAMPO: WS BUSCA TIPO.
001190 01  WS-BUSCA-TIPO                PIC X(01).
001200*    CAMPO: WS BUSCA ID.
001210 01  WS-BUSCA-ID                  PIC 9(02).
001220*    CAMPO: WS BUSCA ACHOU.
001230 01  WS-BUSCA-ACHOU               PIC X(01) VALUE 'N'.
001240*    CAMPO: WS BUSCA DIA.
001250 01  WS-BUSCA-DIA                 PIC X(01).
001260*    CAMPO: WS BUSCA HORA INI.
001270 01  WS-BUSCA-HORA-INI            PIC 9(02).
001280*    CAMPO: WS BUSCA DUR.
001290 01  WS-BUSCA-DUR                 PIC 9(02).
001300*    CAMPO: WS BUSCA FIM.
001310 01  WS-BUSCA-FIM                 PIC 9(02).
001320
001330 LINKAGE SECTION.
001340     COPY "TABACAD".
001350*    CAMPO: TB TOKEN.
001360 01  TB-TOKEN.
001370*    CAMPO: WS TOKEN.
001380     05  WS-TOKEN OCCURS 10 TIMES PIC X(60).
001390     05  FILLER                   PIC X(04).
001400*    CAMPO: WS QTD TOKEN.
001410 01  WS-QTD-TOKEN                 COMP PIC 9(02).
001420
001430 PROCEDURE DIVISION USING TB-ALUNO TB-PROFESSOR TB-DISCIPLINA
001440                           TB-CARGA TB-SALA TB-TOKEN WS-QTD-TOKEN. REQ4471
001450
001460 0100-INICIO.
001470*    CONFERE SE WS-QTD-TOKEN NOT = 6.
001480     IF WS-QTD-TOKEN NOT = 6
001490*    LIMPA WS-MSG-AVISO COM BRANCOS.
001500        MOVE SPACES TO WS-MSG-AVISO
001510*    MONTA O CAMPO POR CONCATENACAO.
001520        STRING 'ASIGNAGRUPO - NUM. CAMPOS INVALIDO'
001530               DELIMITED BY SIZE INTO WS-MSG-AVISO
001540*    CHAMA O MODULO AVISOS-COB.
001550        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001560        GOBACK.
001570*    LIMPA WS-TIPO COM BRANCOS.
001580     MOVE SPACES TO WS-TIPO.
001590*    GRAVA WS-TOKEN(2) EM WS-TIPO.
001600     MOVE WS-TOKEN(2) TO WS-TIPO.
001610*    CONVERTE O CAMPO PARA MAIUSCULAS.
001620     INSPECT WS-TIPO CONVERTING
001630        'abcdefghijklmnopqrstuvwxyz' TO
001640        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001650*    GRAVA WS-TOKEN(3) EM WS-DNI-BUSCA.
001660     MOVE WS-TOKEN(3) TO WS-DNI-BUSCA.
001670*    EXAMINA SE WS-TIPO-PROFESSOR.
001680     IF WS-TIPO-PROFESSOR
001690*    ENCAMINHA PARA 0300-LOCALIZA-PESSOA-PROF.
001700        GO TO 0300-LOCALIZA-PESSOA-PROF.
001710*    EXAMINA SE WS-TIPO-ALUNO.
001720     IF WS-TIPO-ALUNO
001730*    PROSSEGUE EM 0300-LOCALIZA-PESSOA-ALU.
001740        GO TO 0300-LOCALIZA-PESSOA-ALU.
001750*    LIMPA WS-MSG-AVISO COM BRANCOS.
001760     MOVE SPACES TO WS-MSG-AVISO.
001770*    MONTA O CAMPO POR CONCATENACAO.
001780     STRING 'ASIGNAGRUPO - TIPO INVALIDO: ' DELIMITED BY SIZE
001790            WS-TOKEN(2) DELIMITED BY SPACE
001800            INTO WS-MSG-AVISO.
001810*    CHAMA O MODULO AVISOS-COB.
001820     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
001830     GOBACK.
001840
001850*----------------- LOCALIZA A PESSOA (PROFESSOR OU ALUNO) --------
001860 0300-LOCALIZA-PESSOA-PROF.
001870*    ZERA O CONTADOR WS-PROF-IDX.
001880     MOVE ZERO TO WS-PROF-IDX.
001890*    GRAVA 1 EM WS-IDX.
001900     MOVE 1 TO WS-IDX.
001910
001920 0310-BUSCA-PROF.
001930*    EXAMINA SE WS-IDX > PROF-QTD.
001940     IF WS-IDX > PROF-QTD
001950*    ENCAMINHA PARA 0320-FIM-BUSCA-PROF.
001960        GO TO 0320-FIM-BUSCA-PROF.
001970*    CONFERE SE PROF-DNI(WS-IDX) = WS-DNI-BUSCA.
001980     IF PROF-DNI(WS-IDX) = WS-DNI-BUSCA
001990*    GRAVA WS-IDX EM WS-PROF-IDX.
002000        MOVE WS-IDX TO WS-PROF-IDX
002010*    ENCAMINHA PARA 0320-FIM-BUSCA-PROF.
002020        GO TO 0320-FIM-BUSCA-PROF.
002030*    SOMA 1 EM WS-IDX.
002040     ADD 1 TO WS-IDX.
002050*    RETORNA PARA 0310-BUSCA-PROF.
002060     GO TO 0310-BUSCA-PROF.
002070
002080 0320-FIM-BUSCA-PROF.
002090*    VERIFICA SE WS-PROF-IDX = ZERO.
002100     IF WS-PROF-IDX = ZERO
002110*    LIMPA WS-MSG-AVISO COM BRANCOS.
002120        MOVE SPACES TO WS-MSG-AVISO
002130*    MONTA O CAMPO POR CONCATENACAO.
002140        STRING 'ASIGNAGRUPO - PROFESSOR NAO CADASTRADO: '
002150               DELIMITED BY SIZE WS-DNI-BUSCA DELIMITED BY SIZE
002160               INTO WS-MSG-AVISO
002170*    CHAMA O MODULO AVISOS-COB.
002180        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002190        GOBACK.
002200*    ENCAMINHA PARA 0400-LOCALIZA-DISCIPLINA.
002210     GO TO 0400-LOCALIZA-DISCIPLINA.
002220
002230 0300-LOCALIZA-PESSOA-ALU.
002240*    ZERA O CONTADOR WS-ALU-IDX.
002250     MOVE ZERO TO WS-ALU-IDX.
002260*    GRAVA 1 EM WS-IDX.
002270     MOVE 1 TO WS-IDX.
002280
002290 0311-BUSCA-ALU.
002300*    VERIFICA SE WS-IDX > AL-QTD.
002310     IF WS-IDX > AL-QTD
002320*    ENCAMINHA PARA 0321-FIM-BUSCA-ALU.
002330        GO TO 0321-FIM-BUSCA-ALU.
002340*    TESTA SE AL-DNI(WS-IDX) = WS-DNI-BUSCA.
002350     IF AL-DNI(WS-IDX) = WS-DNI-BUSCA
002360*    GRAVA WS-IDX EM WS-ALU-IDX.
002370        MOVE WS-IDX TO WS-ALU-IDX
002380*    ENCAMINHA PARA 0321-FIM-BUSCA-ALU.
002390        GO TO 0321-FIM-BUSCA-ALU.
002400*    SOMA 1 EM WS-IDX.
002410     ADD 1 TO WS-IDX.
002420*    RETORNA PARA 0311-BUSCA-ALU.
002430     GO TO 0311-BUSCA-ALU.
002440
002450 0321-FIM-BUSCA-ALU.
002460*    TESTA SE WS-ALU-IDX = ZERO.
002470     IF WS-ALU-IDX = ZERO
002480*    LIMPA WS-MSG-AVISO COM BRANCOS.
002490        MOVE SPACES TO WS-MSG-AVISO
002500*    MONTA O CAMPO POR CONCATENACAO.
002510        STRING 'ASIGNAGRUPO - ALUNO NAO CADASTRADO: '
002520               DELIMITED BY SIZE WS-DNI-BUSCA DELIMITED BY SIZE
002530               INTO WS-MSG-AVISO
002540*    CHAMA O MODULO AVISOS-COB.
002550        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002560        GOBACK.
002570*    ENCAMINHA PARA 0400-LOCALIZA-DISCIPLINA.
002580     GO TO 0400-LOCALIZA-DISCIPLINA.
002590
002600*----------------- LOCALIZA DISCIPLINA, TIPO E GRUPO ALVO --------
002610 0400-LOCALIZA-DISCIPLINA.
002620*    GRAVA WS-TOKEN(4) EM WS-COD-DISC.
002630     MOVE WS-TOKEN(4) TO WS-COD-DISC.
002640*    ZERA O CONTADOR WS-DISC-IDX.
002650     MOVE ZERO TO WS-DISC-IDX.
002660*    GRAVA 1 EM WS-IDX.
002670     MOVE 1 TO WS-IDX.
002680
002690 0410-BUSCA-DISC.
002700*    TESTA SE WS-IDX > DIS-QTD.
002710     IF WS-IDX > DIS-QTD
002720*    PROSSEGUE EM 0420-FIM-BUSCA-DISC.
002730        GO TO 0420-FIM-BUSCA-DISC.
002740*    CONFERE SE DIS-COD(WS-IDX) = WS-COD-DISC.
002750     IF DIS-COD(WS-IDX) = WS-COD-DISC
002760*    GRAVA WS-IDX EM WS-DISC-IDX.
002770        MOVE WS-IDX TO WS-DISC-IDX
002780*    PROSSEGUE EM 0420-FIM-BUSCA-DISC.
002790        GO TO 0420-FIM-BUSCA-DISC.
002800*    SOMA 1 EM WS-IDX.
002810     ADD 1 TO WS-IDX.
002820*    PASSA O CONTROLE PARA 0410-BUSCA-DISC.
002830     GO TO 0410-BUSCA-DISC.
002840
002850 0420-FIM-BUSCA-DISC.
002860*    VERIFICA SE WS-DISC-IDX = ZERO.
002870     IF WS-DISC-IDX = ZERO
002880*    LIMPA WS-MSG-AVISO COM BRANCOS.
002890        MOVE SPACES TO WS-MSG-AVISO
002900*    MONTA O CAMPO POR CONCATENACAO.
002910        STRING 'ASIGNAGRUPO - DISCIPLINA INEXISTENTE: '
002920               DELIMITED BY SIZE WS-COD-DISC DELIMITED BY SIZE
002930               INTO WS-MSG-AVISO
002940*    CHAMA O MODULO AVISOS-COB.
002950        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002960        GOBACK.
002970*    LIMPA WS-TIPO-GRUPO COM BRANCOS.
002980     MOVE SPACES TO WS-TIPO-GRUPO.
002990*    GRAVA WS-TOKEN(5)(1:1) EM WS-TIPO-GRUPO.
003000     MOVE WS-TOKEN(5)(1:1) TO WS-TIPO-GRUPO.
003010*    CONVERTE O CAMPO PARA MAIUSCULAS.
003020     INSPECT WS-TIPO-GRUPO CONVERTING
003030        'abcdefghijklmnopqrstuvwxyz' TO
003040        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003050*    TESTA SE WS-TIPO-GRUPO NOT = 'A' AND WS-TIPO-GRUPO NOT = 'B'.
003060     IF WS-TIPO-GRUPO NOT = 'A' AND WS-TIPO-GRUPO NOT = 'B'
003070*    LIMPA WS-MSG-AVISO COM BRANCOS.
003080        MOVE SPACES TO WS-MSG-AVISO
003090*    MONTA O CAMPO POR CONCATENACAO.
003100        STRING 'ASIGNAGRUPO - TIPO DE GRUPO INVALIDO: '
003110               DELIMITED BY SIZE WS-TIPO-GRUPO DELIMITED BY SIZE
003120               INTO WS-MSG-AVISO
003130*    CHAMA O MODULO AVISOS-COB.
003140        CALL 'AVISOS-COB' USING WS-MSG-AVISO
003150        GOBACK.
003160*    LIMPA WS-ID-GRUPO-STR COM BRANCOS.
003170     MOVE SPACES TO WS-ID-GRUPO-STR.
003180*    GRAVA WS-TOKEN(6)(1:2) EM WS-ID-GRUPO-STR.
003190     MOVE WS-TOKEN(6)(1:2) TO WS-ID-GRUPO-STR.
003200*    EXAMINA SE WS-ID-GRUPO-STR(2:1) = SPACE.
003210     IF WS-ID-GRUPO-STR(2:1) = SPACE
003220*    GRAVA WS-ID-GRUPO-STR(1:1) EM WS-ID-GRUPO-STR(2:1).
003230        MOVE WS-ID-GRUPO-STR(1:1) TO WS-ID-GRUPO-STR(2:1)
003240*    GRAVA '0' EM WS-ID-GRUPO-STR(1:1).
003250        MOVE '0' TO WS-ID-GRUPO-STR(1:1).
003260*    GRAVA WS-ID-GRUPO-STR EM WS-ID-GRUPO-NUM.
003270     MOVE WS-ID-GRUPO-STR TO WS-ID-GRUPO-NUM.
003280*    ZERA O CONTADOR WS-IDX2.
003290     MOVE ZERO TO WS-IDX2.
003300*    VERIFICA SE WS-TIPO-GRUPO = 'A'.
003310     IF WS-TIPO-GRUPO = 'A'
003320*    PROSSEGUE EM 0430-BUSCA-GRUPO-A.
003330        GO TO 0430-BUSCA-GRUPO-A.
003340*    DESVIA PARA 0440-BUSCA-GRUPO-B.
003350     GO TO 0440-BUSCA-GRUPO-B.
003360
003370 0430-BUSCA-GRUPO-A.
003380*    GRAVA 1 EM WS-IDX2.
003390     MOVE 1 TO WS-IDX2.
003400
003410 0431-LOOP-GRUPO-A.
003420*    EXAMINA SE WS-IDX2 > DIS-QTD-GRUPO-A(WS-DISC-IDX).
003430     IF WS-IDX2 > DIS-QTD-GRUPO-A(WS-DISC-IDX)
003440*    ENCAMINHA PARA 0450-FIM-BUSCA-GRUPO.
003450        GO TO 0450-FIM-BUSCA-GRUPO.
003460*    EXAMINA SE GRA-ID(WS-DISC-IDX WS-IDX2) = WS-ID-GRUPO-NUM.
003470     IF GRA-ID(WS-DISC-IDX WS-IDX2) = WS-ID-GRUPO-NUM
003480*    MOVIMENTA O CAMPO.
003490        MOVE GRA-DIA(WS-DISC-IDX WS-IDX2) TO WS-GRUPO-DIA
003500*    MOVIMENTA O CAMPO.
003510        MOVE GRA-HORA-INI(WS-DISC-IDX WS-IDX2)
003520                                    TO WS-GRUPO-HORA-INI
003530*    MOVIMENTA O CAMPO.
003540        MOVE GRA-SALA(WS-DISC-IDX WS-IDX2) TO WS-GRUPO-SALA
003550*    GRAVA DIS-DUR-GRUPO-A(WS-DISC-IDX) EM WS-GRUPO-DUR.
003560        MOVE DIS-DUR-GRUPO-A(WS-DISC-IDX) TO WS-GRUPO-DUR
003570*    ENCAMINHA PARA 0450-FIM-BUSCA-GRUPO.
003580        GO TO 0450-FIM-BUSCA-GRUPO.
003590*    INCREMENTA WS-IDX2.
003600     ADD 1 TO WS-IDX2.
003610*    SEGUE PARA 0431-LOOP-GRUPO-A.
003620     GO TO 0431-LOOP-GRUPO-A.
003630
003640 0440-BUSCA-GRUPO-B.
003650*    GRAVA 1 EM WS-IDX2.
003660     MOVE 1 TO WS-IDX2.
003670
003680 0441-LOOP-GRUPO-B.
003690*    TESTA SE WS-IDX2 > DIS-QTD-GRUPO-B(WS-DISC-IDX).
003700     IF WS-IDX2 > DIS-QTD-GRUPO-B(WS-DISC-IDX)
003710*    ENCAMINHA PARA 0450-FIM-BUSCA-GRUPO.
003720        GO TO 0450-FIM-BUSCA-GRUPO.
003730*    TESTA SE GRB-ID(WS-DISC-IDX WS-IDX2) = WS-ID-GRUPO-NUM.
003740     IF GRB-ID(WS-DISC-IDX WS-IDX2) = WS-ID-GRUPO-NUM
003750*    MOVIMENTA O CAMPO.
003760        MOVE GRB-DIA(WS-DISC-IDX WS-IDX2) TO WS-GRUPO-DIA
003770*    MOVIMENTA O CAMPO.
003780        MOVE GRB-HORA-INI(WS-DISC-IDX WS-IDX2)
003790                                    TO WS-GRUPO-HORA-INI
003800*    MOVIMENTA O CAMPO.
003810        MOVE GRB-SALA(WS-DISC-IDX WS-IDX2) TO WS-GRUPO-SALA
003820*    GRAVA DIS-DUR-GRUPO-B(WS-DISC-IDX) EM WS-GRUPO-DUR.
003830        MOVE DIS-DUR-GRUPO-B(WS-DISC-IDX) TO WS-GRUPO-DUR
003840*    ENCAMINHA PARA 0450-FIM-BUSCA-GRUPO.
003850        GO TO 0450-FIM-BUSCA-GRUPO.
003860*    INCREMENTA WS-IDX2.
003870     ADD 1 TO WS-IDX2.
003880*    RETORNA PARA 0441-LOOP-GRUPO-B.
003890     GO TO 0441-LOOP-GRUPO-B.
003900
003910 0450-FIM-BUSCA-GRUPO.
003920*    VERIFICA SE WS-GRUPO-HORA-INI = ZERO AND WS-GRUPO-DUR = ZERO.
003930     IF WS-GRUPO-HORA-INI = ZERO AND WS-GRUPO-DUR = ZERO
003940*    LIMPA WS-MSG-AVISO COM BRANCOS.
003950        MOVE SPACES TO WS-MSG-AVISO
003960*    MONTA O CAMPO POR CONCATENACAO.
003970        STRING 'ASIGNAGRUPO - GRUPO INEXISTENTE: '
003980               DELIMITED BY SIZE WS-COD-DISC DELIMITED BY SIZE
003990               ' ' DELIMITED BY SIZE
004000               WS-TIPO-GRUPO DELIMITED BY SIZE
004010               INTO WS-MSG-AVISO
004020*    CHAMA O MODULO AVISOS-COB.
004030        CALL 'AVISOS-COB' USING WS-MSG-AVISO
004040        GOBACK.
004050*    CALCULA O VALOR DO CAMPO.
004060     COMPUTE WS-GRUPO-FIM =
004070             WS-GRUPO-HORA-INI + WS-GRUPO-DUR - 1.
004080*    EXAMINA SE WS-TIPO-PROFESSOR.
004090     IF WS-TIPO-PROFESSOR
004100*    ENCAMINHA PARA 0500-VALIDA-PROFESSOR.
004110        GO TO 0500-VALIDA-PROFESSOR.
004120*    DESVIA PARA 0600-VALIDA-ALUNO.
004130     GO TO 0600-VALIDA-ALUNO.
004140
004150*----------------- VALIDACOES ESPECIFICAS DE PROFESSOR -----------
004160 0500-VALIDA-PROFESSOR.
004170*    GRAVA 1 EM WS-IDX.
004180     MOVE 1 TO WS-IDX.
004190
004200 0510-LOOP-JA-ATRIBUIDO.
004210*    CONFERE SE WS-IDX > PROF-QTD-TURMA(WS-PROF-IDX).
004220     IF WS-IDX > PROF-QTD-TURMA(WS-PROF-IDX)
004230*    PASSA O CONTROLE PARA 0530-VALIDA-POD.
004240        GO TO 0530-VALIDA-POD.
004250*    CONFERE SE PT-DIS-COD(WS-PROF-IDX WS-IDX) = WS-COD-DISC AND.
004260     IF PT-DIS-COD(WS-PROF-IDX WS-IDX) = WS-COD-DISC AND
004270        PT-TIPO(WS-PROF-IDX WS-IDX) = WS-TIPO-GRUPO AND
004280        PT-GRUPO-ID(WS-PROF-IDX WS-IDX) = WS-ID-GRUPO-NUM
004290*    LIMPA WS-MSG-AVISO COM BRANCOS.
004300        MOVE SPACES TO WS-MSG-AVISO
004310*    MONTA O CAMPO POR CONCATENACAO.
004320        STRING 'ASIGNAGRUPO - PROFESSOR JA TEM ESSA TURMA'
004330               DELIMITED BY SIZE INTO WS-MSG-AVISO
004340*    CHAMA O MODULO AVISOS-COB.
004350        CALL 'AVISOS-COB' USING WS-MSG-AVISO
004360        GOBACK.
004370*    SOMA 1 EM WS-IDX.
004380     ADD 1 TO WS-IDX.
004390*    RETORNA PARA 0510-LOOP-JA-ATRIBUIDO.
004400     GO TO 0510-LOOP-JA-ATRIBUIDO.
004410
004420 0530-VALIDA-POD.
004430*    GRAVA 'N' EM WS-ACHOU.
004440     MOVE 'N' TO WS-ACHOU.
004450*    GRAVA 1 EM WS-IDX2.
004460     MOVE 1 TO WS-IDX2.
004470
004480 0531-LOOP-POD.
004490*    TESTA SE WS-IDX2 > CAR-QTD.
004500     IF WS-IDX2 > CAR-QTD
004510*    DESVIA PARA 0540-FIM-POD.
004520        GO TO 0540-FIM-POD.
004530*    CONFERE SE CAR-DNI(WS-IDX2) = WS-DNI-BUSCA AND.
004540     IF CAR-DNI(WS-IDX2) = WS-DNI-BUSCA AND
004550        CAR-DIS-COD(WS-IDX2) = WS-COD-DISC AND
004560        CAR-TIPO(WS-IDX2) = WS-TIPO-GRUPO
004570*    GRAVA 'S' EM WS-ACHOU.
004580        MOVE 'S' TO WS-ACHOU
004590*    GRAVA CAR-NUM-GRUPOS(WS-IDX2) EM WS-POD-MAX.
004600        MOVE CAR-NUM-GRUPOS(WS-IDX2) TO WS-POD-MAX
004610*    DESVIA PARA 0540-FIM-POD.
004620        GO TO 0540-FIM-POD.
004630*    INCREMENTA WS-IDX2.
004640     ADD 1 TO WS-IDX2.
004650*    PROSSEGUE EM 0531-LOOP-POD.
004660     GO TO 0531-LOOP-POD.
004670
004680 0540-FIM-POD.
004690*    TESTA SE WS-ACHOU = 'N'.
004700     IF WS-ACHOU = 'N'
004710*    LIMPA WS-MSG-AVISO COM BRANCOS.
004720        MOVE SPACES TO WS-MSG-AVISO
004730*    MONTA O CAMPO POR CONCATENACAO.
004740        STRING 'ASIGNAGRUPO - DISCIPLINA FORA DO POD DO PROF.'
004750               DELIMITED BY SIZE INTO WS-MSG-AVISO
004760*    CHAMA O MODULO AVISOS-COB.
004770        CALL 'AVISOS-COB' USING WS-MSG-AVISO
004780        GOBACK.
004790*    ZERA O CONTADOR WS-CONTADOR.
004800     MOVE ZERO TO WS-CONTADOR.
004810*    GRAVA 1 EM WS-IDX2.
004820     MOVE 1 TO WS-IDX2.
004830
004840 0551-LOOP-CONTA.
004850*    TESTA SE WS-IDX2 > PROF-QTD-TURMA(WS-PROF-IDX).
004860     IF WS-IDX2 > PROF-QTD-TURMA(WS-PROF-IDX)
004870*    PROSSEGUE EM 0560-FIM-CONTA.
004880        GO TO 0560-FIM-CONTA.
004890*    TESTA SE PT-DIS-COD(WS-PROF-IDX WS-IDX2) = WS-COD-DISC AND.
004900     IF PT-DIS-COD(WS-PROF-IDX WS-IDX2) = WS-COD-DISC AND
004910        PT-TIPO(WS-PROF-IDX WS-IDX2) = WS-TIPO-GRUPO
004920*    AVANCA WS-CONTADOR.
004930        ADD 1 TO WS-CONTADOR.
004940*    INCREMENTA WS-IDX2.
004950     ADD 1 TO WS-IDX2.
004960*    PASSA O CONTROLE PARA 0551-LOOP-CONTA.
004970     GO TO 0551-LOOP-CONTA.
004980
004990 0560-FIM-CONTA.
005000*    VERIFICA SE WS-CONTADOR >= WS-POD-MAX.
005010     IF WS-CONTADOR >= WS-POD-MAX
005020*    LIMPA WS-MSG-AVISO COM BRANCOS.
005030        MOVE SPACES TO WS-MSG-AVISO
005040*    MONTA O CAMPO POR CONCATENACAO.
005050        STRING 'ASIGNAGRUPO - LIMITE DE GRUPOS DO POD ATINGIDO'
005060               DELIMITED BY SIZE INTO WS-MSG-AVISO
005070*    CHAMA O MODULO AVISOS-COB.
005080        CALL 'AVISOS-COB' USING WS-MSG-AVISO
005090        GOBACK.
005100*    RETORNA PARA 0700-VERIFICA-CHOQUE-PROF.
005110     GO TO 0700-VERIFICA-CHOQUE-PROF.
005120
005130*----------------- CHOQUE DE HORARIO - PROFESSOR -----------------
005140 0700-VERIFICA-CHOQUE-PROF.
005150*    GRAVA 1 EM WS-IDX.
005160     MOVE 1 TO WS-IDX.
005170
005180 0710-LOOP-TURMA-PROF.
005190*    CONFERE SE WS-IDX > PROF-QTD-TURMA(WS-PROF-IDX).
005200     IF WS-IDX > PROF-QTD-TURMA(WS-PROF-IDX)
005210*    PROSSEGUE EM 0800-GRAVA-PROF.
005220        GO TO 0800-GRAVA-PROF.
005230*    MOVIMENTA O CAMPO.
005240     MOVE PT-DIS-COD(WS-PROF-IDX WS-IDX) TO WS-BUSCA-COD.
005250*    MOVIMENTA O CAMPO.
005260     MOVE PT-TIPO(WS-PROF-IDX WS-IDX) TO WS-BUSCA-TIPO.
005270*    MOVIMENTA O CAMPO.
005280     MOVE PT-GRUPO-ID(WS-PROF-IDX WS-IDX) TO WS-BUSCA-ID.
005290*    GRAVA 1 EM WS-RET-PONTO.
005300     MOVE 1 TO WS-RET-PONTO.
005310*    PROSSEGUE EM 8000-BUSCA-HORARIO-GRUPO.
005320     GO TO 8000-BUSCA-HORARIO-GRUPO.
005330
005340 9100-RETORNO-1.
005350*    EXAMINA SE WS-BUSCA-ACHOU = 'S' AND WS-BUSCA-DIA = WS-GRUPO-DIA.
005360     IF WS-BUSCA-ACHOU = 'S' AND WS-BUSCA-DIA = WS-GRUPO-DIA
005370        AND WS-GRUPO-HORA-INI <= WS-BUSCA-FIM
005380        AND WS-BUSCA-HORA-INI <= WS-GRUPO-FIM
005390*    LIMPA WS-MSG-AVISO COM BRANCOS.
005400        MOVE SPACES TO WS-MSG-AVISO
005410*    MONTA O CAMPO POR CONCATENACAO.
005420        STRING 'ASIGNAGRUPO - CHOQUE DE HORARIO' DELIMITED BY
005430               SIZE INTO WS-MSG-AVISO
005440*    CHAMA O MODULO AVISOS-COB.
005450        CALL 'AVISOS-COB' USING WS-MSG-AVISO
005460        GOBACK.
005470*    SOMA 1 EM WS-IDX.
005480     ADD 1 TO WS-IDX.
005490*    RETORNA PARA 0710-LOOP-TURMA-PROF.
005500     GO TO 0710-LOOP-TURMA-PROF.
005510
005520*    GRAVA OS CAMPOS DA TABELA EM MEMORIA NO LAYOUT DE
005530*    SAIDA CORRESPONDENTE.
005540 0800-GRAVA-PROF.
005550*    SOMA 1 EM PROF-QTD-TURMA(WS-PROF-IDX).
005560     ADD 1 TO PROF-QTD-TURMA(WS-PROF-IDX).
005570*    MOVIMENTA O CAMPO.
005580     MOVE WS-COD-DISC TO
005590         PT-DIS-COD(WS-PROF-IDX PROF-QTD-TURMA(WS-PROF-IDX)).
005600*    MOVIMENTA O CAMPO.
005610     MOVE WS-TIPO-GRUPO TO
005620         PT-TIPO(WS-PROF-IDX PROF-QTD-TURMA(WS-PROF-IDX)).
005630*    MOVIMENTA O CAMPO.
005640     MOVE WS-ID-GRUPO-NUM TO
005650         PT-GRUPO-ID(WS-PROF-IDX PROF-QTD-TURMA(WS-PROF-IDX)).
005660*    CHAMA O MODULO GRAVA-COB.
005670     CALL 'GRAVA-COB' USING 'P' TB-DISCIPLINA TB-PROFESSOR
005680                            TB-ALUNO.
005690     GOBACK.
005700
005710*----------------- VALIDACOES ESPECIFICAS DE ALUNO ---------------
005720 0600-VALIDA-ALUNO.
005730*    GRAVA 'N' EM WS-MATRIC-TEM-SUBJ.
005740     MOVE 'N' TO WS-MATRIC-TEM-SUBJ.
005750*    ZERA O CONTADOR WS-IDX-MATRIC-ALVO.
005760     MOVE ZERO TO WS-IDX-MATRIC-ALVO.
005770*    GRAVA 1 EM WS-IDX.
005780     MOVE 1 TO WS-IDX.
005790
005800 0610-BUSCA-MATRIC.
005810*    CONFERE SE WS-IDX > AL-QTD-MATRIC(WS-ALU-IDX).
005820     IF WS-IDX > AL-QTD-MATRIC(WS-ALU-IDX)
005830*    SEGUE PARA 0620-FIM-BUSCA-MATRIC.
005840        GO TO 0620-FIM-BUSCA-MATRIC.
005850*    TESTA SE MAT-DIS-COD(WS-ALU-IDX WS-IDX) = WS-COD-DISC.
005860     IF MAT-DIS-COD(WS-ALU-IDX WS-IDX) = WS-COD-DISC
005870*    GRAVA 'S' EM WS-MATRIC-TEM-SUBJ.
005880        MOVE 'S' TO WS-MATRIC-TEM-SUBJ
005890*    VERIFICA SE MAT-TIPO(WS-ALU-IDX WS-IDX) = '#'.
005900        IF MAT-TIPO(WS-ALU-IDX WS-IDX) = '#'
005910*    GRAVA WS-IDX EM WS-IDX-MATRIC-ALVO.
005920           MOVE WS-IDX TO WS-IDX-MATRIC-ALVO
005930        END-IF
005940     END-IF.
005950*    SOMA 1 EM WS-IDX.
005960     ADD 1 TO WS-IDX.
005970*    ENCAMINHA PARA 0610-BUSCA-MATRIC.
005980     GO TO 0610-BUSCA-MATRIC.
005990
006000 0620-FIM-BUSCA-MATRIC.
006010*    TESTA SE WS-MATRIC-TEM-SUBJ = 'N'.
006020     IF WS-MATRIC-TEM-SUBJ = 'N'
006030*    LIMPA WS-MSG-AVISO COM BRANCOS.
006040        MOVE SPACES TO WS-MSG-AVISO
006050*    MONTA O CAMPO POR CONCATENACAO.
006060        STRING 'ASIGNAGRUPO - ALUNO NAO MATRICULADO NA DISCI.'
006070               DELIMITED BY SIZE INTO WS-MSG-AVISO
006080*    CHAMA O MODULO AVISOS-COB.
006090        CALL 'AVISOS-COB' USING WS-MSG-AVISO
006100        GOBACK.
006110*    PASSA O CONTROLE PARA 0700-VERIFICA-CHOQUE-ALU.
006120     GO TO 0700-VERIFICA-CHOQUE-ALU.
006130
006140*----------------- CHOQUE DE HORARIO - ALUNO ----------------------
006150 0700-VERIFICA-CHOQUE-ALU.
006160*    GRAVA 1 EM WS-IDX.
006170     MOVE 1 TO WS-IDX.
006180
006190 0710-LOOP-MATRIC-ALU.
006200*    CONFERE SE WS-IDX > AL-QTD-MATRIC(WS-ALU-IDX).
006210     IF WS-IDX > AL-QTD-MATRIC(WS-ALU-IDX)
006220*    RETORNA PARA 0780-VERIFICA-CAPACIDADE.
006230        GO TO 0780-VERIFICA-CAPACIDADE.
006240*    VERIFICA SE MAT-TIPO(WS-ALU-IDX WS-IDX) = '#'.
006250     IF MAT-TIPO(WS-ALU-IDX WS-IDX) = '#'
006260*    INCREMENTA WS-IDX.
006270        ADD 1 TO WS-IDX
006280*    RETORNA PARA 0710-LOOP-MATRIC-ALU.
006290        GO TO 0710-LOOP-MATRIC-ALU.
006300*    MOVIMENTA O CAMPO.
006310     MOVE MAT-DIS-COD(WS-ALU-IDX WS-IDX) TO WS-BUSCA-COD.
006320*    MOVIMENTA O CAMPO.
006330     MOVE MAT-TIPO(WS-ALU-IDX WS-IDX) TO WS-BUSCA-TIPO.
006340*    MOVIMENTA O CAMPO.
006350     MOVE MAT-GRUPO-ID(WS-ALU-IDX WS-IDX) TO WS-BUSCA-ID.
006360*    GRAVA 2 EM WS-RET-PONTO.
006370     MOVE 2 TO WS-RET-PONTO.
006380*    PROSSEGUE EM 8000-BUSCA-HORARIO-GRUPO.
006390     GO TO 8000-BUSCA-HORARIO-GRUPO.
006400
006410 9200-RETORNO-2.
006420*    EXAMINA SE WS-BUSCA-ACHOU = 'S' AND WS-BUSCA-DIA = WS-GRUPO-DIA.
006430     IF WS-BUSCA-ACHOU = 'S' AND WS-BUSCA-DIA = WS-GRUPO-DIA
006440        AND WS-GRUPO-HORA-INI <= WS-BUSCA-FIM
006450        AND WS-BUSCA-HORA-INI <= WS-GRUPO-FIM
006460*    LIMPA WS-MSG-AVISO COM BRANCOS.
006470        MOVE SPACES TO WS-MSG-AVISO
006480*    MONTA O CAMPO POR CONCATENACAO.
006490        STRING 'ASIGNAGRUPO - CHOQUE DE HORARIO' DELIMITED BY
006500               SIZE INTO WS-MSG-AVISO
006510*    CHAMA O MODULO AVISOS-COB.
006520        CALL 'AVISOS-COB' USING WS-MSG-AVISO
006530        GOBACK.
006540*    SOMA 1 EM WS-IDX.
006550     ADD 1 TO WS-IDX.
006560*    RETORNA PARA 0710-LOOP-MATRIC-ALU.
006570     GO TO 0710-LOOP-MATRIC-ALU.
006580
006590*----------------- LOTACAO DA SALA (SO ALUNO) ---------------------
006600 0780-VERIFICA-CAPACIDADE.
006610*    ZERA O CONTADOR WS-SALA-CAP.
006620     MOVE ZERO TO WS-SALA-CAP.
006630*    GRAVA 1 EM WS-IDX2.
006640     MOVE 1 TO WS-IDX2.
006650
006660 0781-BUSCA-SALA.
006670*    EXAMINA SE WS-IDX2 > SALA-QTD.
006680     IF WS-IDX2 > SALA-QTD
006690*    SEGUE PARA 0782-FIM-BUSCA-SALA.
006700        GO TO 0782-FIM-BUSCA-SALA.
006710*    CONFERE SE SALA-COD(WS-IDX2) = WS-GRUPO-SALA.
006720     IF SALA-COD(WS-IDX2) = WS-GRUPO-SALA
006730*    GRAVA SALA-CAPACIDADE(WS-IDX2) EM WS-SALA-CAP.
006740        MOVE SALA-CAPACIDADE(WS-IDX2) TO WS-SALA-CAP
006750*    SEGUE PARA 0782-FIM-BUSCA-SALA.
006760        GO TO 0782-FIM-BUSCA-SALA.
006770*    INCREMENTA WS-IDX2.
006780     ADD 1 TO WS-IDX2.
006790*    ENCAMINHA PARA 0781-BUSCA-SALA.
006800     GO TO 0781-BUSCA-SALA.
006810
006820 0782-FIM-BUSCA-SALA.
006830*    VERIFICA SE WS-TIPO-GRUPO = 'A'.
006840     IF WS-TIPO-GRUPO = 'A'
006850*    VERIFICA SE WS-SALA-CAP < 40.
006860        IF WS-SALA-CAP < 40
006870*    GRAVA WS-SALA-CAP EM WS-CAP-EFETIVA.
006880           MOVE WS-SALA-CAP TO WS-CAP-EFETIVA
006890        ELSE
006900*    GRAVA 40 EM WS-CAP-EFETIVA.
006910           MOVE 40 TO WS-CAP-EFETIVA
006920        END-IF
006930     ELSE
006940*    EXAMINA SE WS-SALA-CAP < 20.
006950        IF WS-SALA-CAP < 20
006960*    GRAVA WS-SALA-CAP EM WS-CAP-EFETIVA.
006970           MOVE WS-SALA-CAP TO WS-CAP-EFETIVA
006980        ELSE
006990*    GRAVA 20 EM WS-CAP-EFETIVA.
007000           MOVE 20 TO WS-CAP-EFETIVA
007010        END-IF
007020     END-IF.
007030*    ZERA O CONTADOR WS-CONTADOR.
007040     MOVE ZERO TO WS-CONTADOR.
007050*    GRAVA 1 EM WS-IDX2.
007060     MOVE 1 TO WS-IDX2.
007070
007080 0783-LOOP-ALUNOS.
007090*    EXAMINA SE WS-IDX2 > AL-QTD.
007100     IF WS-IDX2 > AL-QTD
007110*    ENCAMINHA PARA 0787-FIM-CAPACIDADE.
007120        GO TO 0787-FIM-CAPACIDADE.
007130*    GRAVA 1 EM WS-IDX3.
007140     MOVE 1 TO WS-IDX3.
007150
007160 0784-LOOP-MATRIC-ALUNO.
007170*    TESTA SE WS-IDX3 > AL-QTD-MATRIC(WS-IDX2).
007180     IF WS-IDX3 > AL-QTD-MATRIC(WS-IDX2)
007190*    SEGUE PARA 0786-PROX-ALUNO.
007200        GO TO 0786-PROX-ALUNO.
007210*    VERIFICA SE MAT-DIS-COD(WS-IDX2 WS-IDX3) = WS-COD-DISC AND.
007220     IF MAT-DIS-COD(WS-IDX2 WS-IDX3) = WS-COD-DISC AND
007230        MAT-TIPO(WS-IDX2 WS-IDX3) = WS-TIPO-GRUPO AND
007240        MAT-GRUPO-ID(WS-IDX2 WS-IDX3) = WS-ID-GRUPO-NUM
007250*    AVANCA WS-CONTADOR.
007260        ADD 1 TO WS-CONTADOR.
007270*    SOMA 1 EM WS-IDX3.
007280     ADD 1 TO WS-IDX3.
007290*    RETORNA PARA 0784-LOOP-MATRIC-ALUNO.
007300     GO TO 0784-LOOP-MATRIC-ALUNO.
007310
007320 0786-PROX-ALUNO.
007330*    INCREMENTA WS-IDX2.
007340     ADD 1 TO WS-IDX2.
007350*    DESVIA PARA 0783-LOOP-ALUNOS.
007360     GO TO 0783-LOOP-ALUNOS.
007370
007380 0787-FIM-CAPACIDADE.
007390*    TESTA SE WS-CONTADOR >= WS-CAP-EFETIVA.
007400     IF WS-CONTADOR >= WS-CAP-EFETIVA
007410*    LIMPA WS-MSG-AVISO COM BRANCOS.
007420        MOVE SPACES TO WS-MSG-AVISO
007430*    MONTA O CAMPO POR CONCATENACAO.
007440        STRING 'ASIGNAGRUPO - LOTACAO DA SALA ESGOTADA'
007450               DELIMITED BY SIZE INTO WS-MSG-AVISO
007460*    CHAMA O MODULO AVISOS-COB.
007470        CALL 'AVISOS-COB' USING WS-MSG-AVISO
007480        GOBACK.
007490*    RETORNA PARA 0800-GRAVA-ALU.
007500     GO TO 0800-GRAVA-ALU.
007510
007520*    GRAVA OS CAMPOS DA TABELA EM MEMORIA NO LAYOUT DE
007530*    SAIDA CORRESPONDENTE.
007540 0800-GRAVA-ALU.
007550*    CONFERE SE WS-IDX-MATRIC-ALVO NOT = ZERO.
007560     IF WS-IDX-MATRIC-ALVO NOT = ZERO
007570*    MOVIMENTA O CAMPO.
007580        MOVE WS-TIPO-GRUPO
007590            TO MAT-TIPO(WS-ALU-IDX WS-IDX-MATRIC-ALVO)
007600*    MOVIMENTA O CAMPO.
007610        MOVE WS-ID-GRUPO-NUM
007620            TO MAT-GRUPO-ID(WS-ALU-IDX WS-IDX-MATRIC-ALVO)
007630     ELSE
007640*    SOMA 1 EM AL-QTD-MATRIC(WS-ALU-IDX).
007650        ADD 1 TO AL-QTD-MATRIC(WS-ALU-IDX)
007660*    MOVIMENTA O CAMPO.
007670        MOVE WS-COD-DISC TO
007680            MAT-DIS-COD(WS-ALU-IDX AL-QTD-MATRIC(WS-ALU-IDX))
007690*    MOVIMENTA O CAMPO.
007700        MOVE WS-TIPO-GRUPO TO
007710            MAT-TIPO(WS-ALU-IDX AL-QTD-MATRIC(WS-ALU-IDX))
007720*    MOVIMENTA O CAMPO.
007730        MOVE WS-ID-GRUPO-NUM TO
007740            MAT-GRUPO-ID(WS-ALU-IDX AL-QTD-MATRIC(WS-ALU-IDX))
007750     END-IF.
007760*    CHAMA O MODULO GRAVA-COB.
007770     CALL 'GRAVA-COB' USING 'A' TB-DISCIPLINA TB-PROFESSOR
007780                            TB-ALUNO.
007790     GOBACK.
007800
007810*----------------- SUBROTINA: HORARIO DE UM GRUPO DADO CODIGO, ---
007820*    TIPO E ID (USADA NO CHOQUE DE HORARIO DE PROF. E ALUNO) -----
007830 8000-BUSCA-HORARIO-GRUPO.
007840*    GRAVA 'N' EM WS-BUSCA-ACHOU.
007850     MOVE 'N' TO WS-BUSCA-ACHOU.
007860*    GRAVA 1 EM WS-IDX4.
007870     MOVE 1 TO WS-IDX4.
007880
007890 8010-BUSCA-HORARIO-DISC.
007900*    TESTA SE WS-IDX4 > DIS-QTD.
007910     IF WS-IDX4 > DIS-QTD
007920*    PROSSEGUE EM 8090-BUSCA-HORARIO-FIM.
007930        GO TO 8090-BUSCA-HORARIO-FIM.
007940*    VERIFICA SE DIS-COD(WS-IDX4) = WS-BUSCA-COD.
007950     IF DIS-COD(WS-IDX4) = WS-BUSCA-COD
007960*    RETORNA PARA 8020-BUSCA-HORARIO-TIPO.
007970        GO TO 8020-BUSCA-HORARIO-TIPO.
007980*    AVANCA WS-IDX4.
007990     ADD 1 TO WS-IDX4.
008000*    SEGUE PARA 8010-BUSCA-HORARIO-DISC.
008010     GO TO 8010-BUSCA-HORARIO-DISC.
008020
008030 8020-BUSCA-HORARIO-TIPO.
008040*    CONFERE SE WS-BUSCA-TIPO = 'A'.
008050     IF WS-BUSCA-TIPO = 'A'
008060*    ENCAMINHA PARA 8030-BUSCA-HORARIO-A.
008070        GO TO 8030-BUSCA-HORARIO-A.
008080*    SEGUE PARA 8040-BUSCA-HORARIO-B.
008090     GO TO 8040-BUSCA-HORARIO-B.
008100
008110 8030-BUSCA-HORARIO-A.
008120*    GRAVA 1 EM WS-IDX5.
008130     MOVE 1 TO WS-IDX5.
008140
008150 8031-LOOP-HORARIO-A.
008160*    CONFERE SE WS-IDX5 > DIS-QTD-GRUPO-A(WS-IDX4).
008170     IF WS-IDX5 > DIS-QTD-GRUPO-A(WS-IDX4)
008180*    PROSSEGUE EM 8090-BUSCA-HORARIO-FIM.
008190        GO TO 8090-BUSCA-HORARIO-FIM.
008200*    CONFERE SE GRA-ID(WS-IDX4 WS-IDX5) = WS-BUSCA-ID.
008210     IF GRA-ID(WS-IDX4 WS-IDX5) = WS-BUSCA-ID
008220*    GRAVA 'S' EM WS-BUSCA-ACHOU.
008230        MOVE 'S' TO WS-BUSCA-ACHOU
008240*    MOVIMENTA O CAMPO.
008250        MOVE GRA-DIA(WS-IDX4 WS-IDX5) TO WS-BUSCA-DIA
008260*    MOVIMENTA O CAMPO.
008270        MOVE GRA-HORA-INI(WS-IDX4 WS-IDX5) TO WS-BUSCA-HORA-INI
008280*    GRAVA DIS-DUR-GRUPO-A(WS-IDX4) EM WS-BUSCA-DUR.
008290        MOVE DIS-DUR-GRUPO-A(WS-IDX4) TO WS-BUSCA-DUR
008300*    PROSSEGUE EM 8090-BUSCA-HORARIO-FIM.
008310        GO TO 8090-BUSCA-HORARIO-FIM.
008320*    INCREMENTA WS-IDX5.
008330     ADD 1 TO WS-IDX5.
008340*    PASSA O CONTROLE PARA 8031-LOOP-HORARIO-A.
008350     GO TO 8031-LOOP-HORARIO-A.
008360
008370 8040-BUSCA-HORARIO-B.
008380*    GRAVA 1 EM WS-IDX5.
008390     MOVE 1 TO WS-IDX5.
008400
008410 8041-LOOP-HORARIO-B.
008420*    EXAMINA SE WS-IDX5 > DIS-QTD-GRUPO-B(WS-IDX4).
008430     IF WS-IDX5 > DIS-QTD-GRUPO-B(WS-IDX4)
008440*    PROSSEGUE EM 8090-BUSCA-HORARIO-FIM.
008450        GO TO 8090-BUSCA-HORARIO-FIM.
008460*    EXAMINA SE GRB-ID(WS-IDX4 WS-IDX5) = WS-BUSCA-ID.
008470     IF GRB-ID(WS-IDX4 WS-IDX5) = WS-BUSCA-ID
008480*    GRAVA 'S' EM WS-BUSCA-ACHOU.
008490        MOVE 'S' TO WS-BUSCA-ACHOU
008500*    MOVIMENTA O CAMPO.
008510        MOVE GRB-DIA(WS-IDX4 WS-IDX5) TO WS-BUSCA-DIA
008520*    MOVIMENTA O CAMPO.
008530        MOVE GRB-HORA-INI(WS-IDX4 WS-IDX5) TO WS-BUSCA-HORA-INI
008540*    GRAVA DIS-DUR-GRUPO-B(WS-IDX4) EM WS-BUSCA-DUR.
008550        MOVE DIS-DUR-GRUPO-B(WS-IDX4) TO WS-BUSCA-DUR
008560*    PROSSEGUE EM 8090-BUSCA-HORARIO-FIM.
008570        GO TO 8090-BUSCA-HORARIO-FIM.
008580*    INCREMENTA WS-IDX5.
008590     ADD 1 TO WS-IDX5.
008600*    PROSSEGUE EM 8041-LOOP-HORARIO-B.
008610     GO TO 8041-LOOP-HORARIO-B.
008620
008630*    TRATA O FIM DE ARQUIVO OU DE LISTA DO BLOCO DE CARGA
008640*    CORRENTE.
008650 8090-BUSCA-HORARIO-FIM.
008660*    TESTA SE WS-BUSCA-ACHOU = 'S'.
008670     IF WS-BUSCA-ACHOU = 'S'
008680*    CALCULA O VALOR DO CAMPO.
008690        COMPUTE WS-BUSCA-FIM =
008700                WS-BUSCA-HORA-INI + WS-BUSCA-DUR - 1.
008710*    DESVIA PARA 9100-RETORNO-1.
008720     GO TO 9100-RETORNO-1 9200-RETORNO-2
008730        DEPENDING ON WS-RET-PONTO.
