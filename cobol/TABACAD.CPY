000010*---------------------------------------------------------------
000020*    SISTEMA ACADEMICO - TABELAS EM MEMORIA (COPY TABACAD)
000030*    CONTEM OS SEIS CADASTROS MESTRES CARREGADOS PELO ACADBAT
000040*    E REUTILIZADOS POR TODOS OS MODULOS DE COMANDO (CALLed).
000050*    NAO ALTERAR O LAYOUT SEM AVISAR QUEM MANTEM ACADBAT/GRAVA.
000060*---------------------------------------------------------------
000070* VRS         DATA           PROGRAMADOR        DESCRICAO
000080* 1.0         06/03/1989     J.KOIKE            IMPLANTACAO
000090* 1.1         14/09/1991     F.ARRUDA           INCLUI TB-CARGA
000100* 1.2         22/01/1994     E.SANTANA          GRUPOS A/B DISCI
000110* 1.3         11/11/1998     M.PRADO            AJUSTE ANO 2000
000120* 1.4         19/03/2002     R.TEIXEIRA         REVISAO GERAL COPY
000130* 1.5         09/02/2004     C.ABREU            REQ 4471-TOKENS
000140* 1.6         17/05/2006     C.ABREU            REQ 5130-COMENTARIOS
000150* 1.7         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000160* 1.8         16/09/2015     D.MOURA            CONFERENCIA DE ROTINA
000170* 1.9         22/03/2019     D.MOURA            REQ 8201-AMPLIA TABELA
000180*---------------------------------------------------------------
000190*    ESTA COPY E TRAZIDA PELO ACADBAT (QUE CARREGA OS DADOS DOS
000200*    ARQUIVOS-MESTRE) E POR TODOS OS SETE MODULOS DE COMANDO,
000210*    QUE RECEBEM AS SEIS TABELAS NA PROCEDURE DIVISION USING.
000220*    A ORDEM DOS GRUPOS ABAIXO E A MESMA ORDEM DE PASSAGEM NO
000230*    CALL, E NAO DEVE SER ALTERADA SEM REVISAR TODOS OS CALLS.
000240
000250*----------------------- ANO LETIVO VIGENTE --------------------
000260*    UM UNICO REGISTRO COM O CODIGO DO ANO LETIVO EM CURSO E A
000270*    SEMANA DE INICIO DAS AULAS, USADO PELAS VALIDACOES DE DATA
000280*    DE MATRICULA E PELO CALCULO DE SEMANA CORRENTE EM EXPEDIC.
000290 01  TB-ANO-LETIVO.
000300*    CAMPO: CODIGO DO ANO LETIVO, EX. "2026A".
000310     05  AL-ANO-COD              PIC X(05).
000320*    CAMPO: NUMERO DA SEMANA DO CALENDARIO EM QUE O PERIODO
000330*    LETIVO TEM INICIO.
000340     05  AL-SEMANA-INICIO        PIC 9(02).
000350*    RESERVA PARA EXPANSAO FUTURA DO REGISTRO DE ANO LETIVO.
000360     05  FILLER                  PIC X(23).
000370
000380*----------------------- CADASTRO DE SALAS ----------------------
000390*    UMA LINHA POR SALA DE AULA/LABORATORIO DO CAMPUS.  USADA
000400*    POR CRIATUR (VALIDA EXISTENCIA E CAPACIDADE DA SALA) E POR
000410*    OCUPSAL (APURA A OCUPACAO POR SALA E POR HORARIO).
000420 01  TB-SALA.
000430*    QUANTIDADE DE SALAS EFETIVAMENTE CARREGADAS DO ARQUIVO.
000440     05  SALA-QTD                COMP PIC 9(04) VALUE ZERO.
000450*    TABELA REPETIDA 50 VEZES EM MEMORIA - UMA ENTRADA POR SALA.
000460     05  SALA-REG OCCURS 50 TIMES INDEXED BY SALA-IDX.
000470*        CAMPO: CODIGO DA SALA, CHAVE DE BUSCA NA TABELA.
000480         10  SALA-COD            PIC X(10).
000490*        INDICADOR DO TIPO DE AMBIENTE DA SALA.
000500         10  SALA-TIPO-TURMA     PIC X(01).
000510*            CONDICAO DE NIVEL 88 PARA SALA-TIPO-AULA.
000520             88  SALA-TIPO-AULA  VALUE 'A'.
000530*            CONDICAO DE NIVEL 88 PARA SALA-TIPO-LAB.
000540             88  SALA-TIPO-LAB   VALUE 'B'.
000550*        CAMPO: CAPACIDADE MAXIMA DE ALUNOS DA SALA.
000560         10  SALA-CAPACIDADE     PIC 9(04).
000570*        RESERVA PARA EXPANSAO FUTURA DA ENTRADA DE SALA.
000580         10  FILLER              PIC X(05).
000590
000600*----------------------- CADASTRO DE DISCIPLINAS -----------------
000610*    UMA LINHA POR DISCIPLINA DO CURRICULO, COM SEUS PRE-REQUI-
000620*    SITOS E OS GRUPOS DE TURMA JA CRIADOS (GRUPO A E GRUPO B).
000630*    E A MAIOR E MAIS MOVIMENTADA DAS SEIS TABELAS DO SISTEMA.
000640 01  TB-DISCIPLINA.
000650*    QUANTIDADE DE DISCIPLINAS EFETIVAMENTE CARREGADAS.
000660     05  DIS-QTD                 COMP PIC 9(04) VALUE ZERO.
000670*    TABELA REPETIDA 200 VEZES EM MEMORIA.
000680     05  DIS-REG OCCURS 200 TIMES INDEXED BY DIS-IDX.
000690*        CAMPO: CODIGO DA DISCIPLINA, CHAVE DE BUSCA NA TABELA.
000700         10  DIS-COD             PIC X(10).
000710*        CAMPO: NOME POR EXTENSO DA DISCIPLINA.
000720         10  DIS-NOME            PIC X(60).
000730*        CAMPO: ANO CURRICULAR EM QUE A DISCIPLINA E OFERTADA.
000740         10  DIS-ANO             PIC 9(01).
000750*        CAMPO: SEMESTRE LETIVO EM QUE A DISCIPLINA E OFERTADA.
000760         10  DIS-SEMESTRE        PIC 9(01).
000770*        CAMPO: DOCUMENTO DO DOCENTE COORDENADOR DA DISCIPLINA.
000780         10  DIS-DNI-COORD       PIC X(09).
000790*        VISAO QUEBRADA DO DOCUMENTO DO COORDENADOR, SEPARANDO
000800*        A PARTE NUMERICA DA LETRA VERIFICADORA.
000810         10  DIS-DNI-COORD-R REDEFINES DIS-DNI-COORD.
000820             15  DIS-COORD-NUM   PIC 9(08).
000830             15  DIS-COORD-LETRA PIC X(01).
000840*        QUANTIDADE DE PRE-REQUISITOS DA DISCIPLINA.
000850         10  DIS-QTD-PREREQ      COMP PIC 9(02) VALUE ZERO.
000860*        TABELA REPETIDA 15 VEZES EM MEMORIA - CODIGOS DE
000870*        DISCIPLINA EXIGIDOS COMO PRE-REQUISITO.
000880         10  DIS-PREREQ OCCURS 15 TIMES
000890                                 PIC X(10).
000900*        CAMPO: DURACAO EM HORAS-AULA DO GRUPO A DA DISCIPLINA.
000910         10  DIS-DUR-GRUPO-A     PIC 9(02).
000920*        CAMPO: DURACAO EM HORAS-AULA DO GRUPO B DA DISCIPLINA.
000930         10  DIS-DUR-GRUPO-B     PIC 9(02).
000940*        QUANTIDADE DE TURMAS JA CRIADAS NO GRUPO A.
000950         10  DIS-QTD-GRUPO-A     COMP PIC 9(02) VALUE ZERO.
000960*        TABELA REPETIDA 20 VEZES EM MEMORIA - TURMAS DO GRUPO A.
000970         10  DIS-GRUPO-A OCCURS 20 TIMES INDEXED BY GRA-IDX.
000980*            CAMPO: IDENTIFICADOR DA TURMA DENTRO DO GRUPO A.
000990             15  GRA-ID          PIC 9(02).
001000*            CAMPO: DIA DA SEMANA EM QUE A TURMA OCORRE.
001010             15  GRA-DIA         PIC X(01).
001020*            CAMPO: HORA DE INICIO DA TURMA.
001030             15  GRA-HORA-INI    PIC 9(02).
001040*            CAMPO: SALA RESERVADA PARA A TURMA.
001050             15  GRA-SALA        PIC X(10).
001060             15  FILLER          PIC X(02).
001070*        QUANTIDADE DE TURMAS JA CRIADAS NO GRUPO B.
001080         10  DIS-QTD-GRUPO-B     COMP PIC 9(02) VALUE ZERO.
001090*        TABELA REPETIDA 20 VEZES EM MEMORIA - TURMAS DO GRUPO B.
001100         10  DIS-GRUPO-B OCCURS 20 TIMES INDEXED BY GRB-IDX.
001110*            CAMPO: IDENTIFICADOR DA TURMA DENTRO DO GRUPO B.
001120             15  GRB-ID          PIC 9(02).
001130*            CAMPO: DIA DA SEMANA EM QUE A TURMA OCORRE.
001140             15  GRB-DIA         PIC X(01).
001150*            CAMPO: HORA DE INICIO DA TURMA.
001160             15  GRB-HORA-INI    PIC 9(02).
001170*            CAMPO: SALA RESERVADA PARA A TURMA.
001180             15  GRB-SALA        PIC X(10).
001190             15  FILLER          PIC X(02).
001200*        RESERVA PARA EXPANSAO FUTURA DA ENTRADA DE DISCIPLINA.
001210         10  FILLER              PIC X(10).
001220
001230*----------------------- PLANO DE CARGA DOCENTE (POD) ------------
001240*    UMA LINHA POR VINCULO DOCENTE-DISCIPLINA, INFORMANDO QUANTOS
001250*    GRUPOS DE TURMA AQUELE DOCENTE PODE ASSUMIR NA DISCIPLINA.
001260*    CONSULTADA POR CRIATUR NA ABERTURA DE NOVO GRUPO DE TURMA.
001270 01  TB-CARGA.
001280*    QUANTIDADE DE VINCULOS DOCENTE-DISCIPLINA CARREGADOS.
001290     05  CAR-QTD                 COMP PIC 9(04) VALUE ZERO.
001300*    TABELA REPETIDA 800 VEZES EM MEMORIA.
001310     05  CAR-REG OCCURS 800 TIMES INDEXED BY CAR-IDX.
001320*        CAMPO: DOCUMENTO DO DOCENTE RESPONSAVEL PELA CARGA.
001330         10  CAR-DNI             PIC X(09).
001340*        CAMPO: CODIGO DA DISCIPLINA DA CARGA DOCENTE.
001350         10  CAR-DIS-COD         PIC X(10).
001360*        CAMPO: TIPO DE GRUPO A QUE A CARGA SE REFERE (A OU B).
001370         10  CAR-TIPO            PIC X(01).
001380*        CAMPO: NUMERO DE GRUPOS QUE O DOCENTE PODE ASSUMIR.
001390         10  CAR-NUM-GRUPOS      PIC 9(02)V9(02).
001400*        VISAO INTEIRA DO NUMERO DE GRUPOS, SEM O PONTO DECIMAL,
001410*        USADA NAS COMPARACOES DE CRIATUR.
001420         10  CAR-NUM-GRUPOS-R REDEFINES CAR-NUM-GRUPOS
001430                                 PIC 9(04).
001440*        RESERVA PARA EXPANSAO FUTURA DA ENTRADA DE CARGA.
001450         10  FILLER              PIC X(05).
001460
001470*----------------------- CADASTRO DE PROFESSORES ------------------
001480*    UMA LINHA POR DOCENTE, COM OS DADOS CADASTRAIS E A LISTA DE
001490*    TURMAS QUE O DOCENTE MINISTRA NO PERIODO LETIVO VIGENTE.
001500 01  TB-PROFESSOR.
001510*    QUANTIDADE DE DOCENTES EFETIVAMENTE CARREGADOS.
001520     05  PROF-QTD                COMP PIC 9(04) VALUE ZERO.
001530*    TABELA REPETIDA 300 VEZES EM MEMORIA.
001540     05  PROF-REG OCCURS 300 TIMES INDEXED BY PROF-IDX.
001550*        CAMPO: DOCUMENTO DO DOCENTE, CHAVE DE BUSCA NA TABELA.
001560         10  PROF-DNI            PIC X(09).
001570*        VISAO QUEBRADA DO DOCUMENTO DO DOCENTE, SEPARANDO A
001580*        PARTE NUMERICA DA LETRA VERIFICADORA.
001590         10  PROF-DNI-R REDEFINES PROF-DNI.
001600             15  PROF-DNI-NUM    PIC 9(08).
001610             15  PROF-DNI-LETRA  PIC X(01).
001620*        CAMPO: NOME POR EXTENSO DO DOCENTE.
001630         10  PROF-NOME           PIC X(60).
001640*        CAMPO: DATA DE NASCIMENTO DO DOCENTE.
001650         10  PROF-NASCIMENTO     PIC X(10).
001660*        CAMPO: CATEGORIA FUNCIONAL DO DOCENTE.
001670         10  PROF-CATEGORIA      PIC X(10).
001680*        CAMPO: DEPARTAMENTO AO QUAL O DOCENTE ESTA VINCULADO.
001690         10  PROF-DEPARTAMENTO   PIC X(40).
001700*        QUANTIDADE DE TURMAS ATRIBUIDAS AO DOCENTE.
001710         10  PROF-QTD-TURMA      COMP PIC 9(02) VALUE ZERO.
001720*        TABELA REPETIDA 40 VEZES EM MEMORIA - TURMAS DO DOCENTE.
001730         10  PROF-TURMA OCCURS 40 TIMES INDEXED BY PT-IDX.
001740*            CAMPO: CODIGO DA DISCIPLINA DA TURMA ATRIBUIDA.
001750             15  PT-DIS-COD      PIC X(10).
001760*            CAMPO: TIPO DE GRUPO DA TURMA ATRIBUIDA (A OU B).
001770             15  PT-TIPO         PIC X(01).
001780*            CAMPO: IDENTIFICADOR DO GRUPO DE TURMA ATRIBUIDO.
001790             15  PT-GRUPO-ID     PIC 9(02).
001800             15  FILLER          PIC X(02).
001810*        RESERVA PARA EXPANSAO FUTURA DA ENTRADA DE DOCENTE.
001820         10  FILLER              PIC X(10).
001830
001840*----------------------- CADASTRO DE ALUNOS -----------------------
001850*    UMA LINHA POR ALUNO, COM OS DADOS CADASTRAIS, AS DISCIPLINAS
001860*    JA APROVADAS (HISTORICO) E AS MATRICULAS DO PERIODO VIGENTE.
001870*    E A SEGUNDA MAIOR TABELA DO SISTEMA, LOGO APOS DISCIPLINAS.
001880 01  TB-ALUNO.
001890*    QUANTIDADE DE ALUNOS EFETIVAMENTE CARREGADOS.
001900     05  AL-QTD                  COMP PIC 9(04) VALUE ZERO.
001910*    TABELA REPETIDA 3000 VEZES EM MEMORIA.
001920     05  AL-REG OCCURS 3000 TIMES INDEXED BY AL-IDX.
001930*        CAMPO: DOCUMENTO DO ALUNO, CHAVE DE BUSCA NA TABELA.
001940         10  AL-DNI              PIC X(09).
001950*        VISAO QUEBRADA DO DOCUMENTO DO ALUNO, SEPARANDO A
001960*        PARTE NUMERICA DA LETRA VERIFICADORA.
001970         10  AL-DNI-R REDEFINES AL-DNI.
001980             15  AL-DNI-NUM      PIC 9(08).
001990             15  AL-DNI-LETRA    PIC X(01).
002000*        CAMPO: NOME POR EXTENSO DO ALUNO.
002010         10  AL-NOME             PIC X(60).
002020*        CAMPO: ENDERECO DE CORREIO ELETRONICO DO ALUNO.
002030         10  AL-EMAIL            PIC X(60).
002040*        CAMPO: DATA DE NASCIMENTO DO ALUNO.
002050         10  AL-NASCIMENTO       PIC X(10).
002060*        CAMPO: DATA DE INGRESSO DO ALUNO NO CURSO.
002070         10  AL-INGRESSO         PIC X(10).
002080*        QUANTIDADE DE DISCIPLINAS JA APROVADAS PELO ALUNO.
002090         10  AL-QTD-APROV        COMP PIC 9(02) VALUE ZERO.
002100*        TABELA REPETIDA 60 VEZES EM MEMORIA - HISTORICO DE
002110*        APROVACOES DO ALUNO.
002120         10  AL-APROV OCCURS 60 TIMES INDEXED BY APR-IDX.
002130*            CAMPO: CODIGO DA DISCIPLINA APROVADA.
002140             15  APR-DIS-COD     PIC X(10).
002150*            CAMPO: ANO LETIVO EM QUE A DISCIPLINA FOI APROVADA.
002160             15  APR-ANO-LETIVO  PIC X(05).
002170*            CAMPO: NOTA FINAL OBTIDA NA DISCIPLINA.
002180             15  APR-NOTA        PIC 9(02)V9(02).
002190             15  FILLER          PIC X(03).
002200*        QUANTIDADE DE MATRICULAS VIGENTES DO ALUNO.
002210         10  AL-QTD-MATRIC       COMP PIC 9(02) VALUE ZERO.
002220*        TABELA REPETIDA 20 VEZES EM MEMORIA - MATRICULAS
002230*        VIGENTES DO ALUNO NO PERIODO LETIVO CORRENTE.
002240         10  AL-MATRIC OCCURS 20 TIMES INDEXED BY MAT-IDX.
002250*            CAMPO: CODIGO DA DISCIPLINA MATRICULADA.
002260             15  MAT-DIS-COD     PIC X(10).
002270*            CAMPO: TIPO DE GRUPO DA MATRICULA (A OU B).
002280             15  MAT-TIPO        PIC X(01).
002290*            CAMPO: IDENTIFICADOR DO GRUPO DE TURMA MATRICULADO.
002300             15  MAT-GRUPO-ID    PIC 9(02).
002310             15  FILLER          PIC X(02).
002320*        RESERVA PARA EXPANSAO FUTURA DA ENTRADA DE ALUNO.
002330         10  FILLER              PIC X(15).
