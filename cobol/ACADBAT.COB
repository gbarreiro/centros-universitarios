000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ACADBAT-COB.
000030 AUTHOR. E. SANTANA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 06/03/1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: ABRE OS SEIS CADASTROS MESTRES, LE A FILA DE
000110*    INSTRUCOES E DESPACHA CADA UMA PARA O MODULO DE COMANDO
000120*    CORRESPONDENTE.  SUBSTITUI O ANTIGO MENU EM TELA (FACAD)
000130*    POR UM DESPACHO POR PALAVRA-CHAVE, SEM OPERADOR.
000140*---------------------------------------------------------------
000150* VRS         DATA           PROGRAMADOR        DESCRICAO
000160* 1.0         06/03/1989     E.SANTANA          IMPLANTACAO
000170* 1.1         19/07/1990     E.SANTANA          INCLUI CARGA POD
000180* 1.2         02/05/1992     F.ARRUDA           TRATA AULAS/SALAS
000190* 1.3         30/10/1995     M.PRADO            FILA DE COMANDOS
000200* 1.4         14/01/1998     M.PRADO            AJUSTE ANO 2000
000210* 1.5         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000220* 1.6         21/08/2001     R.TEIXEIRA         CHAMADA 07 CMDS
000230* 1.7         09/02/2004     C.ABREU            REQ 4471-TOKENS
000240*---------------------------------------------------------------
000250
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SPECIAL-NAMES.
000290     C01 IS TOP-OF-FORM.
000300 INPUT-OUTPUT SECTION.
000310 FILE-CONTROL.
000320     SELECT F-ANOLET ASSIGN TO "ANOLET"
000330                 ORGANIZATION IS LINE SEQUENTIAL
000340                 FILE STATUS IS STATUS-ANOLET.
000350
000360     SELECT F-SALA ASSIGN TO "AULAS"
000370                 ORGANIZATION IS LINE SEQUENTIAL
000380                 FILE STATUS IS STATUS-SALA.
000390
000400     SELECT F-DISC ASSIGN TO "ASIGNAT"
000410                 ORGANIZATION IS LINE SEQUENTIAL
000420                 FILE STATUS IS STATUS-DISC.
000430
000440     SELECT F-CARGA ASSIGN TO "POD"
000450                 ORGANIZATION IS LINE SEQUENTIAL
000460                 FILE STATUS IS STATUS-CARGA.
000470
000480     SELECT F-PROF ASSIGN TO "PROFES"
000490                 ORGANIZATION IS LINE SEQUENTIAL
000500                 FILE STATUS IS STATUS-PROF.
000510
000520     SELECT F-ALUNO ASSIGN TO "ALUNOS"
000530                 ORGANIZATION IS LINE SEQUENTIAL
000540                 FILE STATUS IS STATUS-ALUNO.
000550
000560     SELECT F-INSTR ASSIGN TO "INSTRUC"
000570                 ORGANIZATION IS LINE SEQUENTIAL
000580                 FILE STATUS IS STATUS-INSTR.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  F-ANOLET
000630     LABEL RECORD STANDARD.
000640*    CAMPO: REG ANOLET.
000650 01  REG-ANOLET                  PIC X(30).
000660
000670 FD  F-SALA
000680     LABEL RECORD STANDARD.
000690*    CAMPO: REG SALA.
000700 01  REG-SALA                    PIC X(80).
000710
000720 FD  F-DISC
000730     LABEL RECORD STANDARD.
000740*    CAMPO: REG DISC.
000750 01  REG-DISC                    PIC X(420).
000760
000770 FD  F-CARGA
000780     LABEL RECORD STANDARD.
000790*    CAMPO: REG CARGA.
000800 01  REG-CARGA                   PIC X(30).
000810
000820 FD  F-PROF
000830     LABEL RECORD STANDARD.
000840*    CAMPO: REG PROF.
000850 01  REG-PROF                    PIC X(320).
000860
000870 FD  F-ALUNO
000880     LABEL RECORD STANDARD.
000890*    CAMPO: REG ALUNO.
000900 01  REG-ALUNO                   PIC X(420).
000910
000920 FD  F-INSTR
000930     LABEL RECORD STANDARD.
000940*    CAMPO: REG INSTR.
000950 01  REG-INSTR                   PIC X(240).
000960
000970 WORKING-STORAGE SECTION.
000980     COPY "TABACAD".
000990
001000*    CAMPO: STATUS ANOLET.
001010 01  STATUS-ANOLET                PIC X(02) VALUE SPACES.
001020*    CAMPO: STATUS ANOLET R.
001030 01  STATUS-ANOLET-R REDEFINES STATUS-ANOLET PIC 9(02).
001040*    CAMPO: STATUS SALA.
001050 01  STATUS-SALA                  PIC X(02) VALUE SPACES.
001060*    CAMPO: STATUS SALA R.
001070 01  STATUS-SALA-R REDEFINES STATUS-SALA PIC 9(02).
001080*    CAMPO: STATUS DISC.
001090 01  STATUS-DISC                  PIC X(02) VALUE SPACES.
001100*    CAMPO: STATUS DISC R.
001110 01  STATUS-DISC-R REDEFINES STATUS-DISC PIC 9(02).
001120*    CAMPO: STATUS CARGA.
001130 01  STATUS-CARGA                 PIC X(02) VALUE SPACES.
001140*    CAMPO: STATUS PROF.
001150 01  STATUS-PROF                  PIC X(02) VALUE SPACES.
001160*    CAMPO: STATUS ALUNO.
001170 01  STATUS-ALUNO                 PIC X(02) VALUE SPACES.
001180*    CAMPO: STATUS INSTR.
001190 01  STATUS-INSTR                 PIC X(02) VALUE SPACES.
001200
001210*----------------- FILA DE INSTRUCOES EM MEMORIA ----------------
001220 01  TB-INSTRUCOES.
001230*    CAMPO: INSTR QTD.
001240     05  INSTR-QTD               COMP PIC 9(06) VALUE ZERO.
001250*    CAMPO: INSTR REG.
001260     05  INSTR-REG OCCURS 3000 TIMES INDEXED BY INSTR-IDX.
001270*    CAMPO: INSTR LINHA.
001280         10  INSTR-LINHA         PIC X(240).
001290         10  FILLER              PIC X(04).
001300
001310*----------------- AREA DE TRABALHO - CARGA DE ARQUIVOS ----------
001320 01  WS-LINHA-1                   PIC X(420).
001330*    CAMPO: WS LINHA 2.
001340 01  WS-LINHA-2                   PIC X(420).
001350*    CAMPO: WS LINHA 3.
001360 01  WS-LINHA-3                   PIC X(420).
001370*    CAMPO: WS LINHA 4.
001380 01  WS-LINHA-4                   PIC X(420).
001390*    CAMPO: WS LINHA 5.
001400 01  WS-LINHA-5                   PIC X(420).
001410*    CAMPO: WS LINHA 6.
001420 01  WS-LINHA-6                   PIC X(420).
001430*    CAMPO: WS LINHA 7.
001440 01  WS-LINHA-7                   PIC X(420).
001450*    CAMPO: WS LINHA 8.
001460 01  WS-LINHA-8                   PIC X(420).
001470*    CAMPO: WS LINHA 9.
001480 01  WS-LINHA-9                   PIC X(420).
001490*    CAMPO: WS LINHA 10.
001500 01  WS-LINHA-10                  PIC X(420).
001510*    CAMPO: WS QTD CAMPOS.
001520 01  WS-QTD-CAMPOS                COMP PIC 9(02) VALUE ZERO.
001530*    CAMPO: WS LISTA TEMP.
001540 01  WS-LISTA-TEMP                PIC X(420).
001550*    CAMPO: WS RESTO LISTA.
001560 01  WS-RESTO-LISTA                PIC X(420).
001570*    CAMPO: WS CAMPO UM.
001580 01  WS-CAMPO-UM                  PIC X(60).
001590*    CAMPO: WS POS PONTOVIRG.
001600 01  WS-POS-PONTOVIRG             COMP PIC 9(03) VALUE ZERO.
001610*    CAMPO: WS TAM LISTA.
001620 01  WS-TAM-LISTA                 COMP PIC 9(03) VALUE ZERO.
001630
001640*----------------- AREA DE TRABALHO - DESPACHO -------------------
001650 01  WS-LINHA-TRAB                 PIC X(240).
001660*    CAMPO: WS QTD TOKEN.
001670 01  WS-QTD-TOKEN                  COMP PIC 9(02) VALUE ZERO.
001680*    CAMPO: TB TOKEN.
001690 01  TB-TOKEN.
001700*    CAMPO: WS TOKEN.
001710     05  WS-TOKEN OCCURS 10 TIMES  PIC X(60).
001720     05  FILLER                    PIC X(04).
001730*    CAMPO: WS VERBO.
001740 01  WS-VERBO                      PIC X(20).
001750*    CAMPO: WS POS.
001760 01  WS-POS                        COMP PIC 9(03) VALUE 1.
001770*    CAMPO: WS TAM LINHA.
001780 01  WS-TAM-LINHA                  COMP PIC 9(03) VALUE 0.
001790*    CAMPO: WS CH.
001800 01  WS-CH                         PIC X(01).
001810*    CAMPO: WS EM ASPAS.
001820 01  WS-EM-ASPAS                   PIC X(01) VALUE 'N'.
001830*    CONDICAO DE NIVEL 88 PARA EM-ASPAS.
001840     88  EM-ASPAS                  VALUE 'S'.
001850*    CAMPO: WS TOKEN POS.
001860 01  WS-TOKEN-POS                  COMP PIC 9(02) VALUE 1.
001870*    CAMPO: WS IDX.
001880 01  WS-IDX                        COMP PIC 9(04) VALUE 0.
001890*    CAMPO: WS IDX2.
001900 01  WS-IDX2                       COMP PIC 9(04) VALUE 0.
001910
001920*    CAMPO: WS MSG AVISO.
001930 01  WS-MSG-AVISO                  PIC X(120).
001940*    CAMPO: WS ABORTA.
001950 01  WS-ABORTA                     PIC X(01) VALUE 'N'.
001960*    CONDICAO DE NIVEL 88 PARA ABORTA-EXECUCAO.
001970     88  ABORTA-EXECUCAO           VALUE 'S'.
001980
001990 LINKAGE SECTION.
002000
002010 PROCEDURE DIVISION.
002020
002030*    ABRE OS ARQUIVOS-MESTRE DO PERIODO LETIVO ANTES DE
002040*    PROCESSAR A FILA DE INSTRUCOES DA NOITE.  SE ALGUM
002050*    ARQUIVO NAO EXISTIR, O LOTE E ABORTADO NESTE PONTO.
002060 0100-ABRE-ARQUIVOS.
002070*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002080     OPEN INPUT F-ANOLET.
002090*    TESTA SE STATUS-ANOLET NOT = '00'.
002100     IF STATUS-ANOLET NOT = '00'
002110*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002120        DISPLAY 'ACADBAT - ANOLET.TXT INEXISTENTE - ABORTADO'
002130*    ENCERRA O PROGRAMA.
002140        STOP RUN.
002150*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002160     OPEN INPUT F-SALA.
002170*    CONFERE SE STATUS-SALA NOT = '00'.
002180     IF STATUS-SALA NOT = '00'
002190*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002200        CLOSE F-ANOLET
002210*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002220        DISPLAY 'ACADBAT - AULAS.TXT INEXISTENTE - ABORTADO'
002230*    ENCERRA O PROGRAMA.
002240        STOP RUN.
002250*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002260     OPEN INPUT F-DISC.
002270*    TESTA SE STATUS-DISC NOT = '00'.
002280     IF STATUS-DISC NOT = '00'
002290*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002300        CLOSE F-ANOLET F-SALA
002310*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002320        DISPLAY 'ACADBAT - ASIGNAT.TXT INEXISTENTE - ABORTADO'
002330*    ENCERRA O PROGRAMA.
002340        STOP RUN.
002350*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002360     OPEN INPUT F-CARGA.
002370*    EXAMINA SE STATUS-CARGA NOT = '00'.
002380     IF STATUS-CARGA NOT = '00'
002390*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002400        CLOSE F-ANOLET F-SALA F-DISC
002410*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002420        DISPLAY 'ACADBAT - POD.TXT INEXISTENTE - ABORTADO'
002430*    ENCERRA O PROGRAMA.
002440        STOP RUN.
002450*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002460     OPEN INPUT F-PROF.
002470*    TESTA SE STATUS-PROF NOT = '00'.
002480     IF STATUS-PROF NOT = '00'
002490*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002500        CLOSE F-ANOLET F-SALA F-DISC F-CARGA
002510*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002520        DISPLAY 'ACADBAT - PROFES.TXT INEXISTENTE - ABORTADO'
002530*    ENCERRA O PROGRAMA.
002540        STOP RUN.
002550*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002560     OPEN INPUT F-ALUNO.
002570*    TESTA SE STATUS-ALUNO NOT = '00'.
002580     IF STATUS-ALUNO NOT = '00'
002590*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002600        CLOSE F-ANOLET F-SALA F-DISC F-CARGA F-PROF
002610*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002620        DISPLAY 'ACADBAT - ALUNOS.TXT INEXISTENTE - ABORTADO'
002630*    ENCERRA O PROGRAMA.
002640        STOP RUN.
002650*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002660     OPEN INPUT F-INSTR.
002670*    VERIFICA SE STATUS-INSTR NOT = '00'.
002680     IF STATUS-INSTR NOT = '00'
002690*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002700        CLOSE F-ANOLET F-SALA F-DISC F-CARGA F-PROF F-ALUNO
002710*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002720        DISPLAY 'ACADBAT - INSTRUC.TXT INEXISTENTE - ABORTADO'
002730*    ENCERRA O PROGRAMA.
002740        STOP RUN.
002750*    RETORNA PARA 0200-CARGA-ANOLETIVO.
002760     GO TO 0200-CARGA-ANOLETIVO.
002770
002780 0190-ABRE-EXIT. EXIT.
002790
002800*----------------- 1. ANO LETIVO (2 LINHAS, SEM DELIMITADOR) -----
002810 0200-CARGA-ANOLETIVO.
002820*    LE A PROXIMA LINHA DE F-ANOLET.
002830     READ F-ANOLET INTO WS-LINHA-1
002840         AT END
002850*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002860            DISPLAY 'ACADBAT - ANOLET.TXT VAZIO - ABORTADO'
002870*    ENCERRA O PROGRAMA.
002880            STOP RUN.
002890*    GRAVA WS-LINHA-1(1:5) EM AL-ANO-COD.
002900     MOVE WS-LINHA-1(1:5) TO AL-ANO-COD.
002910*    LE A PROXIMA LINHA DE F-ANOLET.
002920     READ F-ANOLET INTO WS-LINHA-1
002930         AT END
002940*    EMITE MENSAGEM NO CONSOLE DO OPERADOR.
002950            DISPLAY 'ACADBAT - ANOLET.TXT INCOMPLETO - ABORTADO'
002960*    ENCERRA O PROGRAMA.
002970            STOP RUN.
002980*    GRAVA WS-LINHA-1(1:2) EM AL-SEMANA-INICIO.
002990     MOVE WS-LINHA-1(1:2) TO AL-SEMANA-INICIO.
003000*    ENCAMINHA PARA 0300-CARGA-SALAS.
003010     GO TO 0300-CARGA-SALAS.
003020
003030*----------------- 2. SALAS (REGISTROS 3 LINHAS, FIM='*') --------
003040 0300-CARGA-SALAS.
003050*    ZERA O CONTADOR SALA-QTD.
003060     MOVE ZERO TO SALA-QTD.
003070
003080 0310-LE-SALA-L1.
003090*    LE A PROXIMA LINHA DE F-SALA.
003100     READ F-SALA INTO WS-LINHA-1
003110         AT END
003120*    RETORNA PARA 0400-CARGA-DISCIPLINAS.
003130            GO TO 0400-CARGA-DISCIPLINAS.
003140*    SOMA 1 EM SALA-QTD.
003150     ADD 1 TO SALA-QTD.
003160*    GRAVA WS-LINHA-1(1:10) EM SALA-COD(SALA-QTD).
003170     MOVE WS-LINHA-1(1:10) TO SALA-COD(SALA-QTD).
003180
003190 0320-LE-SALA-L2.
003200*    LE A PROXIMA LINHA DE F-SALA.
003210     READ F-SALA INTO WS-LINHA-2.
003220*    GRAVA WS-LINHA-2(1:1) EM SALA-TIPO-TURMA(SALA-QTD).
003230     MOVE WS-LINHA-2(1:1) TO SALA-TIPO-TURMA(SALA-QTD).
003240
003250 0330-LE-SALA-L3.
003260*    LE A PROXIMA LINHA DE F-SALA.
003270     READ F-SALA INTO WS-LINHA-3.
003280*    GRAVA WS-LINHA-3(1:4) EM SALA-CAPACIDADE(SALA-QTD).
003290     MOVE WS-LINHA-3(1:4) TO SALA-CAPACIDADE(SALA-QTD).
003300
003310*    TRATA O FIM DE ARQUIVO OU DE LISTA DO BLOCO DE CARGA
003320*    CORRENTE.
003330 0340-LE-SALA-FIM.
003340*    LE A PROXIMA LINHA DE F-SALA.
003350     READ F-SALA INTO WS-LINHA-4.
003360*    PASSA O CONTROLE PARA 0310-LE-SALA-L1.
003370     GO TO 0310-LE-SALA-L1.
003380
003390*----------------- 3. DISCIPLINAS (10 LINHAS, FIM='*') -----------
003400 0400-CARGA-DISCIPLINAS.
003410*    ZERA O CONTADOR DIS-QTD.
003420     MOVE ZERO TO DIS-QTD.
003430
003440 0410-LE-DIS-L1.
003450*    LE A PROXIMA LINHA DE F-DISC.
003460     READ F-DISC INTO WS-LINHA-1
003470         AT END
003480*    DESVIA PARA 0500-CARGA-POD.
003490            GO TO 0500-CARGA-POD.
003500*    AVANCA DIS-QTD.
003510     ADD 1 TO DIS-QTD.
003520*    GRAVA WS-LINHA-1(1:10) EM DIS-COD(DIS-QTD).
003530     MOVE WS-LINHA-1(1:10) TO DIS-COD(DIS-QTD).
003540
003550 0415-LE-DIS-L2.
003560*    LE A PROXIMA LINHA DE F-DISC.
003570     READ F-DISC INTO WS-LINHA-2.
003580*    GRAVA WS-LINHA-2(1:60) EM DIS-NOME(DIS-QTD).
003590     MOVE WS-LINHA-2(1:60) TO DIS-NOME(DIS-QTD).
003600
003610 0420-LE-DIS-L3.
003620*    LE A PROXIMA LINHA DE F-DISC.
003630     READ F-DISC INTO WS-LINHA-3.
003640*    GRAVA WS-LINHA-3(1:1) EM DIS-ANO(DIS-QTD).
003650     MOVE WS-LINHA-3(1:1) TO DIS-ANO(DIS-QTD).
003660
003670 0422-LE-DIS-L4.
003680*    LE A PROXIMA LINHA DE F-DISC.
003690     READ F-DISC INTO WS-LINHA-4.
003700*    GRAVA WS-LINHA-4(1:1) EM DIS-SEMESTRE(DIS-QTD).
003710     MOVE WS-LINHA-4(1:1) TO DIS-SEMESTRE(DIS-QTD).
003720
003730 0424-LE-DIS-L5.
003740*    LE A PROXIMA LINHA DE F-DISC.
003750     READ F-DISC INTO WS-LINHA-5.
003760*    GRAVA WS-LINHA-5(1:9) EM DIS-DNI-COORD(DIS-QTD).
003770     MOVE WS-LINHA-5(1:9) TO DIS-DNI-COORD(DIS-QTD).
003780
003790*        LINHA 6 - LISTA DE PRE-REQUISITOS, ';'-SEPARADA
003800 0426-LE-DIS-L6.
003810*    LE A PROXIMA LINHA DE F-DISC.
003820     READ F-DISC INTO WS-LINHA-6.
003830*    ZERA O CONTADOR DIS-QTD-PREREQ(DIS-QTD).
003840     MOVE ZERO TO DIS-QTD-PREREQ(DIS-QTD).
003850*    CONFERE SE WS-LINHA-6 = SPACES.
003860     IF WS-LINHA-6 = SPACES
003870*    DESVIA PARA 0430-LE-DIS-L7.
003880        GO TO 0430-LE-DIS-L7.
003890*    GRAVA WS-LINHA-6 EM WS-LISTA-TEMP.
003900     MOVE WS-LINHA-6 TO WS-LISTA-TEMP.
003910
003920*    EXTRAI OS SUBCAMPOS DE UM ELEMENTO DA LISTA SEPARADA
003930*    POR PONTO-E-VIRGULA, JA SEPARADO PELO PARAGRAFO CHAMADOR.
003940 0427-PARTE-PREREQ.
003950*    EXAMINA SE WS-LISTA-TEMP = SPACES.
003960     IF WS-LISTA-TEMP = SPACES
003970*    DESVIA PARA 0430-LE-DIS-L7.
003980        GO TO 0430-LE-DIS-L7.
003990*    SEPARA O CAMPO EM PARTES.
004000     UNSTRING WS-LISTA-TEMP DELIMITED BY ';'
004010              INTO WS-CAMPO-UM WS-RESTO-LISTA.
004020*    SOMA 1 EM DIS-QTD-PREREQ(DIS-QTD).
004030     ADD 1 TO DIS-QTD-PREREQ(DIS-QTD).
004040*    MOVIMENTA O CAMPO.
004050     MOVE WS-CAMPO-UM
004060         TO DIS-PREREQ(DIS-QTD DIS-QTD-PREREQ(DIS-QTD)).
004070*    GRAVA WS-RESTO-LISTA EM WS-LISTA-TEMP.
004080     MOVE WS-RESTO-LISTA TO WS-LISTA-TEMP.
004090*    PROSSEGUE EM 0427-PARTE-PREREQ.
004100     GO TO 0427-PARTE-PREREQ.
004110
004120 0430-LE-DIS-L7.
004130*    LE A PROXIMA LINHA DE F-DISC.
004140     READ F-DISC INTO WS-LINHA-7.
004150*    GRAVA WS-LINHA-7(1:2) EM DIS-DUR-GRUPO-A(DIS-QTD).
004160     MOVE WS-LINHA-7(1:2) TO DIS-DUR-GRUPO-A(DIS-QTD).
004170*    GRAVA WS-LINHA-7(3:2) EM DIS-DUR-GRUPO-B(DIS-QTD).
004180     MOVE WS-LINHA-7(3:2) TO DIS-DUR-GRUPO-B(DIS-QTD).
004190
004200*        LINHA 8 - GRUPOS TIPO A, ';'-SEPARADOS, 4 CAMPOS C/ESPACO
004210 0432-LE-DIS-L8.
004220*    LE A PROXIMA LINHA DE F-DISC.
004230     READ F-DISC INTO WS-LINHA-8.
004240*    ZERA O CONTADOR DIS-QTD-GRUPO-A(DIS-QTD).
004250     MOVE ZERO TO DIS-QTD-GRUPO-A(DIS-QTD).
004260*    TESTA SE WS-LINHA-8 = SPACES.
004270     IF WS-LINHA-8 = SPACES
004280*    RETORNA PARA 0440-LE-DIS-L9.
004290        GO TO 0440-LE-DIS-L9.
004300*    GRAVA WS-LINHA-8 EM WS-LISTA-TEMP.
004310     MOVE WS-LINHA-8 TO WS-LISTA-TEMP.
004320
004330*    EXTRAI OS SUBCAMPOS DE UM ELEMENTO DA LISTA SEPARADA
004340*    POR PONTO-E-VIRGULA, JA SEPARADO PELO PARAGRAFO CHAMADOR.
004350 0433-PARTE-GRUPO-A.
004360*    EXAMINA SE WS-LISTA-TEMP = SPACES.
004370     IF WS-LISTA-TEMP = SPACES
004380*    RETORNA PARA 0440-LE-DIS-L9.
004390        GO TO 0440-LE-DIS-L9.
004400*    SEPARA O CAMPO EM PARTES.
004410     UNSTRING WS-LISTA-TEMP DELIMITED BY ';'
004420              INTO WS-CAMPO-UM WS-RESTO-LISTA.
004430*    INCREMENTA DIS-QTD-GRUPO-A(DIS-QTD).
004440     ADD 1 TO DIS-QTD-GRUPO-A(DIS-QTD).
004450*    POSICIONA O INDICE GRA-IDX.
004460     SET GRA-IDX TO DIS-QTD-GRUPO-A(DIS-QTD).
004470*    SEPARA O CAMPO EM PARTES.
004480     UNSTRING WS-CAMPO-UM DELIMITED BY SPACE
004490              INTO GRA-ID(DIS-IDX GRA-IDX)
004500                   GRA-DIA(DIS-IDX GRA-IDX)
004510                   GRA-HORA-INI(DIS-IDX GRA-IDX)
004520                   GRA-SALA(DIS-IDX GRA-IDX).
004530*    GRAVA WS-RESTO-LISTA EM WS-LISTA-TEMP.
004540     MOVE WS-RESTO-LISTA TO WS-LISTA-TEMP.
004550*    RETORNA PARA 0433-PARTE-GRUPO-A.
004560     GO TO 0433-PARTE-GRUPO-A.
004570
004580*        LINHA 9 - GRUPOS TIPO B, MESMO FORMATO DA LINHA 8
004590 0440-LE-DIS-L9.
004600*    LE A PROXIMA LINHA DE F-DISC.
004610     READ F-DISC INTO WS-LINHA-9.
004620*    ZERA O CONTADOR DIS-QTD-GRUPO-B(DIS-QTD).
004630     MOVE ZERO TO DIS-QTD-GRUPO-B(DIS-QTD).
004640*    VERIFICA SE WS-LINHA-9 = SPACES.
004650     IF WS-LINHA-9 = SPACES
004660*    SEGUE PARA 0450-LE-DIS-FIM.
004670        GO TO 0450-LE-DIS-FIM.
004680*    GRAVA WS-LINHA-9 EM WS-LISTA-TEMP.
004690     MOVE WS-LINHA-9 TO WS-LISTA-TEMP.
004700
004710*    EXTRAI OS SUBCAMPOS DE UM ELEMENTO DA LISTA SEPARADA
004720*    POR PONTO-E-VIRGULA, JA SEPARADO PELO PARAGRAFO CHAMADOR.
004730 0441-PARTE-GRUPO-B.
004740*    EXAMINA SE WS-LISTA-TEMP = SPACES.
004750     IF WS-LISTA-TEMP = SPACES
004760*    SEGUE PARA 0450-LE-DIS-FIM.
004770        GO TO 0450-LE-DIS-FIM.
004780*    SEPARA O CAMPO EM PARTES.
004790     UNSTRING WS-LISTA-TEMP DELIMITED BY ';'
004800              INTO WS-CAMPO-UM WS-RESTO-LISTA.
004810*    SOMA 1 EM DIS-QTD-GRUPO-B(DIS-QTD).
004820     ADD 1 TO DIS-QTD-GRUPO-B(DIS-QTD).
004830*    POSICIONA O INDICE GRB-IDX.
004840     SET GRB-IDX TO DIS-QTD-GRUPO-B(DIS-QTD).
004850*    SEPARA O CAMPO EM PARTES.
004860     UNSTRING WS-CAMPO-UM DELIMITED BY SPACE
004870              INTO GRB-ID(DIS-IDX GRB-IDX)
004880                   GRB-DIA(DIS-IDX GRB-IDX)
004890                   GRB-HORA-INI(DIS-IDX GRB-IDX)
004900                   GRB-SALA(DIS-IDX GRB-IDX).
004910*    GRAVA WS-RESTO-LISTA EM WS-LISTA-TEMP.
004920     MOVE WS-RESTO-LISTA TO WS-LISTA-TEMP.
004930*    RETORNA PARA 0441-PARTE-GRUPO-B.
004940     GO TO 0441-PARTE-GRUPO-B.
004950
004960*    TRATA O FIM DE ARQUIVO OU DE LISTA DO BLOCO DE CARGA
004970*    CORRENTE.
004980 0450-LE-DIS-FIM.
004990*    LE A PROXIMA LINHA DE F-DISC.
005000     READ F-DISC INTO WS-LINHA-10.
005010*    PROSSEGUE EM 0410-LE-DIS-L1.
005020     GO TO 0410-LE-DIS-L1.
005030
005040*----------------- 4. PLANO DE CARGA / POD (4 LINHAS, FIM='*') ---
005050 0500-CARGA-POD.
005060*    ZERA O CONTADOR CAR-QTD.
005070     MOVE ZERO TO CAR-QTD.
005080
005090 0510-LE-POD-L1.
005100*    LE A PROXIMA LINHA DE F-CARGA.
005110     READ F-CARGA INTO WS-LINHA-1
005120         AT END
005130*    RETORNA PARA 0600-CARGA-PROFESSORES.
005140            GO TO 0600-CARGA-PROFESSORES.
005150*    SOMA 1 EM CAR-QTD.
005160     ADD 1 TO CAR-QTD.
005170*    GRAVA WS-LINHA-1(1:9) EM CAR-DNI(CAR-QTD).
005180     MOVE WS-LINHA-1(1:9) TO CAR-DNI(CAR-QTD).
005190
005200 0520-LE-POD-L2.
005210*    LE A PROXIMA LINHA DE F-CARGA.
005220     READ F-CARGA INTO WS-LINHA-2.
005230*    GRAVA WS-LINHA-2(1:10) EM CAR-DIS-COD(CAR-QTD).
005240     MOVE WS-LINHA-2(1:10) TO CAR-DIS-COD(CAR-QTD).
005250
005260 0530-LE-POD-L3.
005270*    LE A PROXIMA LINHA DE F-CARGA.
005280     READ F-CARGA INTO WS-LINHA-3.
005290*    GRAVA WS-LINHA-3(1:1) EM CAR-TIPO(CAR-QTD).
005300     MOVE WS-LINHA-3(1:1) TO CAR-TIPO(CAR-QTD).
005310
005320 0540-LE-POD-L4.
005330*    LE A PROXIMA LINHA DE F-CARGA.
005340     READ F-CARGA INTO WS-LINHA-4.
005350*    GRAVA WS-LINHA-4(1:5) EM CAR-NUM-GRUPOS(CAR-QTD).
005360     MOVE WS-LINHA-4(1:5) TO CAR-NUM-GRUPOS(CAR-QTD).
005370*    ENCAMINHA PARA 0550-LE-POD-FIM.
005380     GO TO 0550-LE-POD-FIM.
005390
005400*    TRATA O FIM DE ARQUIVO OU DE LISTA DO BLOCO DE CARGA
005410*    CORRENTE.
005420 0550-LE-POD-FIM.
005430*    LE A PROXIMA LINHA DE F-CARGA.
005440     READ F-CARGA INTO WS-LINHA-5.
005450*    PASSA O CONTROLE PARA 0510-LE-POD-L1.
005460     GO TO 0510-LE-POD-L1.
005470
005480*----------------- 5. PROFESSORES (5 OU 6 LINHAS, FIM='*') -------
005490 0600-CARGA-PROFESSORES.
005500*    ZERA O CONTADOR PROF-QTD.
005510     MOVE ZERO TO PROF-QTD.
005520
005530 0610-LE-PROF-L1.
005540*    LE A PROXIMA LINHA DE F-PROF.
005550     READ F-PROF INTO WS-LINHA-1
005560         AT END
005570*    SEGUE PARA 0700-CARGA-ALUNOS.
005580            GO TO 0700-CARGA-ALUNOS.
005590*    AVANCA PROF-QTD.
005600     ADD 1 TO PROF-QTD.
005610*    GRAVA WS-LINHA-1(1:9) EM PROF-DNI(PROF-QTD).
005620     MOVE WS-LINHA-1(1:9) TO PROF-DNI(PROF-QTD).
005630
005640 0615-LE-PROF-L2.
005650*    LE A PROXIMA LINHA DE F-PROF.
005660     READ F-PROF INTO WS-LINHA-2.
005670*    GRAVA WS-LINHA-2(1:60) EM PROF-NOME(PROF-QTD).
005680     MOVE WS-LINHA-2(1:60) TO PROF-NOME(PROF-QTD).
005690
005700 0620-LE-PROF-L3.
005710*    LE A PROXIMA LINHA DE F-PROF.
005720     READ F-PROF INTO WS-LINHA-3.
005730*    GRAVA WS-LINHA-3(1:10) EM PROF-NASCIMENTO(PROF-QTD).
005740     MOVE WS-LINHA-3(1:10) TO PROF-NASCIMENTO(PROF-QTD).
005750
005760 0625-LE-PROF-L4.
005770*    LE A PROXIMA LINHA DE F-PROF.
005780     READ F-PROF INTO WS-LINHA-4.
005790*    GRAVA WS-LINHA-4(1:10) EM PROF-CATEGORIA(PROF-QTD).
005800     MOVE WS-LINHA-4(1:10) TO PROF-CATEGORIA(PROF-QTD).
005810
005820 0630-LE-PROF-L5.
005830*    LE A PROXIMA LINHA DE F-PROF.
005840     READ F-PROF INTO WS-LINHA-5.
005850*    GRAVA WS-LINHA-5(1:40) EM PROF-DEPARTAMENTO(PROF-QTD).
005860     MOVE WS-LINHA-5(1:40) TO PROF-DEPARTAMENTO(PROF-QTD).
005870
005880*        LINHA 6 - LISTA DE TURMAS LECIONADAS (OPCIONAL)
005890 0635-LE-PROF-L6.
005900*    LE A PROXIMA LINHA DE F-PROF.
005910     READ F-PROF INTO WS-LINHA-6
005920         AT END
005930*    RETORNA PARA 0610-LE-PROF-L1.
005940            GO TO 0610-LE-PROF-L1.
005950*    TESTA SE WS-LINHA-6(1:1) = '*'.
005960     IF WS-LINHA-6(1:1) = '*'
005970*    ZERA O CONTADOR PROF-QTD-TURMA(PROF-QTD).
005980        MOVE ZERO TO PROF-QTD-TURMA(PROF-QTD)
005990*    RETORNA PARA 0610-LE-PROF-L1.
006000        GO TO 0610-LE-PROF-L1.
006010*    ZERA O CONTADOR PROF-QTD-TURMA(PROF-QTD).
006020     MOVE ZERO TO PROF-QTD-TURMA(PROF-QTD).
006030*    GRAVA WS-LINHA-6 EM WS-LISTA-TEMP.
006040     MOVE WS-LINHA-6 TO WS-LISTA-TEMP.
006050
006060*    EXTRAI OS SUBCAMPOS DE UM ELEMENTO DA LISTA SEPARADA
006070*    POR PONTO-E-VIRGULA, JA SEPARADO PELO PARAGRAFO CHAMADOR.
006080 0636-PARTE-TURMA.
006090*    EXAMINA SE WS-LISTA-TEMP = SPACES.
006100     IF WS-LISTA-TEMP = SPACES
006110*    ENCAMINHA PARA 0640-LE-PROF-FIM.
006120        GO TO 0640-LE-PROF-FIM.
006130*    SEPARA O CAMPO EM PARTES.
006140     UNSTRING WS-LISTA-TEMP DELIMITED BY ';'
006150              INTO WS-CAMPO-UM WS-RESTO-LISTA.
006160*    INCREMENTA PROF-QTD-TURMA(PROF-QTD).
006170     ADD 1 TO PROF-QTD-TURMA(PROF-QTD).
006180*    POSICIONA O INDICE PT-IDX.
006190     SET PT-IDX TO PROF-QTD-TURMA(PROF-QTD).
006200*    SEPARA O CAMPO EM PARTES.
006210     UNSTRING WS-CAMPO-UM DELIMITED BY SPACE
006220              INTO PT-DIS-COD(PROF-IDX PT-IDX)
006230                   PT-TIPO(PROF-IDX PT-IDX)
006240                   PT-GRUPO-ID(PROF-IDX PT-IDX).
006250*    GRAVA WS-RESTO-LISTA EM WS-LISTA-TEMP.
006260     MOVE WS-RESTO-LISTA TO WS-LISTA-TEMP.
006270*    PASSA O CONTROLE PARA 0636-PARTE-TURMA.
006280     GO TO 0636-PARTE-TURMA.
006290
006300*    TRATA O FIM DE ARQUIVO OU DE LISTA DO BLOCO DE CARGA
006310*    CORRENTE.
006320 0640-LE-PROF-FIM.
006330*    LE A PROXIMA LINHA DE F-PROF.
006340     READ F-PROF INTO WS-LINHA-7.
006350*    RETORNA PARA 0610-LE-PROF-L1.
006360     GO TO 0610-LE-PROF-L1.
006370
006380*----------------- 6. ALUNOS (5, 6 OU 7 LINHAS, FIM='*') ---------
006390 0700-CARGA-ALUNOS.
006400*    ZERA O CONTADOR AL-QTD.
006410     MOVE ZERO TO AL-QTD.
006420
006430 0710-LE-ALU-L1.
006440*    LE A PROXIMA LINHA DE F-ALUNO.
006450     READ F-ALUNO INTO WS-LINHA-1
006460         AT END
006470*    SEGUE PARA 0800-CARGA-INSTRUCOES.
006480            GO TO 0800-CARGA-INSTRUCOES.
006490*    INCREMENTA AL-QTD.
006500     ADD 1 TO AL-QTD.
006510*    GRAVA WS-LINHA-1(1:9) EM AL-DNI(AL-QTD).
006520     MOVE WS-LINHA-1(1:9) TO AL-DNI(AL-QTD).
006530
006540 0715-LE-ALU-L2.
006550*    LE A PROXIMA LINHA DE F-ALUNO.
006560     READ F-ALUNO INTO WS-LINHA-2.
006570*    GRAVA WS-LINHA-2(1:60) EM AL-NOME(AL-QTD).
006580     MOVE WS-LINHA-2(1:60) TO AL-NOME(AL-QTD).
006590
006600 0720-LE-ALU-L3.
006610*    LE A PROXIMA LINHA DE F-ALUNO.
006620     READ F-ALUNO INTO WS-LINHA-3.
006630*    GRAVA WS-LINHA-3(1:60) EM AL-EMAIL(AL-QTD).
006640     MOVE WS-LINHA-3(1:60) TO AL-EMAIL(AL-QTD).
006650
006660 0725-LE-ALU-L4.
006670*    LE A PROXIMA LINHA DE F-ALUNO.
006680     READ F-ALUNO INTO WS-LINHA-4.
006690*    GRAVA WS-LINHA-4(1:10) EM AL-NASCIMENTO(AL-QTD).
006700     MOVE WS-LINHA-4(1:10) TO AL-NASCIMENTO(AL-QTD).
006710
006720 0730-LE-ALU-L5.
006730*    LE A PROXIMA LINHA DE F-ALUNO.
006740     READ F-ALUNO INTO WS-LINHA-5.
006750*    GRAVA WS-LINHA-5(1:10) EM AL-INGRESSO(AL-QTD).
006760     MOVE WS-LINHA-5(1:10) TO AL-INGRESSO(AL-QTD).
006770
006780*        LINHA 6 - LISTA DE DISCIPLINAS APROVADAS (OPCIONAL)
006790 0735-LE-ALU-L6.
006800*    LE A PROXIMA LINHA DE F-ALUNO.
006810     READ F-ALUNO INTO WS-LINHA-6
006820         AT END
006830*    RETORNA PARA 0710-LE-ALU-L1.
006840            GO TO 0710-LE-ALU-L1.
006850*    ZERA O CONTADOR AL-QTD-APROV(AL-QTD).
006860     MOVE ZERO TO AL-QTD-APROV(AL-QTD).
006870*    TESTA SE WS-LINHA-6(1:1) = '*'.
006880     IF WS-LINHA-6(1:1) = '*'
006890*    ZERA O CONTADOR AL-QTD-MATRIC(AL-QTD).
006900        MOVE ZERO TO AL-QTD-MATRIC(AL-QTD)
006910*    RETORNA PARA 0710-LE-ALU-L1.
006920        GO TO 0710-LE-ALU-L1.
006930*    GRAVA WS-LINHA-6 EM WS-LISTA-TEMP.
006940     MOVE WS-LINHA-6 TO WS-LISTA-TEMP.
006950
006960*    EXTRAI OS SUBCAMPOS DE UM ELEMENTO DA LISTA SEPARADA
006970*    POR PONTO-E-VIRGULA, JA SEPARADO PELO PARAGRAFO CHAMADOR.
006980 0736-PARTE-APROV.
006990*    EXAMINA SE WS-LISTA-TEMP = SPACES.
007000     IF WS-LISTA-TEMP = SPACES
007010*    DESVIA PARA 0740-LE-ALU-L7.
007020        GO TO 0740-LE-ALU-L7.
007030*    SEPARA O CAMPO EM PARTES.
007040     UNSTRING WS-LISTA-TEMP DELIMITED BY ';'
007050              INTO WS-CAMPO-UM WS-RESTO-LISTA.
007060*    SOMA 1 EM AL-QTD-APROV(AL-QTD).
007070     ADD 1 TO AL-QTD-APROV(AL-QTD).
007080*    POSICIONA O INDICE APR-IDX.
007090     SET APR-IDX TO AL-QTD-APROV(AL-QTD).
007100*    SEPARA O CAMPO EM PARTES.
007110     UNSTRING WS-CAMPO-UM DELIMITED BY SPACE
007120              INTO APR-DIS-COD(AL-IDX APR-IDX)
007130                   APR-ANO-LETIVO(AL-IDX APR-IDX)
007140                   APR-NOTA(AL-IDX APR-IDX).
007150*    GRAVA WS-RESTO-LISTA EM WS-LISTA-TEMP.
007160     MOVE WS-RESTO-LISTA TO WS-LISTA-TEMP.
007170*    PASSA O CONTROLE PARA 0736-PARTE-APROV.
007180     GO TO 0736-PARTE-APROV.
007190
007200*        LINHA 7 - LISTA DE MATRICULAS EM CURSO (OPCIONAL)
007210 0740-LE-ALU-L7.
007220*    LE A PROXIMA LINHA DE F-ALUNO.
007230     READ F-ALUNO INTO WS-LINHA-7
007240         AT END
007250*    RETORNA PARA 0710-LE-ALU-L1.
007260            GO TO 0710-LE-ALU-L1.
007270*    ZERA O CONTADOR AL-QTD-MATRIC(AL-QTD).
007280     MOVE ZERO TO AL-QTD-MATRIC(AL-QTD).
007290*    VERIFICA SE WS-LINHA-7(1:1) = '*'.
007300     IF WS-LINHA-7(1:1) = '*'
007310*    RETORNA PARA 0710-LE-ALU-L1.
007320        GO TO 0710-LE-ALU-L1.
007330*    GRAVA WS-LINHA-7 EM WS-LISTA-TEMP.
007340     MOVE WS-LINHA-7 TO WS-LISTA-TEMP.
007350
007360*    EXTRAI OS SUBCAMPOS DE UM ELEMENTO DA LISTA SEPARADA
007370*    POR PONTO-E-VIRGULA, JA SEPARADO PELO PARAGRAFO CHAMADOR.
007380 0741-PARTE-MATRIC.
007390*    EXAMINA SE WS-LISTA-TEMP = SPACES.
007400     IF WS-LISTA-TEMP = SPACES
007410*    PROSSEGUE EM 0745-LE-ALU-FIM.
007420        GO TO 0745-LE-ALU-FIM.
007430*    SEPARA O CAMPO EM PARTES.
007440     UNSTRING WS-LISTA-TEMP DELIMITED BY ';'
007450              INTO WS-CAMPO-UM WS-RESTO-LISTA.
007460*    INCREMENTA AL-QTD-MATRIC(AL-QTD).
007470     ADD 1 TO AL-QTD-MATRIC(AL-QTD).
007480*    POSICIONA O INDICE MAT-IDX.
007490     SET MAT-IDX TO AL-QTD-MATRIC(AL-QTD).
007500*    SEPARA O CAMPO EM PARTES.
007510     UNSTRING WS-CAMPO-UM DELIMITED BY SPACE
007520              INTO MAT-DIS-COD(AL-IDX MAT-IDX)
007530                   MAT-TIPO(AL-IDX MAT-IDX)
007540                   MAT-GRUPO-ID(AL-IDX MAT-IDX).
007550*    GRAVA WS-RESTO-LISTA EM WS-LISTA-TEMP.
007560     MOVE WS-RESTO-LISTA TO WS-LISTA-TEMP.
007570*    DESVIA PARA 0741-PARTE-MATRIC.
007580     GO TO 0741-PARTE-MATRIC.
007590
007600*    TRATA O FIM DE ARQUIVO OU DE LISTA DO BLOCO DE CARGA
007610*    CORRENTE.
007620 0745-LE-ALU-FIM.
007630*    LE A PROXIMA LINHA DE F-ALUNO.
007640     READ F-ALUNO INTO WS-LINHA-8.
007650*    RETORNA PARA 0710-LE-ALU-L1.
007660     GO TO 0710-LE-ALU-L1.
007670
007680*----------------- 7. FILA DE INSTRUCOES (UMA POR LINHA) ---------
007690 0800-CARGA-INSTRUCOES.
007700*    ZERA O CONTADOR INSTR-QTD.
007710     MOVE ZERO TO INSTR-QTD.
007720
007730 0810-LE-INSTRUCAO.
007740*    LE A PROXIMA LINHA DE F-INSTR.
007750     READ F-INSTR INTO WS-LINHA-1
007760         AT END
007770*    PASSA O CONTROLE PARA 0900-FECHA-ARQUIVOS.
007780            GO TO 0900-FECHA-ARQUIVOS.
007790*    VERIFICA SE WS-LINHA-1 = SPACES.
007800     IF WS-LINHA-1 = SPACES
007810*    PROSSEGUE EM 0810-LE-INSTRUCAO.
007820        GO TO 0810-LE-INSTRUCAO.
007830*    EXAMINA SE WS-LINHA-1(1:1) = '*'.
007840     IF WS-LINHA-1(1:1) = '*'
007850*    PROSSEGUE EM 0810-LE-INSTRUCAO.
007860        GO TO 0810-LE-INSTRUCAO.
007870*    SOMA 1 EM INSTR-QTD.
007880     ADD 1 TO INSTR-QTD.
007890*    GRAVA WS-LINHA-1(1:240) EM INSTR-LINHA(INSTR-QTD).
007900     MOVE WS-LINHA-1(1:240) TO INSTR-LINHA(INSTR-QTD).
007910*    PROSSEGUE EM 0810-LE-INSTRUCAO.
007920     GO TO 0810-LE-INSTRUCAO.
007930
007940*    FECHA TODOS OS ARQUIVOS-MESTRE JA ABERTOS E PREPARA
007950*    OS INDICES PARA O INICIO DO PROCESSAMENTO DA FILA.
007960 0900-FECHA-ARQUIVOS.
007970*    FECHA O(S) ARQUIVO(S) INDICADO(S).
007980     CLOSE F-ANOLET F-SALA F-DISC F-CARGA F-PROF F-ALUNO F-INSTR.
007990*    GRAVA 1 EM WS-IDX.
008000     MOVE 1 TO WS-IDX.
008010*    RETORNA PARA 1000-EXECUTA-INSTRUCOES.
008020     GO TO 1000-EXECUTA-INSTRUCOES.
008030
008040*----------------- DESPACHO DE COMANDOS --------------------------
008050 1000-EXECUTA-INSTRUCOES.
008060*    TESTA SE WS-IDX > INSTR-QTD.
008070     IF WS-IDX > INSTR-QTD
008080*    ENCAMINHA PARA 9999-FIM-PROGRAMA.
008090        GO TO 9999-FIM-PROGRAMA.
008100*    GRAVA INSTR-LINHA(WS-IDX) EM WS-LINHA-TRAB.
008110     MOVE INSTR-LINHA(WS-IDX) TO WS-LINHA-TRAB.
008120*    DESVIA PARA 1100-TOKENIZA.
008130     GO TO 1100-TOKENIZA.
008140
008150*    AVANCA PARA A PROXIMA INSTRUCAO DA FILA OU ENCERRA
008160*    O LOTE QUANDO TODAS JA TIVEREM SIDO PROCESSADAS.
008170 1050-PROXIMA-INSTRUCAO.
008180*    SOMA 1 EM WS-IDX.
008190     ADD 1 TO WS-IDX.
008200*    RETORNA PARA 1000-EXECUTA-INSTRUCOES.
008210     GO TO 1000-EXECUTA-INSTRUCOES.
008220
008230*        QUEBRA A LINHA EM TOKENS SEPARADOS POR ESPACO, PRESER-
008240*        VANDO SUBSTRINGS ENTRE ASPAS COMO UM UNICO TOKEN.
008250 1100-TOKENIZA.
008260*    ZERA O CONTADOR WS-QTD-TOKEN.
008270     MOVE ZERO TO WS-QTD-TOKEN.
008280*    LIMPA WS-TOKEN(1) COM BRANCOS.
008290     MOVE SPACES TO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
008300                    WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6)
008310                    WS-TOKEN(7) WS-TOKEN(8) WS-TOKEN(9)
008320                    WS-TOKEN(10).
008330*    GRAVA 1 EM WS-POS.
008340     MOVE 1 TO WS-POS.
008350*    GRAVA 1 EM WS-TOKEN-POS.
008360     MOVE 1 TO WS-TOKEN-POS.
008370*    GRAVA 'N' EM WS-EM-ASPAS.
008380     MOVE 'N' TO WS-EM-ASPAS.
008390*    GRAVA 240 EM WS-TAM-LINHA.
008400     MOVE 240 TO WS-TAM-LINHA.
008410
008420*    EXAMINA O PROXIMO CARACTER DA LINHA DE INSTRUCAO
008430*    PARA DECIDIR SE PERTENCE AO TOKEN CORRENTE.
008440 1110-PROXIMO-CARACTER.
008450*    VERIFICA SE WS-POS > WS-TAM-LINHA.
008460     IF WS-POS > WS-TAM-LINHA
008470*    PROSSEGUE EM 1190-TOKENIZA-FIM.
008480        GO TO 1190-TOKENIZA-FIM.
008490*    GRAVA WS-LINHA-TRAB(WS-POS:1) EM WS-CH.
008500     MOVE WS-LINHA-TRAB(WS-POS:1) TO WS-CH.
008510*    EXAMINA SE WS-CH = '"'.
008520     IF WS-CH = '"'
008530*    EXAMINA SE EM-ASPAS.
008540        IF EM-ASPAS
008550*    GRAVA 'N' EM WS-EM-ASPAS.
008560           MOVE 'N' TO WS-EM-ASPAS
008570        ELSE
008580*    GRAVA 'S' EM WS-EM-ASPAS.
008590           MOVE 'S' TO WS-EM-ASPAS
008600        END-IF
008610*    SOMA 1 EM WS-POS.
008620        ADD 1 TO WS-POS
008630*    PASSA O CONTROLE PARA 1110-PROXIMO-CARACTER.
008640        GO TO 1110-PROXIMO-CARACTER.
008650*    VERIFICA SE WS-CH = SPACE AND WS-EM-ASPAS = 'N'.
008660     IF WS-CH = SPACE AND WS-EM-ASPAS = 'N'
008670*    CONFERE SE WS-TOKEN-POS > 1.
008680        IF WS-TOKEN-POS > 1
008690*    AVANCA WS-QTD-TOKEN.
008700           ADD 1 TO WS-QTD-TOKEN
008710*    GRAVA 1 EM WS-TOKEN-POS.
008720           MOVE 1 TO WS-TOKEN-POS
008730        END-IF
008740*    SOMA 1 EM WS-POS.
008750        ADD 1 TO WS-POS
008760*    PASSA O CONTROLE PARA 1110-PROXIMO-CARACTER.
008770        GO TO 1110-PROXIMO-CARACTER.
008780*    EXAMINA SE WS-QTD-TOKEN < 10.
008790     IF WS-QTD-TOKEN < 10
008800*    GRAVA WS-CH EM WS-TOKEN(WS-QTD-TOKEN.
008810        MOVE WS-CH TO WS-TOKEN(WS-QTD-TOKEN + 1)(WS-TOKEN-POS:1)
008820*    AVANCA WS-TOKEN-POS.
008830        ADD 1 TO WS-TOKEN-POS
008840     END-IF.
008850*    AVANCA WS-POS.
008860     ADD 1 TO WS-POS.
008870*    PASSA O CONTROLE PARA 1110-PROXIMO-CARACTER.
008880     GO TO 1110-PROXIMO-CARACTER.
008890
008900*    QUEBRA A LINHA DE INSTRUCAO EM PALAVRAS (TOKENS),
008910*    RESPEITANDO TRECHOS ENTRE ASPAS COMO UM TOKEN UNICO.
008920 1190-TOKENIZA-FIM.
008930*    CONFERE SE WS-TOKEN-POS > 1.
008940     IF WS-TOKEN-POS > 1
008950*    INCREMENTA WS-QTD-TOKEN.
008960        ADD 1 TO WS-QTD-TOKEN.                                    REQ4471 
008970*    EXAMINA SE WS-QTD-TOKEN = 0.
008980     IF WS-QTD-TOKEN = 0
008990*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009000        GO TO 1050-PROXIMA-INSTRUCAO.
009010*    GRAVA WS-TOKEN(1) EM WS-VERBO.
009020     MOVE WS-TOKEN(1) TO WS-VERBO.
009030*    CONVERTE O CAMPO PARA MAIUSCULAS.
009040     INSPECT WS-VERBO CONVERTING
009050        'abcdefghijklmnopqrstuvwxyz' TO
009060        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009070*    ENCAMINHA PARA 1200-DESPACHA.
009080     GO TO 1200-DESPACHA.
009090
009100*        DESPACHA PELA PALAVRA-CHAVE (MAIUSCULIZADA).  COMANDOS
009110*        DESCONHECIDOS GERAM AVISO E NAO INTERROMPEM A EXECUCAO.
009120 1200-DESPACHA.
009130*    CONFERE SE WS-VERBO = 'INSERTAPERSONA'.
009140     IF WS-VERBO = 'INSERTAPERSONA'
009150*    CHAMA O MODULO INCPESS-COB.
009160        CALL 'INCPESS-COB' USING TB-ANO-LETIVO TB-DISCIPLINA
009170                                 TB-PROFESSOR TB-ALUNO TB-TOKEN
009180                                 WS-QTD-TOKEN
009190*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009200        GO TO 1050-PROXIMA-INSTRUCAO.
009210*    TESTA SE WS-VERBO = 'ASIGNAGRUPO'.
009220     IF WS-VERBO = 'ASIGNAGRUPO'
009230*    CHAMA O MODULO ATRTURM-COB.
009240        CALL 'ATRTURM-COB' USING TB-ALUNO TB-PROFESSOR
009250                                 TB-DISCIPLINA TB-CARGA TB-SALA
009260                                 TB-TOKEN WS-QTD-TOKEN
009270*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009280        GO TO 1050-PROXIMA-INSTRUCAO.
009290*    CONFERE SE WS-VERBO = 'MATRICULA'.
009300     IF WS-VERBO = 'MATRICULA'
009310*    CHAMA O MODULO MATDISC-COB.
009320        CALL 'MATDISC-COB' USING TB-ALUNO TB-DISCIPLINA
009330                                 TB-PROFESSOR TB-TOKEN
009340                                 WS-QTD-TOKEN
009350*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009360        GO TO 1050-PROXIMA-INSTRUCAO.
009370*    TESTA SE WS-VERBO = 'CREAGRUPOASIG'.
009380     IF WS-VERBO = 'CREAGRUPOASIG'
009390*    CHAMA O MODULO CRIATUR-COB.
009400        CALL 'CRIATUR-COB' USING TB-DISCIPLINA TB-SALA
009410                                 TB-PROFESSOR TB-ALUNO
009420                                 TB-TOKEN WS-QTD-TOKEN
009430*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009440        GO TO 1050-PROXIMA-INSTRUCAO.
009450*    CONFERE SE WS-VERBO = 'EVALUA'.
009460     IF WS-VERBO = 'EVALUA'
009470*    CHAMA O MODULO AVALIA-COB.
009480        CALL 'AVALIA-COB' USING TB-DISCIPLINA TB-ALUNO
009490                                TB-PROFESSOR TB-ANO-LETIVO
009500                                TB-TOKEN WS-QTD-TOKEN
009510*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009520        GO TO 1050-PROXIMA-INSTRUCAO.
009530*    EXAMINA SE WS-VERBO = 'EXPEDIENTE'.
009540     IF WS-VERBO = 'EXPEDIENTE'
009550*    CHAMA O MODULO EXPEDIC-COB.
009560        CALL 'EXPEDIC-COB' USING TB-ALUNO TB-DISCIPLINA
009570                                 TB-TOKEN WS-QTD-TOKEN
009580*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009590        GO TO 1050-PROXIMA-INSTRUCAO.
009600*    TESTA SE WS-VERBO = 'OCUPACIONAULA'.
009610     IF WS-VERBO = 'OCUPACIONAULA'
009620*    CHAMA O MODULO OCUPSAL-COB.
009630        CALL 'OCUPSAL-COB' USING TB-SALA TB-DISCIPLINA
009640                                 TB-PROFESSOR TB-TOKEN
009650                                 WS-QTD-TOKEN
009660*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009670        GO TO 1050-PROXIMA-INSTRUCAO.
009680*    LIMPA WS-MSG-AVISO COM BRANCOS.
009690     MOVE SPACES TO WS-MSG-AVISO.
009700*    MONTA O CAMPO POR CONCATENACAO.
009710     STRING 'COMANDO INVALIDO: ' DELIMITED BY SIZE
009720            WS-VERBO DELIMITED BY SPACE
009730            INTO WS-MSG-AVISO.
009740*    CHAMA O MODULO AVISOS-COB.
009750     CALL 'AVISOS-COB' USING WS-MSG-AVISO.
009760*    PROSSEGUE EM 1050-PROXIMA-INSTRUCAO.
009770     GO TO 1050-PROXIMA-INSTRUCAO.
009780
009790 9999-FIM-PROGRAMA.
009800*    ENCERRA O PROGRAMA.
009810     STOP RUN.
