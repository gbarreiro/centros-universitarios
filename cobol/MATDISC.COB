000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. MATDISC-COB.
000030 AUTHOR. E. SANTANA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 22/01/1994.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: COMANDO MATRICULA DA FILA DE LOTE.  MATRICULA
000110*    UM ALUNO EM UMA DISCIPLINA, CONFERINDO PRE-REQUISITOS, E
000120*    ACRESCENTA UMA MATRICULA-CURSO SEM TURMA ATRIBUIDA (TIPO
000130*    '#').  A ATRIBUICAO DA TURMA EM SI E FEITA DEPOIS PELO
000140*    COMANDO ASIGNAGRUPO (ATRTURM-COB).
000150*---------------------------------------------------------------
000160* VRS         DATA           PROGRAMADOR        DESCRICAO
000170* 1.0         22/01/1994     E.SANTANA          IMPLANTACAO
000180* 1.1         14/01/1998     M.PRADO            AJUSTE ANO 2000
000190* 1.2         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000200* 1.3         09/02/2004     C.ABREU            REQ 4471-TOKENS
000210* 1.4         17/05/2006     C.ABREU            REQ 5130-PADRAO MSG
000220* 1.5         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000230* 1.6         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000240* 1.7         16/09/2013     D.MOURA            CONFERENCIA DE ROTINA
000250* 1.8         25/01/2016     D.MOURA            REQ 7610-PREREQ DUPLO
000260* 1.9         08/06/2019     D.MOURA            REQ 8201-MATRIC REPET
000270*---------------------------------------------------------------
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330
000340 DATA DIVISION.
000350 WORKING-STORAGE SECTION.
000360*    CAMPO: WS MSG AVISO.
000370 01  WS-MSG-AVISO                 PIC X(120).
000380*    CAMPO: WS DNI BUSCA.
000390 01  WS-DNI-BUSCA                 PIC X(09).
000400*    CAMPO: WS DNI BUSCA R.
000410 01  WS-DNI-BUSCA-R REDEFINES WS-DNI-BUSCA
000420                                 PIC 9(09).
000430*    CAMPO: WS COD DISC.
000440 01  WS-COD-DISC                  PIC X(10).
000450*    CAMPO: WS COD DISC R.
000460 01  WS-COD-DISC-R REDEFINES WS-COD-DISC.
000470*    CAMPO: WS COD DISC PREF.
000480     05  WS-COD-DISC-PREF         PIC X(05).
000490*    CAMPO: WS COD DISC SUF.
000500     05  WS-COD-DISC-SUF          PIC X(05).
000510*    CAMPO: WS ALU IDX.
000520 01  WS-ALU-IDX                   COMP PIC 9(04) VALUE ZERO.
000530*    CAMPO: WS DISC IDX.
000540 01  WS-DISC-IDX                  COMP PIC 9(04) VALUE ZERO.
000550*    CAMPO: WS IDX.
000560 01  WS-IDX                       COMP PIC 9(04) VALUE ZERO.
000570*    CAMPO: WS IDX2.
000580 01  WS-IDX2                      COMP PIC 9(04) VALUE ZERO.
000590*    CAMPO: WS ACHOU.
000600 01  WS-ACHOU                     PIC X(01) VALUE 'N'.
000610*    CONDICAO DE NIVEL 88 PARA WS-ACHOU-SIM.
000620     88  WS-ACHOU-SIM             VALUE 'S'.
000630*    CAMPO: WS PREREQ ALVO.
000640 01  WS-PREREQ-ALVO               PIC X(10).
000650*    CAMPO: WS PREREQ ALVO R.
000660 01  WS-PREREQ-ALVO-R REDEFINES WS-PREREQ-ALVO.
000670*    CAMPO: WS PREREQ ALVO PREF.
000680     05  WS-PREREQ-ALVO-PREF      PIC X(05).
000690*    CAMPO: WS PREREQ ALVO SUF.
000700     05  WS-PREREQ-ALVO-SUF       PIC X(05).
000710
000720 LINKAGE SECTION.
000730     COPY "TABACAD".
000740*    CAMPO: TB TOKEN.
000750 01  TB-TOKEN.
000760*    CAMPO: WS TOKEN.
000770     05  WS-TOKEN OCCURS 10 TIMES PIC X(60).
000780     05  FILLER                   PIC X(04).
000790*    CAMPO: WS QTD TOKEN.
000800 01  WS-QTD-TOKEN                 COMP PIC 9(02).
000810
000820 PROCEDURE DIVISION USING TB-ALUNO TB-DISCIPLINA TB-PROFESSOR
000830                           TB-TOKEN WS-QTD-TOKEN.                 REQ4471 
000840
000850 0100-INICIO.
000860*    EXAMINA SE WS-QTD-TOKEN NOT = 3.
000870     IF WS-QTD-TOKEN NOT = 3
000880*    LIMPA WS-MSG-AVISO COM BRANCOS.
000890        MOVE SPACES TO WS-MSG-AVISO
000900*    MONTA O CAMPO POR CONCATENACAO.
000910        STRING 'MATRICULA - NUM. CAMPOS INVALIDO'
000920               DELIMITED BY SIZE INTO WS-MSG-AVISO
000930*    CHAMA O MODULO AVISOS-COB.
000940        CALL 'AVISOS-COB' USING WS-MSG-AVISO
000950        GOBACK.
000960*    GRAVA WS-TOKEN(2) EM WS-DNI-BUSCA.
000970     MOVE WS-TOKEN(2) TO WS-DNI-BUSCA.
000980*    GRAVA WS-TOKEN(3) EM WS-COD-DISC.
000990     MOVE WS-TOKEN(3) TO WS-COD-DISC.
001000*    ENCAMINHA PARA 0300-LOCALIZA-ALUNO.
001010     GO TO 0300-LOCALIZA-ALUNO.
001020
001030*----------------- LOCALIZA O ALUNO --------------------------------
001040 0300-LOCALIZA-ALUNO.
001050*    ZERA O CONTADOR WS-ALU-IDX.
001060     MOVE ZERO TO WS-ALU-IDX.
001070*    GRAVA 1 EM WS-IDX.
001080     MOVE 1 TO WS-IDX.
001090
001100 0310-BUSCA-ALU.
001110*    VERIFICA SE WS-IDX > AL-QTD.
001120     IF WS-IDX > AL-QTD
001130*    PROSSEGUE EM 0320-FIM-BUSCA-ALU.
001140        GO TO 0320-FIM-BUSCA-ALU.
001150*    TESTA SE AL-DNI(WS-IDX) = WS-DNI-BUSCA.
001160     IF AL-DNI(WS-IDX) = WS-DNI-BUSCA
001170*    GRAVA WS-IDX EM WS-ALU-IDX.
001180        MOVE WS-IDX TO WS-ALU-IDX
001190*    PROSSEGUE EM 0320-FIM-BUSCA-ALU.
001200        GO TO 0320-FIM-BUSCA-ALU.
001210*    SOMA 1 EM WS-IDX.
001220     ADD 1 TO WS-IDX.
001230*    PASSA O CONTROLE PARA 0310-BUSCA-ALU.
001240     GO TO 0310-BUSCA-ALU.
001250
001260 0320-FIM-BUSCA-ALU.
001270*    TESTA SE WS-ALU-IDX = ZERO.
001280     IF WS-ALU-IDX = ZERO
001290*    LIMPA WS-MSG-AVISO COM BRANCOS.
001300        MOVE SPACES TO WS-MSG-AVISO
001310*    MONTA O CAMPO POR CONCATENACAO.
001320        STRING 'MATRICULA - ALUNO NAO CADASTRADO: '
001330               DELIMITED BY SIZE WS-DNI-BUSCA DELIMITED BY SIZE
001340               INTO WS-MSG-AVISO
001350*    CHAMA O MODULO AVISOS-COB.
001360        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001370        GOBACK.
001380*    ENCAMINHA PARA 0400-LOCALIZA-DISCIPLINA.
001390     GO TO 0400-LOCALIZA-DISCIPLINA.
001400
001410*----------------- LOCALIZA A DISCIPLINA ---------------------------
001420 0400-LOCALIZA-DISCIPLINA.
001430*    ZERA O CONTADOR WS-DISC-IDX.
001440     MOVE ZERO TO WS-DISC-IDX.
001450*    GRAVA 1 EM WS-IDX.
001460     MOVE 1 TO WS-IDX.
001470
001480 0410-BUSCA-DISC.
001490*    TESTA SE WS-IDX > DIS-QTD.
001500     IF WS-IDX > DIS-QTD
001510*    PROSSEGUE EM 0420-FIM-BUSCA-DISC.
001520        GO TO 0420-FIM-BUSCA-DISC.
001530*    CONFERE SE DIS-COD(WS-IDX) = WS-COD-DISC.
001540     IF DIS-COD(WS-IDX) = WS-COD-DISC
001550*    GRAVA WS-IDX EM WS-DISC-IDX.
001560        MOVE WS-IDX TO WS-DISC-IDX
001570*    PROSSEGUE EM 0420-FIM-BUSCA-DISC.
001580        GO TO 0420-FIM-BUSCA-DISC.
001590*    SOMA 1 EM WS-IDX.
001600     ADD 1 TO WS-IDX.
001610*    PASSA O CONTROLE PARA 0410-BUSCA-DISC.
001620     GO TO 0410-BUSCA-DISC.
001630
001640 0420-FIM-BUSCA-DISC.
001650*    VERIFICA SE WS-DISC-IDX = ZERO.
001660     IF WS-DISC-IDX = ZERO
001670*    LIMPA WS-MSG-AVISO COM BRANCOS.
001680        MOVE SPACES TO WS-MSG-AVISO
001690*    MONTA O CAMPO POR CONCATENACAO.
001700        STRING 'MATRICULA - DISCIPLINA INEXISTENTE: '
001710               DELIMITED BY SIZE WS-COD-DISC DELIMITED BY SIZE
001720               INTO WS-MSG-AVISO
001730*    CHAMA O MODULO AVISOS-COB.
001740        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001750        GOBACK.
001760*    PROSSEGUE EM 0500-VERIFICA-MATRICULA.
001770     GO TO 0500-VERIFICA-MATRICULA.
001780
001790*----------------- JA MATRICULADO? ---------------------------------
001800 0500-VERIFICA-MATRICULA.
001810*    GRAVA 1 EM WS-IDX.
001820     MOVE 1 TO WS-IDX.
001830
001840 0510-LOOP-MATRIC.
001850*    CONFERE SE WS-IDX > AL-QTD-MATRIC(WS-ALU-IDX).
001860     IF WS-IDX > AL-QTD-MATRIC(WS-ALU-IDX)
001870*    PROSSEGUE EM 0600-VERIFICA-PREREQ.
001880        GO TO 0600-VERIFICA-PREREQ.
001890*    TESTA SE MAT-DIS-COD(WS-ALU-IDX WS-IDX) = WS-COD-DISC.
001900     IF MAT-DIS-COD(WS-ALU-IDX WS-IDX) = WS-COD-DISC
001910*    LIMPA WS-MSG-AVISO COM BRANCOS.
001920        MOVE SPACES TO WS-MSG-AVISO
001930*    MONTA O CAMPO POR CONCATENACAO.
001940        STRING 'MATRICULA - ALUNO JA MATRICULADO NA DISCI.'
001950               DELIMITED BY SIZE INTO WS-MSG-AVISO
001960*    CHAMA O MODULO AVISOS-COB.
001970        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001980        GOBACK.
001990*    SOMA 1 EM WS-IDX.
002000     ADD 1 TO WS-IDX.
002010*    DESVIA PARA 0510-LOOP-MATRIC.
002020     GO TO 0510-LOOP-MATRIC.
002030
002040*----------------- CONFERE PRE-REQUISITOS ---------------------------
002050*    TODO CODIGO DA LISTA DE PRE-REQUISITOS DA DISCIPLINA DEVE
002060*    APARECER NA LISTA DE DISCIPLINAS APROVADAS DO ALUNO.
002070 0600-VERIFICA-PREREQ.
002080*    GRAVA 1 EM WS-IDX.
002090     MOVE 1 TO WS-IDX.
002100
002110 0610-LOOP-PREREQ.
002120*    VERIFICA SE WS-IDX > DIS-QTD-PREREQ(WS-DISC-IDX).
002130     IF WS-IDX > DIS-QTD-PREREQ(WS-DISC-IDX)
002140*    SEGUE PARA 0700-GRAVA.
002150        GO TO 0700-GRAVA.
002160*    MOVIMENTA O CAMPO.
002170     MOVE DIS-PREREQ(WS-DISC-IDX WS-IDX) TO WS-PREREQ-ALVO.
002180*    GRAVA 'N' EM WS-ACHOU.
002190     MOVE 'N' TO WS-ACHOU.
002200*    GRAVA 1 EM WS-IDX2.
002210     MOVE 1 TO WS-IDX2.
002220
002230 0620-LOOP-APROV.
002240*    TESTA SE WS-IDX2 > AL-QTD-APROV(WS-ALU-IDX).
002250     IF WS-IDX2 > AL-QTD-APROV(WS-ALU-IDX)
002260*    PASSA O CONTROLE PARA 0630-FIM-LOOP-APROV.
002270        GO TO 0630-FIM-LOOP-APROV.
002280*    EXAMINA SE APR-DIS-COD(WS-ALU-IDX WS-IDX2) = WS-PREREQ-ALVO.
002290     IF APR-DIS-COD(WS-ALU-IDX WS-IDX2) = WS-PREREQ-ALVO
002300*    GRAVA 'S' EM WS-ACHOU.
002310        MOVE 'S' TO WS-ACHOU
002320*    PASSA O CONTROLE PARA 0630-FIM-LOOP-APROV.
002330        GO TO 0630-FIM-LOOP-APROV.
002340*    INCREMENTA WS-IDX2.
002350     ADD 1 TO WS-IDX2.
002360*    DESVIA PARA 0620-LOOP-APROV.
002370     GO TO 0620-LOOP-APROV.
002380
002390 0630-FIM-LOOP-APROV.
002400*    TESTA SE WS-ACHOU = 'N'.
002410     IF WS-ACHOU = 'N'
002420*    LIMPA WS-MSG-AVISO COM BRANCOS.
002430        MOVE SPACES TO WS-MSG-AVISO
002440*    MONTA O CAMPO POR CONCATENACAO.
002450        STRING 'MATRICULA - PRE-REQUISITO NAO CUMPRIDO: '
002460               DELIMITED BY SIZE WS-PREREQ-ALVO DELIMITED BY
002470               SIZE INTO WS-MSG-AVISO
002480*    CHAMA O MODULO AVISOS-COB.
002490        CALL 'AVISOS-COB' USING WS-MSG-AVISO
002500        GOBACK.
002510*    SOMA 1 EM WS-IDX.
002520     ADD 1 TO WS-IDX.
002530*    PROSSEGUE EM 0610-LOOP-PREREQ.
002540     GO TO 0610-LOOP-PREREQ.
002550
002560*----------------- GRAVA NOVA MATRICULA (SEM TURMA) -----------------
002570 0700-GRAVA.
002580*    AVANCA AL-QTD-MATRIC(WS-ALU-IDX).
002590     ADD 1 TO AL-QTD-MATRIC(WS-ALU-IDX).
002600*    MOVIMENTA O CAMPO.
002610     MOVE WS-COD-DISC TO
002620         MAT-DIS-COD(WS-ALU-IDX AL-QTD-MATRIC(WS-ALU-IDX)).
002630*    MOVIMENTA O CAMPO.
002640     MOVE '#' TO
002650         MAT-TIPO(WS-ALU-IDX AL-QTD-MATRIC(WS-ALU-IDX)).
002660*    ZERA O CAMPO.
002670     MOVE ZERO TO
002680         MAT-GRUPO-ID(WS-ALU-IDX AL-QTD-MATRIC(WS-ALU-IDX)).
002690*    CHAMA O MODULO GRAVA-COB.
002700     CALL 'GRAVA-COB' USING 'A' TB-DISCIPLINA TB-PROFESSOR
002710                            TB-ALUNO.
002720     GOBACK.
