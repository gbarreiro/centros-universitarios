000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. AVISOS-COB.
000030 AUTHOR. M. PRADO.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 30/10/1995.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: GRAVA UMA LINHA NO ARQUIVO AVISOS.TXT PARA
000110*    CADA COMANDO DA FILA REJEITADO POR VALIDACAO.  O ARQUIVO
000120*    E SEMPRE ABERTO EM EXTEND (CRIADO SE AINDA NAO EXISTIR) E
000130*    NUNCA INTERROMPE O LOTE.
000140*     
000150*    ESTE MODULO E CHAMADO POR TODOS OS DEMAIS PROGRAMAS DE
000160*    COMANDO (INCPESS-COB, ATRTURM-COB, MATDISC-COB, CRIATUR-COB,
000170*    AVALIA-COB) SEMPRE QUE UMA INSTRUCAO DA FILA NOTURNA FALHA
000180*    EM ALGUMA CONFERENCIA DE NEGOCIO.  NUNCA E CHAMADO PELOS
000190*    DOIS COMANDOS DE SOMENTE LEITURA (EXPEDIC-COB, OCUPSAL-COB),
000200*    POIS ESTES NAO REJEITAM INSTRUCAO, APENAS EMITEM RELATORIO.
000210*    O OPERADOR DO TURNO DA MANHA CONFERE O AVISOS.TXT ANTES DE
000220*    LIBERAR O LOTE SEGUINTE.
000230*---------------------------------------------------------------
000240* VRS         DATA           PROGRAMADOR        DESCRICAO
000250* 1.0         30/10/1995     M.PRADO            IMPLANTACAO
000260* 1.1         14/01/1998     M.PRADO            CRIA SE AUSENTE
000270* 1.2         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000280* 1.3         21/08/2001     R.TEIXEIRA         AJUSTE P/ 7 COMANDOS
000290* 1.4         19/03/2002     R.TEIXEIRA         REVISAO STATUS ARQ
000300* 1.5         09/02/2004     C.ABREU            REQ 4471-TOKENS
000310* 1.6         17/05/2006     C.ABREU            REQ 5130-PADRAO MSG
000320* 1.7         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000330* 1.8         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000340* 1.9         15/09/2014     D.MOURA            CONFERENCIA DE ROTINA
000350*---------------------------------------------------------------
000360      
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390*    UPSI E CLASSES NAO SAO NECESSARIOS NESTE MODULO; MANTIDO
000400*    APENAS O TOP-OF-FORM PARA PADRONIZAR COM OS DEMAIS PROGRAMAS
000410*    DO SISTEMA ACADEMICO, CASO ALGUM DIA SEJA NECESSARIO EMITIR
000420*    O AVISOS.TXT TAMBEM NA IMPRESSORA DO OPERADOR.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470*    ARQUIVO DE AVISOS - SEQUENCIAL, EM DISCO, NOME FIXO "AVISOS".
000480*    NAO E PARAMETRIZADO PELA FILA DE INSTRUCOES POIS E UM SO POR
000490*    EXECUCAO DO LOTE, AO CONTRARIO DOS ARQUIVOS DE NOTA (AVALIA-COB)
000500*    E DO RELATORIO DE EXPEDIENTE (EXPEDIC-COB), QUE SAO NOMEADOS
000510*    PELO PROPRIO COMANDO.
000520     SELECT F-AVISOS ASSIGN TO "AVISOS"
000530                 ORGANIZATION IS LINE SEQUENTIAL
000540                 FILE STATUS IS STATUS-AVISOS.
000550      
000560 DATA DIVISION.
000570 FILE SECTION.
000580*    REGISTRO DE SAIDA DO ARQUIVO DE AVISOS.  UMA LINHA POR
000590*    INSTRUCAO REJEITADA, JA FORMATADA PELO PROGRAMA CHAMADOR.
000600 FD  F-AVISOS
000610     LABEL RECORD STANDARD.
000620 01  REG-AVISOS                  PIC X(120).
000630      
000640 WORKING-STORAGE SECTION.
000650*    CODIGO DE RETORNO DO COBOL PARA O ARQUIVO DE AVISOS.  O VALOR
000660*    '35' (ARQUIVO INEXISTENTE) E O UNICO TRATADO EM PROCEDURE
000670*    DIVISION; OS DEMAIS CODIGOS DE ERRO DE E/S NAO INTERROMPEM O
000680*    LOTE POR DECISAO DE PROJETO (VIDE VRS 1.0).
000690 01  STATUS-AVISOS               PIC X(02) VALUE SPACES.
000700*    VISAO NUMERICA DO CODIGO DE RETORNO, MANTIDA PARA EVENTUAL
000710*    CONFERENCIA POR FAIXA DE VALOR (00-09 = SUCESSO/FIM DE ARQUIVO,
000720*    3X = ARQUIVO AUSENTE OU BLOQUEADO), COMO JA SE FAZ NOS DEMAIS
000730*    STATUS DE ARQUIVO DO SISTEMA ACADEMICO.
000740 01  STATUS-AVISOS-R REDEFINES STATUS-AVISOS
000750                                PIC 9(02).
000760*    LINHA DE SAIDA MONTADA EM MEMORIA ANTES DA GRAVACAO.  A MENSAGEM
000770*    RECEBIDA DO CHAMADOR OCUPA OS PRIMEIROS 115 CARACTERES; OS 5
000780*    RESTANTES SAO RESERVADOS PARA FUTURA MARCACAO DE SEVERIDADE.
000790 01  WS-LINHA-AVISO.
000800     05  WS-LINHA-TEXTO          PIC X(115).
000810     05  FILLER                  PIC X(05).
000820*    VISAO PLANA DA LINHA DE AVISO, USADA SE ALGUM DIA FOR PRECISO
000830*    COMPARAR A LINHA INTEIRA COM UM VALOR DE REFERENCIA.
000840 01  WS-LINHA-AVISO-R REDEFINES WS-LINHA-AVISO
000850                                PIC X(120).
000860      
000870 LINKAGE SECTION.
000880*    MENSAGEM RECEBIDA DO PROGRAMA DE COMANDO QUE REJEITOU A
000890*    INSTRUCAO.  POR CONVENCAO, OS PRIMEIROS CARACTERES TRAZEM O
000900*    NOME DO COMANDO E O MOTIVO DA REJEICAO (EX.: "MATRICULA - ALUNO
000910*    NAO CADASTRADO: 12345678A").
000920 01  LK-MENSAGEM                 PIC X(120).
000930*    QUEBRA DA MENSAGEM EM PREFIXO (NOME DO COMANDO) E TEXTO LIVRE,
000940*    PARA EVENTUAL FILTRAGEM DO AVISOS.TXT POR TIPO DE COMANDO.
000950 01  LK-MENSAGEM-R REDEFINES LK-MENSAGEM.
000960     05  LK-MENSAGEM-COMANDO     PIC X(20).
000970     05  LK-MENSAGEM-TEXTO       PIC X(100).
000980      
000990 PROCEDURE DIVISION USING LK-MENSAGEM.
001000      
001010*----------------- GRAVA UMA LINHA NO ARQUIVO DE AVISOS -------------
001020*    ABRE O ARQUIVO EM EXTEND; SE O ARQUIVO AINDA NAO EXISTIR (STATUS
001030*    '35', PRIMEIRA EXECUCAO DO LOTE NO DIA), CRIA-O VAZIO EM OUTPUT
001040*    E REABRE EM EXTEND PARA ENTAO GRAVAR A LINHA RECEBIDA.  ESTE
001050*    PARAGRAFO NUNCA PARA O LOTE, MESMO QUE O ARQUIVO NAO POSSA SER
001060*    ABERTO POR OUTRO MOTIVO QUE NAO O '35' - O AVISO SIMPLESMENTE
001070*    SE PERDE E O PROCESSAMENTO CONTINUA (VIDE BANNER DE ABERTURA).
001080 0100-GRAVA-AVISO.
001090     OPEN EXTEND F-AVISOS.
001100     IF STATUS-AVISOS = '35'
001110        OPEN OUTPUT F-AVISOS
001120        CLOSE F-AVISOS
001130        OPEN EXTEND F-AVISOS.
001140     MOVE LK-MENSAGEM TO WS-LINHA-TEXTO.
001150     WRITE REG-AVISOS FROM WS-LINHA-AVISO.
001160     CLOSE F-AVISOS.
001170     GOBACK.
