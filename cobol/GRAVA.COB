000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GRAVA-COB.
000030 AUTHOR. F. ARRUDA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 02/05/1992.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: REGRAVA POR INTEIRO O CADASTRO MESTRE DE
000110*    DISCIPLINAS, PROFESSORES OU ALUNOS A PARTIR DA TABELA EM
000120*    MEMORIA, NA ORDEM ATUAL DA TABELA (REGISTROS NOVOS SEMPRE
000130*    NO FIM).  CHAMADO PELOS MODULOS DE COMANDO APOS QUALQUER
000140*    ALTERACAO CONFIRMADA.
000150*
000160*    CADA CADASTRO (ASIGNAT.TXT, PROFES.TXT, ALUNOS.TXT) E GRAVADO
000170*    POR INTEIRO, REGISTRO MULTI-LINHA A MULTI-LINHA, TERMINANDO
000180*    SEMPRE POR UMA LINHA COM UM UNICO ASTERISCO, QUE SEPARA UM
000190*    CADASTRADO DO SEGUINTE NO ARQUIVO.  O PROGRAMA NAO FAZ UPDATE
000200*    PARCIAL: SEMPRE REESCREVE O ARQUIVO INTEIRO, POIS A TABELA EM
000210*    MEMORIA JA REFLETE TODAS AS ALTERACOES DA INSTRUCAO CORRENTE.
000220*
000230*    ESTE E O UNICO MODULO DO SISTEMA ACADEMICO QUE ABRE OS TRES
000240*    CADASTROS MESTRES EM OUTPUT.  TODOS OS DEMAIS PROGRAMAS DE
000250*    COMANDO (INCPESS-COB, ATRTURM-COB, MATDISC-COB, CRIATUR-COB,
000260*    AVALIA-COB) APENAS ALTERAM A TABELA EM MEMORIA E, NO FINAL DE
000270*    CADA INSTRUCAO ACEITA, CHAMAM GRAVA-COB PARA PERSISTIR O
000280*    CADASTRO AFETADO.  ISTO EVITA QUE CADA COMANDO PRECISE
000290*    CONHECER O LAYOUT FISICO DE ASIGNAT.TXT, PROFES.TXT OU
000300*    ALUNOS.TXT - SOMENTE ESTE MODULO CONHECE.
000310*---------------------------------------------------------------
000320* VRS         DATA           PROGRAMADOR        DESCRICAO
000330* 1.0         02/05/1992     F.ARRUDA           IMPLANTACAO
000340* 1.1         30/10/1995     M.PRADO            INCLUI ALUNOS
000350* 1.2         14/01/1998     M.PRADO            AJUSTE ANO 2000
000360* 1.3         03/12/1999     R.TEIXEIRA         VIRADA DO SECULO
000370* 1.4         21/08/2001     R.TEIXEIRA         REVISAO GRUPO A/B
000380* 1.5         19/03/2002     R.TEIXEIRA         AJUSTE LISTA PREREQ
000390* 1.6         09/02/2004     C.ABREU            REQ 4471-TOKENS
000400* 1.7         17/05/2006     C.ABREU            REQ 5130-REVISAO LISTAS
000410* 1.8         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000420* 1.9         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000430* 2.0         18/03/2013     D.MOURA            COMENTARIOS DE CAMPO
000440*---------------------------------------------------------------
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480*    UPSI E CLASSES NAO SAO NECESSARIOS NESTE MODULO; MANTIDO
000490*    APENAS O TOP-OF-FORM PARA PADRONIZAR COM OS DEMAIS PROGRAMAS
000500*    DO SISTEMA ACADEMICO.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550*    OS TRES CADASTROS MESTRES QUE ESTE MODULO PODE REGRAVAR.  O
000560*    CADASTRO DE SALAS, DE ANO LETIVO E A PROPRIA FILA DE COMANDOS
000570*    SAO SOMENTE LIDOS PELO ACADBAT-COB E NUNCA PASSAM POR AQUI.
000580*    OS TRES NOMES LOGICOS SAO FIXOS: NAO HA PARAMETRIZACAO POR
000590*    INSTRUCAO, POIS HA SOMENTE UM CADASTRO DE CADA TIPO POR
000600*    EXECUCAO DO LOTE.
000610     SELECT F-DISC ASSIGN TO "ASIGNAT"
000620                 ORGANIZATION IS LINE SEQUENTIAL
000630                 FILE STATUS IS STATUS-DISC.
000640
000650*    CADASTRO DE PROFESSORES, REGRAVADO QUANDO INCPESS-COB CADASTRA
000660*    UM NOVO PROFESSOR OU QUANDO ATRTURM-COB ATUALIZA A LISTA DE
000670*    TURMAS DE ALGUM PROFESSOR.
000680     SELECT F-PROF ASSIGN TO "PROFES"
000690                 ORGANIZATION IS LINE SEQUENTIAL
000700                 FILE STATUS IS STATUS-PROF.
000710
000720*    CADASTRO DE ALUNOS, REGRAVADO QUANDO INCPESS-COB CADASTRA UM
000730*    NOVO ALUNO OU QUANDO MATDISC-COB, ATRTURM-COB OU AVALIA-COB
000740*    ALTERAM A LISTA DE MATRICULAS OU APROVACOES DE ALGUM ALUNO.
000750     SELECT F-ALUNO ASSIGN TO "ALUNOS"
000760                 ORGANIZATION IS LINE SEQUENTIAL
000770                 FILE STATUS IS STATUS-ALUNO.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810*    REGISTRO DE SAIDA DO CADASTRO DE DISCIPLINAS.  CADA DISCIPLINA
000820*    OCUPA VARIAS LINHAS DE 420 POSICOES (CODIGO, NOME, ANO,
000830*    SEMESTRE, COORDENADOR, PRE-REQUISITOS, DURACAO DOS GRUPOS E OS
000840*    PROPRIOS GRUPOS A E B), FECHADAS POR UMA LINHA SO COM '*'.
000850*    A LARGURA DE 420 FOI ESCOLHIDA PARA COMPORTAR A MAIOR LINHA
000860*    POSSIVEL, A LISTA DE GRUPOS TIPO A OU B QUANDO A DISCIPLINA
000870*    TEM O NUMERO MAXIMO DE GRUPOS PERMITIDO PELO CADASTRO.
000880 FD  F-DISC
000890     LABEL RECORD STANDARD.
000900 01  REG-DISC                    PIC X(420).
000910
000920*    REGISTRO DE SAIDA DO CADASTRO DE PROFESSORES: DNI, NOME,
000930*    NASCIMENTO, CATEGORIA, DEPARTAMENTO E A LISTA DE TURMAS
000940*    ATRIBUIDAS, TAMBEM FECHADO POR UMA LINHA SO COM '*'.
000950 FD  F-PROF
000960     LABEL RECORD STANDARD.
000970 01  REG-PROF                    PIC X(320).
000980
000990*    REGISTRO DE SAIDA DO CADASTRO DE ALUNOS: DNI, NOME, EMAIL,
001000*    NASCIMENTO, INGRESSO, DISCIPLINAS APROVADAS E MATRICULAS EM
001010*    CURSO, TAMBEM FECHADO POR UMA LINHA SO COM '*'.  E O MAIOR
001020*    REGISTRO DOS TRES CADASTROS, POIS CARREGA DUAS LISTAS
001030*    VARIAVEIS (APROVACOES E MATRICULAS) POR ALUNO.
001040 FD  F-ALUNO
001050     LABEL RECORD STANDARD.
001060 01  REG-ALUNO                   PIC X(420).
001070
001080 WORKING-STORAGE SECTION.
001090*    CODIGOS DE RETORNO DO COBOL PARA CADA UM DOS TRES ARQUIVOS DE
001100*    SAIDA.  COMO OS TRES SAO SEMPRE ABERTOS EM OUTPUT (SUBSTITUEM
001110*    O ARQUIVO ANTERIOR POR INTEIRO), NENHUM DOS TRES PRECISA DE
001120*    TRATAMENTO PARA STATUS '35' COMO O AVISOS-COB PRECISA.
001130 01  STATUS-DISC                  PIC X(02) VALUE SPACES.
001140*    VISAO NUMERICA DO STATUS DO CADASTRO DE DISCIPLINAS, PARA
001150*    EVENTUAL CONFERENCIA POR FAIXA DE VALOR.
001160 01  STATUS-DISC-R REDEFINES STATUS-DISC PIC 9(02).
001170 01  STATUS-PROF                  PIC X(02) VALUE SPACES.
001180*    VISAO NUMERICA DO STATUS DO CADASTRO DE PROFESSORES.
001190 01  STATUS-PROF-R REDEFINES STATUS-PROF PIC 9(02).
001200 01  STATUS-ALUNO                 PIC X(02) VALUE SPACES.
001210*    VISAO NUMERICA DO STATUS DO CADASTRO DE ALUNOS.
001220 01  STATUS-ALUNO-R REDEFINES STATUS-ALUNO PIC 9(02).
001230*    INDICES DE PERCURSO DA TABELA PRINCIPAL (WS-IDX) E DA TABELA
001240*    SECUNDARIA EM CADA REGISTRO (WS-IDX2 - PREREQ, GRUPO, TURMA,
001250*    APROVACAO OU MATRICULA, CONFORME O CADASTRO EM GRAVACAO).
001260*    AMBOS DECLARADOS COMP POR SEREM PUROS CONTADORES DE LACO.
001270 01  WS-IDX                       COMP PIC 9(04) VALUE 0.
001280 01  WS-IDX2                      COMP PIC 9(04) VALUE 0.
001290*    LINHA DE SAIDA USADA PARA OS CAMPOS DE TAMANHO FIXO (CODIGO,
001300*    NOME, DATAS ETC.) E PARA OS CAMPOS DE LISTA MONTADOS COM ';'.
001310*    E LIMPA COM SPACES ANTES DE CADA CAMPO PARA NAO ARRASTAR LIXO
001320*    DO CAMPO ANTERIOR, JA QUE OS CAMPOS TEM TAMANHOS DIFERENTES.
001330 01  WS-LINHA-SAIDA               PIC X(420).
001340*    AREA DE TRABALHO PARA MONTAGEM DAS LISTAS SEPARADAS POR ';'
001350*    (PRE-REQUISITOS, GRUPOS, TURMAS, APROVACOES E MATRICULAS).
001360 01  WS-MONTA-LISTA                PIC X(420).
001370*    CAMPO AUXILIAR ONDE CADA ENTRADA DE LISTA E MONTADA ANTES DE
001380*    SER CONCATENADA EM WS-MONTA-LISTA.
001390 01  WS-CAMPO-GRUPO                PIC X(20).
001400*    LINHA SEPARADORA ENTRE UM CADASTRADO E O SEGUINTE.  E A MESMA
001410*    CONVENCAO NOS TRES CADASTROS (ASIGNAT, PROFES E ALUNOS).
001420 01  WS-ASTERISCO                  PIC X(01) VALUE '*'.
001430*    CAMPOS DE USO GERAL RESERVADOS PARA EVENTUAIS CONVERSOES
001440*    NUMERICAS DE 1 E 2 DIGITOS; NAO HA NECESSIDADE ATUAL DE
001450*    CONVERSAO ALEM DAS JA FEITAS PELO MOVE DIRETO DE CAMPO A CAMPO.
001460 01  WS-2-DIGITOS                  PIC 9(02).
001470 01  WS-1-DIGITO                   PIC 9(01).
001480
001490 LINKAGE SECTION.
001500*    INDICADOR DE QUAL CADASTRO REGRAVAR, PASSADO PELO PROGRAMA DE
001510*    COMANDO CHAMADOR.  'D' = DISCIPLINAS, 'P' = PROFESSORES,
001520*    'A' = ALUNOS.  SOMENTE UM CADASTRO E REGRAVADO POR CHAMADA -
001530*    NUNCA OS TRES JUNTOS, MESMO QUE MAIS DE UM TENHA MUDADO NA
001540*    MESMA INSTRUCAO (CASO QUE NAO OCORRE NO SISTEMA ATUAL).
001550 01  LK-CODIGO                    PIC X(01).
001560     88  LK-GRAVA-DISCIPLINA      VALUE 'D'.
001570     88  LK-GRAVA-PROFESSOR       VALUE 'P'.
001580     88  LK-GRAVA-ALUNO           VALUE 'A'.
001590*    TABELAS EM MEMORIA DAS TRES ENTIDADES, COMPARTILHADAS COM O
001600*    PROGRAMA DE COMANDO CHAMADOR ATRAVES DA CHAMADA CALL.
001610     COPY "TABACAD".
001620
001630 PROCEDURE DIVISION USING LK-CODIGO TB-DISCIPLINA TB-PROFESSOR
001640                           TB-ALUNO.
001650
001660*----------------- DESPACHA PARA O CADASTRO INDICADO -----------------
001670*    TODOS OS PROGRAMAS DE COMANDO QUE ALTERAM TABELAS EM MEMORIA
001680*    CHAMAM GRAVA-COB PASSANDO O CODIGO DO CADASTRO AFETADO; AS
001690*    OUTRAS DUAS TABELAS TAMBEM SAO RECEBIDAS NA CHAMADA PORQUE A
001700*    LINKAGE SECTION DESTE MODULO E FIXA PARA AS TRES TABELAS, MESMO
001710*    QUE SOMENTE UMA DELAS SEJA REGRAVADA EM CADA CHAMADA.
001720 0050-DECIDE.
001730*    CADASTRO DE DISCIPLINAS FOI O ALTERADO.
001740     IF LK-GRAVA-DISCIPLINA
001750        GO TO 0200-GRAVA-DISCIPLINA.
001760*    CADASTRO DE PROFESSORES FOI O ALTERADO.
001770     IF LK-GRAVA-PROFESSOR
001780        GO TO 0300-GRAVA-PROFESSOR.
001790*    CADASTRO DE ALUNOS FOI O ALTERADO.
001800     IF LK-GRAVA-ALUNO
001810        GO TO 0400-GRAVA-ALUNO.
001820*    CODIGO NAO RECONHECIDO - NAO DEVE OCORRER NA PRATICA, POIS
001830*    CADA PROGRAMA DE COMANDO SEMPRE PASSA UM DOS TRES VALORES
001840*    VALIDOS; MANTIDO COMO REDE DE SEGURANCA.
001850     GOBACK.
001860
001870*----------------- REGRAVA ASIGNAT.TXT (DISCIPLINAS) -------------
001880*    ABRE O CADASTRO DE DISCIPLINAS EM OUTPUT (SUBSTITUI O ARQUIVO
001890*    INTEIRO) E PERCORRE A TABELA TB-DISCIPLINA DO INDICE 1 ATE
001900*    DIS-QTD, GRAVANDO CADA DISCIPLINA NA ORDEM EM QUE ESTA NA
001910*    TABELA - OU SEJA, AS DISCIPLINAS CRIADAS NESTA EXECUCAO FICAM
001920*    SEMPRE NO FIM DO ARQUIVO, NUNCA INTERCALADAS.
001930 0200-GRAVA-DISCIPLINA.
001940     OPEN OUTPUT F-DISC.
001950*    COMECA PELA PRIMEIRA DISCIPLINA DA TABELA.
001960     MOVE 1 TO WS-IDX.
001970
001980*    GRAVA OS CAMPOS FIXOS DA DISCIPLINA CORRENTE, UM POR LINHA:
001990*    CODIGO, NOME, ANO DE CURSO, SEMESTRE E DNI DO COORDENADOR.
002000 0210-GRAVA-DISC-REG.
002010*    SE JA PASSOU DA ULTIMA DISCIPLINA DA TABELA, O CADASTRO ESTA
002020*    COMPLETO.
002030     IF WS-IDX > DIS-QTD
002040        GO TO 0290-FECHA-DISC.
002050*    POSICIONA O INDICE DA TABELA TB-DISCIPLINA NA DISCIPLINA
002060*    CORRENTE, PARA ACESSAR SEUS GRUPOS A E B MAIS ADIANTE.
002070     SET DIS-IDX TO WS-IDX.
002080*    LINHA 1: CODIGO DA DISCIPLINA.
002090     MOVE SPACES TO WS-LINHA-SAIDA.
002100     MOVE DIS-COD(WS-IDX) TO WS-LINHA-SAIDA(1:10).
002110     WRITE REG-DISC FROM WS-LINHA-SAIDA.
002120*    LINHA 2: NOME DA DISCIPLINA.
002130     MOVE SPACES TO WS-LINHA-SAIDA.
002140     MOVE DIS-NOME(WS-IDX) TO WS-LINHA-SAIDA(1:60).
002150     WRITE REG-DISC FROM WS-LINHA-SAIDA.
002160*    LINHA 3: ANO DE CURSO EM QUE A DISCIPLINA E OFERECIDA.
002170     MOVE SPACES TO WS-LINHA-SAIDA.
002180     MOVE DIS-ANO(WS-IDX) TO WS-LINHA-SAIDA(1:1).
002190     WRITE REG-DISC FROM WS-LINHA-SAIDA.
002200*    LINHA 4: SEMESTRE EM QUE A DISCIPLINA E OFERECIDA.
002210     MOVE SPACES TO WS-LINHA-SAIDA.
002220     MOVE DIS-SEMESTRE(WS-IDX) TO WS-LINHA-SAIDA(1:1).
002230     WRITE REG-DISC FROM WS-LINHA-SAIDA.
002240*    LINHA 5: DNI DO PROFESSOR COORDENADOR DA DISCIPLINA.
002250     MOVE SPACES TO WS-LINHA-SAIDA.
002260     MOVE DIS-DNI-COORD(WS-IDX) TO WS-LINHA-SAIDA(1:9).
002270     WRITE REG-DISC FROM WS-LINHA-SAIDA.
002280*        LINHA DE PRE-REQUISITOS
002290     MOVE SPACES TO WS-MONTA-LISTA.
002300*    COMECA PELO PRIMEIRO PRE-REQUISITO DA DISCIPLINA CORRENTE.
002310     MOVE 1 TO WS-IDX2.
002320
002330*    MONTA A LISTA DE CODIGOS DE PRE-REQUISITO SEPARADOS POR ';',
002340*    REAPROVEITANDO O TRUQUE DE STRING AUTO-REFERENTE (A LISTA SE
002350*    RECEBE A SI MESMA COMO PRIMEIRO OPERANDO) JA USADO NOS GRUPOS
002360*    E NAS TURMAS MAIS ADIANTE NESTE PROGRAMA.
002370 0220-MONTA-PREREQ.
002380*    SE JA PASSOU DO ULTIMO PRE-REQUISITO, A LISTA ESTA PRONTA.
002390     IF WS-IDX2 > DIS-QTD-PREREQ(WS-IDX)
002400        GO TO 0225-GRAVA-PREREQ.
002410*    A PARTIR DA SEGUNDA ENTRADA, PRECEDE O CODIGO COM O
002420*    SEPARADOR ';' PARA NAO DEIXAR ENTRADA ORFA NO COMECO DA LISTA.
002430     IF WS-IDX2 NOT = 1
002440        STRING WS-MONTA-LISTA DELIMITED BY SPACE
002450               ';' DELIMITED BY SIZE
002460               INTO WS-MONTA-LISTA.
002470*    ACRESCENTA O CODIGO DO PRE-REQUISITO CORRENTE AO FINAL DA
002480*    LISTA JA MONTADA.
002490     STRING WS-MONTA-LISTA DELIMITED BY SPACE
002500            DIS-PREREQ(WS-IDX WS-IDX2) DELIMITED BY SPACE
002510            INTO WS-MONTA-LISTA.
002520     ADD 1 TO WS-IDX2.
002530     GO TO 0220-MONTA-PREREQ.
002540
002550*    GRAVA A LISTA DE PRE-REQUISITOS JA MONTADA E, EM SEGUIDA, A
002560*    DURACAO EM HORAS DE CADA TIPO DE GRUPO (A E B) DA DISCIPLINA.
002570 0225-GRAVA-PREREQ.
002580     WRITE REG-DISC FROM WS-MONTA-LISTA.
002590*    LINHA DE DURACAO: 2 POSICOES PARA O GRUPO A, 2 PARA O GRUPO B.
002600     MOVE SPACES TO WS-LINHA-SAIDA.
002610     MOVE DIS-DUR-GRUPO-A(WS-IDX) TO WS-LINHA-SAIDA(1:2).
002620     MOVE DIS-DUR-GRUPO-B(WS-IDX) TO WS-LINHA-SAIDA(3:2).
002630     WRITE REG-DISC FROM WS-LINHA-SAIDA.
002640*        LINHA DE GRUPOS TIPO A
002650     MOVE SPACES TO WS-MONTA-LISTA.
002660*    COMECA PELO PRIMEIRO GRUPO TIPO A DA DISCIPLINA CORRENTE.
002670     MOVE 1 TO WS-IDX2.
002680
002690*    MONTA A LISTA DE GRUPOS TIPO A (TEORIA) DA DISCIPLINA, CADA
002700*    GRUPO COM SEU IDENTIFICADOR, DIA, HORA DE INICIO E SALA,
002710*    SEPARADOS POR ESPACO DENTRO DO GRUPO E POR ';' ENTRE GRUPOS.
002720 0230-MONTA-GRUPO-A.
002730*    SE JA PASSOU DO ULTIMO GRUPO TIPO A, A LISTA ESTA PRONTA.
002740     IF WS-IDX2 > DIS-QTD-GRUPO-A(WS-IDX)
002750        GO TO 0235-GRAVA-GRUPO-A.
002760*    POSICIONA O INDICE DA TABELA DE GRUPOS TIPO A NO GRUPO
002770*    CORRENTE DA DISCIPLINA.
002780     SET GRA-IDX TO WS-IDX2.
002790*    MONTA A ENTRADA DO GRUPO CORRENTE: ID, DIA DA SEMANA, HORA DE
002800*    INICIO E SALA, SEPARADOS POR ESPACO.
002810     MOVE SPACES TO WS-CAMPO-GRUPO.
002820     STRING GRA-ID(DIS-IDX GRA-IDX) DELIMITED BY SIZE
002830            ' ' DELIMITED BY SIZE
002840            GRA-DIA(DIS-IDX GRA-IDX) DELIMITED BY SIZE
002850            ' ' DELIMITED BY SIZE
002860            GRA-HORA-INI(DIS-IDX GRA-IDX) DELIMITED BY SIZE
002870            ' ' DELIMITED BY SIZE
002880            GRA-SALA(DIS-IDX GRA-IDX) DELIMITED BY SPACE
002890            INTO WS-CAMPO-GRUPO.
002900*    A PARTIR DA SEGUNDA ENTRADA, PRECEDE A ENTRADA COM ';'.
002910     IF WS-IDX2 NOT = 1
002920        STRING WS-MONTA-LISTA DELIMITED BY SPACE
002930               ';' DELIMITED BY SIZE
002940               INTO WS-MONTA-LISTA.
002950*    ACRESCENTA A ENTRADA DO GRUPO CORRENTE AO FINAL DA LISTA.
002960     STRING WS-MONTA-LISTA DELIMITED BY SPACE
002970            WS-CAMPO-GRUPO DELIMITED BY SPACE
002980            INTO WS-MONTA-LISTA.
002990     ADD 1 TO WS-IDX2.
003000     GO TO 0230-MONTA-GRUPO-A.
003010
003020*    GRAVA A LISTA DE GRUPOS TIPO A E PREPARA A MONTAGEM DA LISTA
003030*    DE GRUPOS TIPO B (PRATICA), PELO MESMO PROCESSO.
003040 0235-GRAVA-GRUPO-A.
003050     WRITE REG-DISC FROM WS-MONTA-LISTA.
003060*        LINHA DE GRUPOS TIPO B
003070     MOVE SPACES TO WS-MONTA-LISTA.
003080*    COMECA PELO PRIMEIRO GRUPO TIPO B DA DISCIPLINA CORRENTE.
003090     MOVE 1 TO WS-IDX2.
003100
003110*    MESMA MONTAGEM DO PARAGRAFO ANTERIOR, AGORA PARA OS GRUPOS
003120*    TIPO B (PRATICA) DA DISCIPLINA.
003130 0240-MONTA-GRUPO-B.
003140*    SE JA PASSOU DO ULTIMO GRUPO TIPO B, A LISTA ESTA PRONTA.
003150     IF WS-IDX2 > DIS-QTD-GRUPO-B(WS-IDX)
003160        GO TO 0245-GRAVA-GRUPO-B.
003170*    POSICIONA O INDICE DA TABELA DE GRUPOS TIPO B NO GRUPO
003180*    CORRENTE DA DISCIPLINA.
003190     SET GRB-IDX TO WS-IDX2.
003200*    MONTA A ENTRADA DO GRUPO CORRENTE: ID, DIA, HORA DE INICIO E
003210*    SALA, SEPARADOS POR ESPACO.
003220     MOVE SPACES TO WS-CAMPO-GRUPO.
003230     STRING GRB-ID(DIS-IDX GRB-IDX) DELIMITED BY SIZE
003240            ' ' DELIMITED BY SIZE
003250            GRB-DIA(DIS-IDX GRB-IDX) DELIMITED BY SIZE
003260            ' ' DELIMITED BY SIZE
003270            GRB-HORA-INI(DIS-IDX GRB-IDX) DELIMITED BY SIZE
003280            ' ' DELIMITED BY SIZE
003290            GRB-SALA(DIS-IDX GRB-IDX) DELIMITED BY SPACE
003300            INTO WS-CAMPO-GRUPO.
003310*    A PARTIR DA SEGUNDA ENTRADA, PRECEDE A ENTRADA COM ';'.
003320     IF WS-IDX2 NOT = 1
003330        STRING WS-MONTA-LISTA DELIMITED BY SPACE
003340               ';' DELIMITED BY SIZE
003350               INTO WS-MONTA-LISTA.
003360*    ACRESCENTA A ENTRADA DO GRUPO CORRENTE AO FINAL DA LISTA.
003370     STRING WS-MONTA-LISTA DELIMITED BY SPACE
003380            WS-CAMPO-GRUPO DELIMITED BY SPACE
003390            INTO WS-MONTA-LISTA.
003400     ADD 1 TO WS-IDX2.
003410     GO TO 0240-MONTA-GRUPO-B.
003420
003430*    GRAVA A LISTA DE GRUPOS TIPO B, FECHA O REGISTRO DA DISCIPLINA
003440*    COM A LINHA SEPARADORA '*' E AVANCA PARA A PROXIMA DISCIPLINA
003450*    DA TABELA, SE HOUVER.
003460 0245-GRAVA-GRUPO-B.
003470     WRITE REG-DISC FROM WS-MONTA-LISTA.
003480*    LINHA TERMINADORA DO REGISTRO DA DISCIPLINA CORRENTE.
003490     WRITE REG-DISC FROM WS-ASTERISCO.
003500*    AVANCA PARA A PROXIMA DISCIPLINA DA TABELA.
003510     ADD 1 TO WS-IDX.
003520     GO TO 0210-GRAVA-DISC-REG.
003530
003540*    TODAS AS DISCIPLINAS FORAM GRAVADAS; FECHA O ARQUIVO E
003550*    DEVOLVE O CONTROLE AO PROGRAMA DE COMANDO CHAMADOR.
003560 0290-FECHA-DISC.
003570     CLOSE F-DISC.
003580     GOBACK.
003590
003600*----------------- REGRAVA PROFES.TXT (PROFESSORES) --------------
003610*    MESMA LOGICA DO CADASTRO DE DISCIPLINAS, APLICADA A TABELA
003620*    TB-PROFESSOR: REESCREVE O ARQUIVO INTEIRO NA ORDEM DA TABELA.
003630 0300-GRAVA-PROFESSOR.
003640     OPEN OUTPUT F-PROF.
003650*    COMECA PELO PRIMEIRO PROFESSOR DA TABELA.
003660     MOVE 1 TO WS-IDX.
003670
003680*    GRAVA OS CAMPOS FIXOS DO PROFESSOR CORRENTE: DNI, NOME,
003690*    NASCIMENTO, CATEGORIA E DEPARTAMENTO.
003700 0310-GRAVA-PROF-REG.
003710*    SE JA PASSOU DO ULTIMO PROFESSOR DA TABELA, O CADASTRO ESTA
003720*    COMPLETO.
003730     IF WS-IDX > PROF-QTD
003740        GO TO 0390-FECHA-PROF.
003750*    POSICIONA O INDICE DA TABELA TB-PROFESSOR NO PROFESSOR
003760*    CORRENTE, PARA ACESSAR SUA LISTA DE TURMAS MAIS ADIANTE.
003770     SET PROF-IDX TO WS-IDX.
003780*    LINHA 1: DNI DO PROFESSOR.
003790     MOVE SPACES TO WS-LINHA-SAIDA.
003800     MOVE PROF-DNI(WS-IDX) TO WS-LINHA-SAIDA(1:9).
003810     WRITE REG-PROF FROM WS-LINHA-SAIDA.
003820*    LINHA 2: NOME COMPLETO DO PROFESSOR.
003830     MOVE SPACES TO WS-LINHA-SAIDA.
003840     MOVE PROF-NOME(WS-IDX) TO WS-LINHA-SAIDA(1:60).
003850     WRITE REG-PROF FROM WS-LINHA-SAIDA.
003860*    LINHA 3: DATA DE NASCIMENTO DO PROFESSOR.
003870     MOVE SPACES TO WS-LINHA-SAIDA.
003880     MOVE PROF-NASCIMENTO(WS-IDX) TO WS-LINHA-SAIDA(1:10).
003890     WRITE REG-PROF FROM WS-LINHA-SAIDA.
003900*    LINHA 4: CATEGORIA FUNCIONAL DO PROFESSOR.
003910     MOVE SPACES TO WS-LINHA-SAIDA.
003920     MOVE PROF-CATEGORIA(WS-IDX) TO WS-LINHA-SAIDA(1:10).
003930     WRITE REG-PROF FROM WS-LINHA-SAIDA.
003940*    LINHA 5: DEPARTAMENTO AO QUAL O PROFESSOR ESTA VINCULADO.
003950     MOVE SPACES TO WS-LINHA-SAIDA.
003960     MOVE PROF-DEPARTAMENTO(WS-IDX) TO WS-LINHA-SAIDA(1:40).
003970     WRITE REG-PROF FROM WS-LINHA-SAIDA.
003980*    SE O PROFESSOR NAO TEM NENHUMA TURMA ATRIBUIDA, A LINHA DE
003990*    TURMAS SEQUER E GRAVADA - VAI DIRETO PARA O TERMINADOR.
004000     IF PROF-QTD-TURMA(WS-IDX) = ZERO
004010        GO TO 0340-GRAVA-PROF-FIM.
004020     MOVE SPACES TO WS-MONTA-LISTA.
004030*    COMECA PELA PRIMEIRA TURMA ATRIBUIDA AO PROFESSOR.
004040     MOVE 1 TO WS-IDX2.
004050
004060*    MONTA A LISTA DE TURMAS ATRIBUIDAS AO PROFESSOR (DISCIPLINA,
004070*    TIPO DE GRUPO E NUMERO DO GRUPO), SEPARADAS POR ';'.  SE O
004080*    PROFESSOR NAO TEM NENHUMA TURMA ATRIBUIDA, ESTE BLOCO E
004090*    PULADO E A LINHA DE TURMAS SEQUER E GRAVADA.
004100 0320-MONTA-TURMA.
004110*    SE JA PASSOU DA ULTIMA TURMA DO PROFESSOR, A LISTA ESTA PRONTA.
004120     IF WS-IDX2 > PROF-QTD-TURMA(WS-IDX)
004130        GO TO 0330-GRAVA-TURMA.
004140*    POSICIONA O INDICE DA TABELA DE TURMAS ATRIBUIDAS NA TURMA
004150*    CORRENTE DO PROFESSOR.
004160     SET PT-IDX TO WS-IDX2.
004170*    MONTA A ENTRADA DA TURMA CORRENTE: CODIGO DA DISCIPLINA, TIPO
004180*    DE GRUPO (A OU B) E NUMERO DO GRUPO.
004190     MOVE SPACES TO WS-CAMPO-GRUPO.
004200     STRING PT-DIS-COD(PROF-IDX PT-IDX) DELIMITED BY SPACE
004210            ' ' DELIMITED BY SIZE
004220            PT-TIPO(PROF-IDX PT-IDX) DELIMITED BY SIZE
004230            ' ' DELIMITED BY SIZE
004240            PT-GRUPO-ID(PROF-IDX PT-IDX) DELIMITED BY SIZE
004250            INTO WS-CAMPO-GRUPO.
004260*    A PARTIR DA SEGUNDA ENTRADA, PRECEDE A ENTRADA COM ';'.
004270     IF WS-IDX2 NOT = 1
004280        STRING WS-MONTA-LISTA DELIMITED BY SPACE
004290               ';' DELIMITED BY SIZE
004300               INTO WS-MONTA-LISTA.
004310*    ACRESCENTA A ENTRADA DA TURMA CORRENTE AO FINAL DA LISTA.
004320     STRING WS-MONTA-LISTA DELIMITED BY SPACE
004330            WS-CAMPO-GRUPO DELIMITED BY SPACE
004340            INTO WS-MONTA-LISTA.
004350     ADD 1 TO WS-IDX2.
004360     GO TO 0320-MONTA-TURMA.
004370
004380*    GRAVA A LISTA DE TURMAS DO PROFESSOR CORRENTE.
004390 0330-GRAVA-TURMA.
004400     WRITE REG-PROF FROM WS-MONTA-LISTA.
004410
004420*    FECHA O REGISTRO DO PROFESSOR COM O '*' SEPARADOR E AVANCA
004430*    PARA O PROXIMO PROFESSOR DA TABELA, SE HOUVER.
004440 0340-GRAVA-PROF-FIM.
004450*    LINHA TERMINADORA DO REGISTRO DO PROFESSOR CORRENTE.
004460     WRITE REG-PROF FROM WS-ASTERISCO.
004470*    AVANCA PARA O PROXIMO PROFESSOR DA TABELA.
004480     ADD 1 TO WS-IDX.
004490     GO TO 0310-GRAVA-PROF-REG.
004500
004510*    TODOS OS PROFESSORES FORAM GRAVADOS; FECHA O ARQUIVO.
004520 0390-FECHA-PROF.
004530     CLOSE F-PROF.
004540     GOBACK.
004550
004560*----------------- REGRAVA ALUNOS.TXT (ALUNOS) --------------------
004570*    MESMA LOGICA, APLICADA A TABELA TB-ALUNO.  E O CADASTRO MAIS
004580*    VOLUMOSO POR REGISTRO, POIS CARREGA TAMBEM AS DISCIPLINAS JA
004590*    APROVADAS E AS MATRICULAS EM CURSO DE CADA ALUNO.
004600 0400-GRAVA-ALUNO.
004610     OPEN OUTPUT F-ALUNO.
004620*    COMECA PELO PRIMEIRO ALUNO DA TABELA.
004630     MOVE 1 TO WS-IDX.
004640
004650*    GRAVA OS CAMPOS FIXOS DO ALUNO CORRENTE: DNI, NOME, EMAIL,
004660*    NASCIMENTO E DATA DE INGRESSO.
004670 0410-GRAVA-ALU-REG.
004680*    SE JA PASSOU DO ULTIMO ALUNO DA TABELA, O CADASTRO ESTA
004690*    COMPLETO.
004700     IF WS-IDX > AL-QTD
004710        GO TO 0490-FECHA-ALU.
004720*    POSICIONA O INDICE DA TABELA TB-ALUNO NO ALUNO CORRENTE,
004730*    PARA ACESSAR SUAS LISTAS DE APROVACOES E MATRICULAS.
004740     SET AL-IDX TO WS-IDX.
004750*    LINHA 1: DNI DO ALUNO.
004760     MOVE SPACES TO WS-LINHA-SAIDA.
004770     MOVE AL-DNI(WS-IDX) TO WS-LINHA-SAIDA(1:9).
004780     WRITE REG-ALUNO FROM WS-LINHA-SAIDA.
004790*    LINHA 2: NOME COMPLETO DO ALUNO.
004800     MOVE SPACES TO WS-LINHA-SAIDA.
004810     MOVE AL-NOME(WS-IDX) TO WS-LINHA-SAIDA(1:60).
004820     WRITE REG-ALUNO FROM WS-LINHA-SAIDA.
004830*    LINHA 3: ENDERECO DE E-MAIL DO ALUNO.
004840     MOVE SPACES TO WS-LINHA-SAIDA.
004850     MOVE AL-EMAIL(WS-IDX) TO WS-LINHA-SAIDA(1:60).
004860     WRITE REG-ALUNO FROM WS-LINHA-SAIDA.
004870*    LINHA 4: DATA DE NASCIMENTO DO ALUNO.
004880     MOVE SPACES TO WS-LINHA-SAIDA.
004890     MOVE AL-NASCIMENTO(WS-IDX) TO WS-LINHA-SAIDA(1:10).
004900     WRITE REG-ALUNO FROM WS-LINHA-SAIDA.
004910*    LINHA 5: DATA DE INGRESSO DO ALUNO NA INSTITUICAO.
004920     MOVE SPACES TO WS-LINHA-SAIDA.
004930     MOVE AL-INGRESSO(WS-IDX) TO WS-LINHA-SAIDA(1:10).
004940     WRITE REG-ALUNO FROM WS-LINHA-SAIDA.
004950*    SE O ALUNO NAO TEM NENHUMA DISCIPLINA APROVADA, A LINHA DE
004960*    APROVACOES SEQUER E GRAVADA - VAI DIRETO PARA AS MATRICULAS.
004970     IF AL-QTD-APROV(WS-IDX) = ZERO
004980        GO TO 0440-ESCREVE-MATRIC.
004990     MOVE SPACES TO WS-MONTA-LISTA.
005000*    COMECA PELA PRIMEIRA DISCIPLINA APROVADA PELO ALUNO.
005010     MOVE 1 TO WS-IDX2.
005020
005030*    MONTA A LISTA DE DISCIPLINAS JA APROVADAS PELO ALUNO (CODIGO
005040*    DA DISCIPLINA, ANO LETIVO DA APROVACAO E NOTA FINAL), UMA POR
005050*    ENTRADA DE AL-APROV, SEPARADAS POR ';'.  ESTA LISTA E A MESMA
005060*    QUE AVALIA-COB CONSULTA PARA BARRAR RELANCAMENTO DE NOTA E QUE
005070*    EXPEDIC-COB LE PARA MONTAR O EXPEDIENTE.
005080 0420-MONTA-APROV.
005090*    SE JA PASSOU DA ULTIMA APROVACAO, A LISTA ESTA PRONTA.
005100     IF WS-IDX2 > AL-QTD-APROV(WS-IDX)
005110        GO TO 0430-GRAVA-APROV.
005120*    POSICIONA O INDICE DA TABELA DE APROVACOES NA APROVACAO
005130*    CORRENTE DO ALUNO.
005140     SET APR-IDX TO WS-IDX2.
005150*    MONTA A ENTRADA DA APROVACAO CORRENTE: CODIGO DA DISCIPLINA,
005160*    ANO LETIVO E NOTA FINAL OBTIDA.
005170     MOVE SPACES TO WS-CAMPO-GRUPO.
005180     STRING APR-DIS-COD(AL-IDX APR-IDX) DELIMITED BY SPACE
005190            ' ' DELIMITED BY SIZE
005200            APR-ANO-LETIVO(AL-IDX APR-IDX) DELIMITED BY SPACE
005210            ' ' DELIMITED BY SIZE
005220            APR-NOTA(AL-IDX APR-IDX) DELIMITED BY SIZE
005230            INTO WS-CAMPO-GRUPO.
005240*    A PARTIR DA SEGUNDA ENTRADA, PRECEDE A ENTRADA COM ';'.
005250     IF WS-IDX2 NOT = 1
005260        STRING WS-MONTA-LISTA DELIMITED BY SPACE
005270               ';' DELIMITED BY SIZE
005280               INTO WS-MONTA-LISTA.
005290*    ACRESCENTA A ENTRADA DE APROVACAO CORRENTE AO FINAL DA LISTA.
005300     STRING WS-MONTA-LISTA DELIMITED BY SPACE
005310            WS-CAMPO-GRUPO DELIMITED BY SPACE
005320            INTO WS-MONTA-LISTA.
005330     ADD 1 TO WS-IDX2.
005340     GO TO 0420-MONTA-APROV.
005350
005360*    GRAVA A LISTA DE APROVACOES DO ALUNO CORRENTE.
005370 0430-GRAVA-APROV.
005380     WRITE REG-ALUNO FROM WS-MONTA-LISTA.
005390
005400*    SE O ALUNO NAO TEM MATRICULA EM CURSO NENHUMA, PULA DIRETO
005410*    PARA O FECHAMENTO DO REGISTRO SEM GRAVAR A LINHA DE MATRICULAS.
005420 0440-ESCREVE-MATRIC.
005430     IF AL-QTD-MATRIC(WS-IDX) = ZERO
005440        GO TO 0460-GRAVA-ALU-FIM.
005450     MOVE SPACES TO WS-MONTA-LISTA.
005460*    COMECA PELA PRIMEIRA MATRICULA EM CURSO DO ALUNO.
005470     MOVE 1 TO WS-IDX2.
005480
005490*    MONTA A LISTA DE MATRICULAS EM CURSO DO ALUNO (DISCIPLINA,
005500*    TIPO DE MATRICULA E GRUPO ATRIBUIDO, OU '#' QUANDO AINDA SEM
005510*    TURMA), SEPARADAS POR ';'.  E ESTA LISTA QUE MATDISC-COB,
005520*    ATRTURM-COB E AVALIA-COB ATUALIZAM, CADA UM NO SEU PAPEL.
005530 0450-MONTA-MATRIC.
005540*    SE JA PASSOU DA ULTIMA MATRICULA, A LISTA ESTA PRONTA.
005550     IF WS-IDX2 > AL-QTD-MATRIC(WS-IDX)
005560        GO TO 0455-GRAVA-MATRIC.
005570*    POSICIONA O INDICE DA TABELA DE MATRICULAS NA MATRICULA
005580*    CORRENTE DO ALUNO.
005590     SET MAT-IDX TO WS-IDX2.
005600*    MONTA A ENTRADA DA MATRICULA CORRENTE: CODIGO DA DISCIPLINA,
005610*    TIPO DE GRUPO E IDENTIFICADOR DO GRUPO ATRIBUIDO (OU '#').
005620     MOVE SPACES TO WS-CAMPO-GRUPO.
005630     STRING MAT-DIS-COD(AL-IDX MAT-IDX) DELIMITED BY SPACE
005640            ' ' DELIMITED BY SIZE
005650            MAT-TIPO(AL-IDX MAT-IDX) DELIMITED BY SIZE
005660            ' ' DELIMITED BY SIZE
005670            MAT-GRUPO-ID(AL-IDX MAT-IDX) DELIMITED BY SIZE
005680            INTO WS-CAMPO-GRUPO.
005690*    A PARTIR DA SEGUNDA ENTRADA, PRECEDE A ENTRADA COM ';'.
005700     IF WS-IDX2 NOT = 1
005710        STRING WS-MONTA-LISTA DELIMITED BY SPACE
005720               ';' DELIMITED BY SIZE
005730               INTO WS-MONTA-LISTA.
005740*    ACRESCENTA A ENTRADA DE MATRICULA CORRENTE AO FINAL DA LISTA.
005750     STRING WS-MONTA-LISTA DELIMITED BY SPACE
005760            WS-CAMPO-GRUPO DELIMITED BY SPACE
005770            INTO WS-MONTA-LISTA.
005780     ADD 1 TO WS-IDX2.
005790     GO TO 0450-MONTA-MATRIC.
005800
005810*    GRAVA A LISTA DE MATRICULAS EM CURSO DO ALUNO CORRENTE.
005820 0455-GRAVA-MATRIC.
005830     WRITE REG-ALUNO FROM WS-MONTA-LISTA.
005840
005850*    FECHA O REGISTRO DO ALUNO COM O '*' SEPARADOR E AVANCA PARA O
005860*    PROXIMO ALUNO DA TABELA, SE HOUVER.
005870 0460-GRAVA-ALU-FIM.
005880*    LINHA TERMINADORA DO REGISTRO DO ALUNO CORRENTE.
005890     WRITE REG-ALUNO FROM WS-ASTERISCO.
005900*    AVANCA PARA O PROXIMO ALUNO DA TABELA.
005910     ADD 1 TO WS-IDX.
005920     GO TO 0410-GRAVA-ALU-REG.
005930
005940*    TODOS OS ALUNOS FORAM GRAVADOS; FECHA O ARQUIVO E DEVOLVE O
005950*    CONTROLE AO PROGRAMA DE COMANDO CHAMADOR.
005960 0490-FECHA-ALU.
005970     CLOSE F-ALUNO.
005980     GOBACK.
