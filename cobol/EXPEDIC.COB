000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXPEDIC-COB.
000030 AUTHOR. R. TEIXEIRA.
000040 INSTALLATION. EMPRESA S/A - NUCLEO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 21/08/2001.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - NUCLEO ACADEMICO - NAO DISTRIBUIR.
000080*---------------------------------------------------------------
000090*    SISTEMA ACADEMICO - LOTE NOTURNO
000100*    FINALIDADE: COMANDO EXPEDIENTE DA FILA DE LOTE.  EMITE O
000110*    HISTORICO (EXPEDIENTE) DE UM ALUNO, ORDENADO POR ANO DE
000120*    CURSO DA DISCIPLINA E CODIGO DA DISCIPLINA, COM A NOTA
000130*    MEDIA GERAL AO FINAL.
000140*---------------------------------------------------------------
000150* VRS         DATA           PROGRAMADOR        DESCRICAO
000160* 1.0         21/08/2001     R.TEIXEIRA         IMPLANTACAO
000170* 1.1         09/02/2004     C.ABREU            REQ 4471-TOKENS
000180* 1.2         17/05/2006     C.ABREU            REQ 5130-ORDEM ANO
000190* 1.3         22/11/2008     C.ABREU            LIMPEZA COMENTARIOS
000200* 1.4         04/06/2011     D.MOURA            REQ 6642-REVISAO ANUAL
000210* 1.5         11/08/2013     D.MOURA            CONFERENCIA DE ROTINA
000220* 1.6         30/01/2016     D.MOURA            REQ 7610-MEDIA GERAL
000230* 1.7         19/09/2018     D.MOURA            AJUSTE LAYOUT RELATORIO
000240* 1.8         04/03/2021     D.MOURA            REQ 8840-NOME ARQUIVO
000250* 1.9         12/10/2023     D.MOURA            CONFERENCIA DE ROTINA
000260*---------------------------------------------------------------
000270
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT SORTEXP ASSIGN TO DISK.
000350     SELECT F-REL ASSIGN TO WS-ARQ-REL
000360         ORGANIZATION LINE SEQUENTIAL
000370         FILE STATUS IS WS-STATUS-REL.
000380
000390 DATA DIVISION.
000400 FILE SECTION.
000410 SD  SORTEXP.
000420*    CAMPO: REG SORTEXP.
000430 01  REG-SORTEXP.
000440*    CAMPO: SD ANO.
000450     05  SD-ANO                  PIC 9(01).
000460*    CAMPO: SD DIS COD.
000470     05  SD-DIS-COD              PIC X(10).
000480*    CAMPO: SD NOTA.
000490     05  SD-NOTA                 PIC 9(02)V9(02).
000500*    CAMPO: SD ANO LETIVO.
000510     05  SD-ANO-LETIVO           PIC X(05).
000520     05  FILLER                  PIC X(03).
000530
000540 FD  F-REL
000550     LABEL RECORDS ARE STANDARD.
000560*    CAMPO: WS LINHA REL.
000570 01  WS-LINHA-REL                PIC X(80).
000580
000590 WORKING-STORAGE SECTION.
000600*    CAMPO: WS STATUS REL.
000610 01  WS-STATUS-REL               PIC X(02).
000620*    CAMPO: WS STATUS REL R.
000630 01  WS-STATUS-REL-R REDEFINES WS-STATUS-REL
000640                                PIC 9(02).
000650*    CAMPO: WS MSG AVISO.
000660 01  WS-MSG-AVISO                PIC X(120).
000670*    CAMPO: WS DNI BUSCA.
000680 01  WS-DNI-BUSCA                PIC X(09).
000690*    CAMPO: WS DNI BUSCA R.
000700 01  WS-DNI-BUSCA-R REDEFINES WS-DNI-BUSCA
000710                                PIC 9(09).
000720*    CAMPO: WS ARQ REL.
000730 01  WS-ARQ-REL                  PIC X(60).
000740*    CAMPO: WS ARQ REL R.
000750 01  WS-ARQ-REL-R REDEFINES WS-ARQ-REL.
000760*    CAMPO: WS ARQ REL UNID.
000770     05  WS-ARQ-REL-UNID         PIC X(02).
000780*    CAMPO: WS ARQ REL RESTO.
000790     05  WS-ARQ-REL-RESTO        PIC X(58).
000800*    CAMPO: WS ALU IDX.
000810 01  WS-ALU-IDX                  COMP PIC 9(04) VALUE ZERO.
000820*    CAMPO: WS DISC IDX.
000830 01  WS-DISC-IDX                 COMP PIC 9(04) VALUE ZERO.
000840*    CAMPO: WS IDX.
000850 01  WS-IDX                      COMP PIC 9(04) VALUE ZERO.
000860*    CAMPO: WS IDX2 SEL.
000870 01  WS-IDX2-SEL                 COMP PIC 9(04) VALUE ZERO.
000880*    CAMPO: WS QTD LINHA.
000890 01  WS-QTD-LINHA                COMP PIC 9(04) VALUE ZERO.
000900*    CAMPO: WS SOMA NOTA.
000910 01  WS-SOMA-NOTA                PIC 9(04)V9(02) VALUE ZERO.
000920*    CAMPO: WS MEDIA.
000930 01  WS-MEDIA                    PIC 9(02)V9(02) VALUE ZERO.
000940*    CAMPO: WS ANO ED.
000950 01  WS-ANO-ED                   PIC 9(01).
000960*    CAMPO: WS NOTA ED.
000970 01  WS-NOTA-ED                  PIC 99.99.
000980*    CAMPO: WS MEDIA ED.
000990 01  WS-MEDIA-ED                 PIC 99.99.
001000
001010 LINKAGE SECTION.
001020     COPY "TABACAD".
001030*    CAMPO: TB TOKEN.
001040 01  TB-TOKEN.
001050*    CAMPO: WS TOKEN.
001060     05  WS-TOKEN OCCURS 10 TIMES PIC X(60).
001070     05  FILLER                   PIC X(04).
001080*    CAMPO: WS QTD TOKEN.
001090 01  WS-QTD-TOKEN                 COMP PIC 9(02).
001100
001110 PROCEDURE DIVISION USING TB-ALUNO TB-DISCIPLINA TB-TOKEN
001120                           WS-QTD-TOKEN.                          REQ4471 
001130
001140 0100-INICIO.
001150*    EXAMINA SE WS-QTD-TOKEN NOT = 3.
001160     IF WS-QTD-TOKEN NOT = 3
001170*    LIMPA WS-MSG-AVISO COM BRANCOS.
001180        MOVE SPACES TO WS-MSG-AVISO
001190*    MONTA O CAMPO POR CONCATENACAO.
001200        STRING 'EXPEDIENTE - NUM. CAMPOS INVALIDO' DELIMITED
001210               BY SIZE INTO WS-MSG-AVISO
001220*    CHAMA O MODULO AVISOS-COB.
001230        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001240        GOBACK.
001250*    GRAVA WS-TOKEN(2) EM WS-DNI-BUSCA.
001260     MOVE WS-TOKEN(2) TO WS-DNI-BUSCA.
001270*    GRAVA WS-TOKEN(3) EM WS-ARQ-REL.
001280     MOVE WS-TOKEN(3) TO WS-ARQ-REL.
001290*    ENCAMINHA PARA 0300-LOCALIZA-ALUNO.
001300     GO TO 0300-LOCALIZA-ALUNO.
001310
001320*----------------- LOCALIZA O ALUNO ----------------------------------
001330 0300-LOCALIZA-ALUNO.
001340*    ZERA O CONTADOR WS-ALU-IDX.
001350     MOVE ZERO TO WS-ALU-IDX.
001360*    GRAVA 1 EM WS-IDX.
001370     MOVE 1 TO WS-IDX.
001380
001390 0310-BUSCA-ALU.
001400*    VERIFICA SE WS-IDX > AL-QTD.
001410     IF WS-IDX > AL-QTD
001420*    PROSSEGUE EM 0320-FIM-BUSCA-ALU.
001430        GO TO 0320-FIM-BUSCA-ALU.
001440*    TESTA SE AL-DNI(WS-IDX) = WS-DNI-BUSCA.
001450     IF AL-DNI(WS-IDX) = WS-DNI-BUSCA
001460*    GRAVA WS-IDX EM WS-ALU-IDX.
001470        MOVE WS-IDX TO WS-ALU-IDX
001480*    PROSSEGUE EM 0320-FIM-BUSCA-ALU.
001490        GO TO 0320-FIM-BUSCA-ALU.
001500*    SOMA 1 EM WS-IDX.
001510     ADD 1 TO WS-IDX.
001520*    PASSA O CONTROLE PARA 0310-BUSCA-ALU.
001530     GO TO 0310-BUSCA-ALU.
001540
001550 0320-FIM-BUSCA-ALU.
001560*    TESTA SE WS-ALU-IDX = ZERO.
001570     IF WS-ALU-IDX = ZERO
001580*    LIMPA WS-MSG-AVISO COM BRANCOS.
001590        MOVE SPACES TO WS-MSG-AVISO
001600*    MONTA O CAMPO POR CONCATENACAO.
001610        STRING 'EXPEDIENTE - ALUNO NAO CADASTRADO: ' DELIMITED
001620               BY SIZE WS-DNI-BUSCA DELIMITED BY SIZE
001630               INTO WS-MSG-AVISO
001640*    CHAMA O MODULO AVISOS-COB.
001650        CALL 'AVISOS-COB' USING WS-MSG-AVISO
001660        GOBACK.
001670*    PROSSEGUE EM 0400-ORDENA.
001680     GO TO 0400-ORDENA.
001690
001700*----------------- ORDENA AS DISCIPLINAS APROVADAS -------------------
001710*        POR ANO DE CURSO E CODIGO DE DISCIPLINA, VIA SORT-WORK.
001720 0400-ORDENA.
001730     SORT SORTEXP ASCENDING KEY SD-ANO SD-DIS-COD
001740          INPUT  PROCEDURE 0410-SELECIONA-APROV
001750          OUTPUT PROCEDURE 0500-IMPRIME.
001760     GOBACK.
001770
001780 0410-SELECIONA-APROV SECTION.
001790 0410-INICIO-SEL.
001800*    GRAVA 1 EM WS-IDX.
001810     MOVE 1 TO WS-IDX.
001820
001830 0420-LOOP-APROV.
001840*    CONFERE SE WS-IDX > AL-QTD-APROV(WS-ALU-IDX).
001850     IF WS-IDX > AL-QTD-APROV(WS-ALU-IDX)
001860*    PASSA O CONTROLE PARA 0499-FIM-SEL.
001870        GO TO 0499-FIM-SEL.
001880*    MOVIMENTA O CAMPO.
001890     MOVE APR-DIS-COD(WS-ALU-IDX WS-IDX) TO SD-DIS-COD.
001900*    MOVIMENTA O CAMPO.
001910     MOVE APR-NOTA(WS-ALU-IDX WS-IDX) TO SD-NOTA.
001920*    MOVIMENTA O CAMPO.
001930     MOVE APR-ANO-LETIVO(WS-ALU-IDX WS-IDX) TO SD-ANO-LETIVO.
001940*    PROSSEGUE EM 0430-BUSCA-ANO-CURSO.
001950     GO TO 0430-BUSCA-ANO-CURSO.
001960
001970*        LOCALIZA O ANO DE CURSO DA DISCIPLINA NA TABELA MESTRE
001980 0430-BUSCA-ANO-CURSO.
001990*    ZERA O CONTADOR WS-DISC-IDX.
002000     MOVE ZERO TO WS-DISC-IDX.
002010*    GRAVA 1 EM WS-IDX2-SEL.
002020     MOVE 1 TO WS-IDX2-SEL.
002030
002040 0432-LOOP-DISC.
002050*    EXAMINA SE WS-IDX2-SEL > DIS-QTD.
002060     IF WS-IDX2-SEL > DIS-QTD
002070*    PROSSEGUE EM 0435-FIM-BUSCA-DISC.
002080        GO TO 0435-FIM-BUSCA-DISC.
002090*    EXAMINA SE DIS-COD(WS-IDX2-SEL) = SD-DIS-COD.
002100     IF DIS-COD(WS-IDX2-SEL) = SD-DIS-COD
002110*    GRAVA WS-IDX2-SEL EM WS-DISC-IDX.
002120        MOVE WS-IDX2-SEL TO WS-DISC-IDX
002130*    PROSSEGUE EM 0435-FIM-BUSCA-DISC.
002140        GO TO 0435-FIM-BUSCA-DISC.
002150*    INCREMENTA WS-IDX2-SEL.
002160     ADD 1 TO WS-IDX2-SEL.
002170*    PASSA O CONTROLE PARA 0432-LOOP-DISC.
002180     GO TO 0432-LOOP-DISC.
002190
002200 0435-FIM-BUSCA-DISC.
002210*    VERIFICA SE WS-DISC-IDX = ZERO.
002220     IF WS-DISC-IDX = ZERO
002230*    ZERA O CONTADOR SD-ANO.
002240        MOVE ZERO TO SD-ANO
002250     ELSE
002260*    GRAVA DIS-ANO(WS-DISC-IDX) EM SD-ANO.
002270        MOVE DIS-ANO(WS-DISC-IDX) TO SD-ANO.
002280     RELEASE REG-SORTEXP.
002290*    SOMA 1 EM WS-IDX.
002300     ADD 1 TO WS-IDX.
002310*    PROSSEGUE EM 0420-LOOP-APROV.
002320     GO TO 0420-LOOP-APROV.
002330
002340 0499-FIM-SEL. EXIT.
002350
002360 0500-IMPRIME SECTION.
002370 0500-ABRE-REL.
002380*    ABRE O(S) ARQUIVO(S) INDICADO(S).
002390     OPEN OUTPUT F-REL.
002400*    ZERA O CONTADOR WS-QTD-LINHA.
002410     MOVE ZERO TO WS-QTD-LINHA.
002420*    ZERA O CONTADOR WS-SOMA-NOTA.
002430     MOVE ZERO TO WS-SOMA-NOTA.
002440
002450 0510-LE-SORT.
002460     RETURN SORTEXP AT END
002470*    SEGUE PARA 0600-MEDIA.
002480         GO TO 0600-MEDIA.
002490*    GRAVA SD-ANO EM WS-ANO-ED.
002500     MOVE SD-ANO TO WS-ANO-ED.
002510*    GRAVA SD-NOTA EM WS-NOTA-ED.
002520     MOVE SD-NOTA TO WS-NOTA-ED.
002530*    LIMPA WS-LINHA-REL COM BRANCOS.
002540     MOVE SPACES TO WS-LINHA-REL.
002550*    MONTA O CAMPO POR CONCATENACAO.
002560     STRING WS-ANO-ED DELIMITED BY SIZE
002570            '; ' DELIMITED BY SIZE
002580            SD-DIS-COD DELIMITED BY SIZE
002590            '; ' DELIMITED BY SIZE
002600            WS-NOTA-ED DELIMITED BY SIZE
002610            '; ' DELIMITED BY SIZE
002620            SD-ANO-LETIVO DELIMITED BY SIZE
002630            INTO WS-LINHA-REL.
002640*    GRAVA UMA LINHA EM WS-LINHA-REL..
002650     WRITE WS-LINHA-REL.
002660*    INCREMENTA WS-QTD-LINHA.
002670     ADD 1 TO WS-QTD-LINHA.
002680*    SOMA 1 EM WS-SOMA-NOTA.
002690     ADD SD-NOTA TO WS-SOMA-NOTA.
002700*    ENCAMINHA PARA 0510-LE-SORT.
002710     GO TO 0510-LE-SORT.
002720
002730*----------------- CALCULA E IMPRIME A NOTA MEDIA ---------------------
002740 0600-MEDIA.
002750*    CONFERE SE WS-QTD-LINHA = ZERO.
002760     IF WS-QTD-LINHA = ZERO
002770*    ZERA O CONTADOR WS-MEDIA.
002780        MOVE ZERO TO WS-MEDIA
002790     ELSE
002800*    CALCULA O VALOR DO CAMPO.
002810        COMPUTE WS-MEDIA ROUNDED =
002820                WS-SOMA-NOTA / WS-QTD-LINHA.
002830*    GRAVA WS-MEDIA EM WS-MEDIA-ED.
002840     MOVE WS-MEDIA TO WS-MEDIA-ED.
002850*    LIMPA WS-LINHA-REL COM BRANCOS.
002860     MOVE SPACES TO WS-LINHA-REL.
002870*    MONTA O CAMPO POR CONCATENACAO.
002880     STRING 'Nota media del expediente: ' DELIMITED BY SIZE
002890            WS-MEDIA-ED DELIMITED BY SIZE
002900            INTO WS-LINHA-REL.
002910*    GRAVA UMA LINHA EM WS-LINHA-REL..
002920     WRITE WS-LINHA-REL.
002930*    FECHA O(S) ARQUIVO(S) INDICADO(S).
002940     CLOSE F-REL.
002950
002960 0699-FIM-IMP. EXIT.
